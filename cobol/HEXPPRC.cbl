000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE BUSINESS OFFICE         *
000300* ALL RIGHTS RESERVED                                          *
000400***************************************************************
000500 IDENTIFICATION DIVISION.
000600***************************************************************
000700 PROGRAM-ID.    HEXPPRC.
000800 AUTHOR.        T OKAFOR.
000900 INSTALLATION.  HONEY BUSINESS OFFICE - BATCH SYSTEMS UNIT.
001000 DATE-WRITTEN.  02/06/90.
001100 DATE-COMPILED.
001200 SECURITY.      NON-CONFIDENTIAL.
001300*
001400***************************************************************
001500* CHANGE LOG.                                                  *
001600*                                                               *
001700* 02/06/90 TO  01 - ORIGINAL PROGRAM.  EDITS THE EXPENSE FILE  *
001800*          AND PRINTS AN EDIT LISTING - VALID EXPENSES ON ONE  *
001900*          SIDE, REJECTS AND REASON ON THE OTHER.               *
002000* 07/30/91 TO  02 - SOFT-DELETE FLAG HONOURED - DELETED        *
002100*          EXPENSES ARE SKIPPED WITHOUT COUNTING AS EITHER     *
002200*          VALID OR REJECTED.                                   *
002300* 08/28/98 RAN 03 - Y2K - REPORT HEADER RUN DATE NOW CARRIES A *
002400*          4-DIGIT YEAR.                                        *
002500***************************************************************
002550***************************************************************
002560* PURPOSE.                                                      *
002570*                                                               *
002580* RUNS AGAINST THE BUSINESS OFFICE'S EXPENSE FILE - RENT,        *
002590* SUPPLIES, EQUIPMENT AND SO ON - INDEPENDENT OF THE SALES SIDE  *
002591* OF THE NIGHTLY RUN.  EVERY EXPENSE WITH A REAL EXPENSE-DATE    *
002592* PRINTS AS VALID AND ROLLS INTO THE VALID TOTAL; EVERYTHING     *
002593* ELSE PRINTS AS A REJECT WITH ITS REASON, UNLESS IT IS SOFT-    *
002594* DELETED, IN WHICH CASE IT IS SILENTLY SKIPPED - SEE THE 07/91  *
002595* CHANGE LOG ENTRY.                                              *
002596***************************************************************
002600*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-370.
003000 OBJECT-COMPUTER. IBM-370.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003550*    EXPENSES IN, EDIT LISTING OUT - BOTH LINE SEQUENTIAL.
003600
003700     SELECT EXPENSES   ASSIGN TO EXPNSIN
003800            ORGANIZATION IS LINE SEQUENTIAL
003900            FILE STATUS  IS WS-EXPNS-STATUS.
004000
004100     SELECT EDIT-RPT   ASSIGN TO EXPRPT
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS  IS WS-EDITRPT-STATUS.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004750*    HEXPNREC CARRIES THE EXPENSE-DATE AND SOFT-DELETE FLAG THIS
004760*    PROGRAM'S EDIT LOGIC TESTS - SEE 200-PROCESS-ONE-EXPENSE.
004800 FD  EXPENSES
004900     RECORDING MODE IS F
005000     LABEL RECORDS ARE STANDARD.
005100 COPY HEXPNREC REPLACING ==:TAG:== BY ==FD-HEX==.
005200
005250*    ONE COMBINED VALID/REJECT LISTING - RPT-REASON IS BLANK ON
005260*    A VALID LINE, THE REJECT TEXT ON A REJECTED ONE.
005300 FD  EDIT-RPT
005400     RECORDING MODE IS F
005500     LABEL RECORDS ARE STANDARD.
005600 01  RPT-RECORD                  PIC X(132).
005700
005800 WORKING-STORAGE SECTION.
005900***************************************************************
006000*    FILE STATUS AND SWITCHES                                  *
006100***************************************************************
006200 01  WS-FILE-STATUSES.
006300     05  WS-EXPNS-STATUS         PIC X(02) VALUE SPACES.
006400     05  WS-EDITRPT-STATUS       PIC X(02) VALUE SPACES.
006500
006550*    WS-EXPENSE-VALID-SW IS RESET TO 'Y' AT THE TOP OF EVERY
006560*    300-VALIDATE-EXPENSE CALL - IT IS NOT STICKY ACROSS RECORDS.
006600 01  WS-SWITCHES.
006700     05  WS-EXPNS-EOF-SW         PIC X(01) VALUE 'N'.
006800         88  WS-EXPNS-EOF        VALUE 'Y'.
006900     05  WS-EXPENSE-VALID-SW     PIC X(01) VALUE 'Y'.
007000         88  WS-EXPENSE-VALID    VALUE 'Y'.
007100
007200***************************************************************
007300*    COUNTERS - ALL COMP PER SHOP STANDARD                     *
007400***************************************************************
007450*    READ = VALID + REJECTED + SKIPPED, ALWAYS - IF THE
007460*    CONSOLE TOTALS EVER FAIL TO ADD UP THAT WAY SOMETHING IN
007470*    200-PROCESS-ONE-EXPENSE'S IF-CHAIN GOT BROKEN.
007500 77  WS-EXPNS-READ-CTR           PIC S9(07) COMP VALUE 0.
007600 77  WS-EXPNS-VALID-CTR          PIC S9(07) COMP VALUE 0.
007700 77  WS-EXPNS-REJECT-CTR         PIC S9(07) COMP VALUE 0.
007800 77  WS-EXPNS-SKIPPED-CTR        PIC S9(07) COMP VALUE 0.
007900 77  WS-EXPNS-TOTAL              PIC S9(10)V99 COMP-3 VALUE 0.
008000
008100***************************************************************
008200*    EXPENSE-DATE BREAKDOWN - PRINTED ON THE DETAIL LINE       *
008300***************************************************************
008350*    A REJECTED EXPENSE PRINTS ALL ZEROS HERE (SEE 450-PRINT-
008360*    REJECT) SINCE A MISSING DATE IS ITSELF THE REJECT REASON.
008400 01  WS-EXP-DATE-N               PIC 9(08).
008500 01  WS-EXP-DATE REDEFINES WS-EXP-DATE-N.
008600     05  WS-EXP-CCYY             PIC 9(04).
008700     05  WS-EXP-MM               PIC 9(02).
008800     05  WS-EXP-DD               PIC 9(02).
008900
009000***************************************************************
009100*    RUN DATE                                                  *
009200***************************************************************
009250*    SAME Y2K SLIDING WINDOW USED ACROSS THE SUITE.
009300 01  WS-CURRENT-DATE.
009400     05  WS-CURR-YY              PIC 9(02).
009500     05  WS-CURR-MM              PIC 9(02).
009600     05  WS-CURR-DD              PIC 9(02).
009700 01  WS-CURRENT-DATE-N REDEFINES WS-CURRENT-DATE PIC 9(06).
009800 01  WS-CURR-CCYY                PIC 9(04).
009850
009860***************************************************************
009870*    REJECT REASON - SHORT INTERNAL CODE IN THE FIRST TWO      *
009880*    BYTES, FULL TEXT IN THE REST, PRINTED AS ONE FIELD.       *
009890***************************************************************
009900 01  WS-REJECT-REASON-AREA.
009910     05  WS-REJECT-REASON-TEXT   PIC X(12) VALUE SPACES.
009920 01  WS-REJECT-REASON-AREA-R REDEFINES WS-REJECT-REASON-AREA.
009930     05  WS-REJECT-REASON-CODE   PIC X(02).
009940     05  FILLER                  PIC X(10).
009950
009960***************************************************************
009970*    EXPENSE-ID SPLIT - DIAGNOSTIC DISPLAYS ONLY, SAME PURPOSE
009980*    AS HPAYAPP'S OWN AMOUNT-CHECK AREA.
009990***************************************************************
009995 01  WS-EXP-ID-CHECK-AREA.
009996     05  WS-EXP-ID-CHECK         PIC 9(06).
009997     05  WS-EXP-ID-CHECK-R REDEFINES WS-EXP-ID-CHECK.
009998         10  WS-EXP-ID-HI        PIC 9(03).
009999         10  WS-EXP-ID-LO        PIC 9(03).
010000***************************************************************
010100*    REPORT LINES                                              *
010200***************************************************************
010250*    VALID AND REJECTED EXPENSES SHARE ONE DETAIL-LINE LAYOUT -
010260*    THE REASON FIELD IS THE ONLY THING THAT TELLS THEM APART.
010300 01  RPT-HEADER1.
010400     05  FILLER                  PIC X(30)
010500             VALUE 'EXPENSE EDIT LISTING  DATE: '.
010600     05  RPT-HDR-MM              PIC 99.
010700     05  FILLER                  PIC X VALUE '/'.
010800     05  RPT-HDR-DD              PIC 99.
010900     05  FILLER                  PIC X VALUE '/'.
011000     05  RPT-HDR-CCYY            PIC 9(04).
011100     05  FILLER                  PIC X(88) VALUE SPACES.
011200
011300 01  RPT-DETAIL-LINE.
011400     05  RPT-EXPENSE-ID          PIC ZZZZZ9.
011500     05  FILLER                  PIC X(03) VALUE SPACES.
011600     05  RPT-ITEM                PIC X(30).
011700     05  FILLER                  PIC X(02) VALUE SPACES.
011800     05  RPT-COST                PIC Z(7)9.99-.
011900     05  FILLER                  PIC X(02) VALUE SPACES.
012000     05  RPT-EXP-DATE            PIC 9999/99/99.
012100     05  FILLER                  PIC X(02) VALUE SPACES.
012200     05  RPT-REASON              PIC X(12).
012300     05  FILLER                  PIC X(53) VALUE SPACES.
012400
012450*    THREE TOTAL LINES - READ, VALID (WITH ITS DOLLAR TOTAL
012460*    RIDING ALONG ON THE SAME LINE), AND REJECTED.  SKIPPED
012470*    COUNT IS CONSOLE-ONLY, SEE 850-REPORT-TOTALS.
012500 01  RPT-TOTALS-LINE.
012600     05  FILLER                  PIC X(28)
012700             VALUE 'EXPENSES READ ............ '.
012800     05  RPT-TOT-READ            PIC ZZZ,ZZ9.
012900     05  FILLER                  PIC X(76) VALUE SPACES.
013000 01  RPT-TOTALS-LINE2.
013100     05  FILLER                  PIC X(28)
013200             VALUE 'EXPENSES VALID ........... '.
013300     05  RPT-TOT-VALID           PIC ZZZ,ZZ9.
013400     05  FILLER                  PIC X(12) VALUE SPACES.
013500     05  FILLER                  PIC X(14) VALUE 'VALID TOTAL: '.
013600     05  RPT-TOT-AMOUNT          PIC Z(9)9.99-.
013700     05  FILLER                  PIC X(38) VALUE SPACES.
013800 01  RPT-TOTALS-LINE3.
013900     05  FILLER                  PIC X(28)
014000             VALUE 'EXPENSES REJECTED ........ '.
014100     05  RPT-TOT-REJECTED        PIC ZZZ,ZZ9.
014200     05  FILLER                  PIC X(76) VALUE SPACES.
014300
014400 PROCEDURE DIVISION.
014500***************************************************************
014600 000-MAIN-LINE.
014700***************************************************************
014750*    SLIDING WINDOW - SEE HPAYAPP'S COPY OF THIS COMMENT.
014800     ACCEPT WS-CURRENT-DATE FROM DATE.
014900     IF WS-CURR-YY < 50
015000         COMPUTE WS-CURR-CCYY = 2000 + WS-CURR-YY
015100     ELSE
015200         COMPUTE WS-CURR-CCYY = 1900 + WS-CURR-YY
015300     END-IF.
015400     DISPLAY 'HEXPPRC STARTED - RUN DATE ' WS-CURR-CCYY '/'
015500             WS-CURR-MM '/' WS-CURR-DD.
015600
015650*    NO SORT STEP - THE EXPENSE FILE IS PROCESSED IN WHATEVER
015660*    ORDER IT ARRIVES, UNLIKE THE SALES SIDE WHICH DEPENDS ON
015670*    SALE-ID ORDER FOR ITS PAYMENT MATCH LOGIC.
015700     PERFORM 700-OPEN-FILES         THRU 700-EXIT.
015800     PERFORM 800-INIT-REPORT        THRU 800-EXIT.
015900     PERFORM 210-READ-EXPENSE       THRU 210-EXIT.
016000     PERFORM 200-PROCESS-ONE-EXPENSE THRU 200-EXIT
016100             UNTIL WS-EXPNS-EOF.
016200     PERFORM 850-REPORT-TOTALS      THRU 850-EXIT.
016300     PERFORM 790-CLOSE-FILES        THRU 790-EXIT.
016400     GOBACK.
016500
016600***************************************************************
016700 200-PROCESS-ONE-EXPENSE.
016800***************************************************************
016850*    A SOFT-DELETED EXPENSE NEVER REACHES VALIDATION - IT IS
016860*    NEITHER VALID NOR REJECTED, JUST SKIPPED, PER THE 07/91
016870*    CHANGE LOG ENTRY.
016900     IF FD-HEX-EXPENSE-DELETED
017000         ADD 1 TO WS-EXPNS-SKIPPED-CTR
017100     ELSE
017200         PERFORM 300-VALIDATE-EXPENSE THRU 300-EXIT
017300         IF WS-EXPENSE-VALID
017400             ADD 1 TO WS-EXPNS-VALID-CTR
017500             ADD FD-HEX-COST TO WS-EXPNS-TOTAL
017600             PERFORM 400-PRINT-DETAIL   THRU 400-EXIT
017700         ELSE
017800             ADD 1 TO WS-EXPNS-REJECT-CTR
017900             PERFORM 450-PRINT-REJECT   THRU 450-EXIT
018000         END-IF
018100     END-IF.
018200     PERFORM 210-READ-EXPENSE THRU 210-EXIT.
018300 200-EXIT.
018400     EXIT.
018500
018600***************************************************************
018700* 300-VALIDATE-EXPENSE - EXPENSE-DATE MUST BE PRESENT.         *
018800***************************************************************
018900 300-VALIDATE-EXPENSE.
019000     MOVE 'Y' TO WS-EXPENSE-VALID-SW.
019050*    THE ONLY EDIT RULE IN THIS PROGRAM - A ZERO EXPENSE-DATE
019060*    MEANS THE INVOICE NEVER GOT A POSTING DATE FROM THE DESK.
019100     IF FD-HEX-EXPENSE-DATE = ZERO
019200         MOVE 'N' TO WS-EXPENSE-VALID-SW
019250         MOVE 'ND-NO-DATE' TO WS-REJECT-REASON-TEXT
019300     END-IF.
019400 300-EXIT.
019500     EXIT.
019600
019650*    RPT-REASON IS FORCED TO SPACES HERE - A VALID EXPENSE HAS
019660*    NO REASON, EVEN IF WS-REJECT-REASON-TEXT STILL HOLDS TEXT
019670*    LEFT OVER FROM AN EARLIER REJECTED RECORD.
019700 400-PRINT-DETAIL.
019800     MOVE FD-HEX-EXPENSE-ID  TO RPT-EXPENSE-ID.
019900     MOVE FD-HEX-ITEM        TO RPT-ITEM.
020000     MOVE FD-HEX-COST        TO RPT-COST.
020100     MOVE FD-HEX-EXPENSE-DATE TO WS-EXP-DATE-N.
020200     MOVE WS-EXP-DATE        TO RPT-EXP-DATE.
020300     MOVE SPACES             TO RPT-REASON.
020400     WRITE RPT-RECORD FROM RPT-DETAIL-LINE.
020500 400-EXIT.
020600     EXIT.
020700
020750*    RPT-EXP-DATE PRINTS AS ALL ZEROS ON A REJECT LINE - THE
020760*    MISSING OR ZERO EXPENSE-DATE IS THE WHOLE REASON IT WAS
020770*    REJECTED, SO THERE IS NOTHING MEANINGFUL TO SHOW THERE.
020800 450-PRINT-REJECT.
020900     MOVE FD-HEX-EXPENSE-ID  TO RPT-EXPENSE-ID.
021000     MOVE FD-HEX-ITEM        TO RPT-ITEM.
021100     MOVE FD-HEX-COST        TO RPT-COST.
021200     MOVE ZEROS              TO RPT-EXP-DATE.
021300     MOVE WS-REJECT-REASON-TEXT TO RPT-REASON.
021400     WRITE RPT-RECORD FROM RPT-DETAIL-LINE.
021500 450-EXIT.
021600     EXIT.
021700
021750*    ADVANCES THE EXPENSE FILE - CALLED FROM THE MAIN LOOP AND
021760*    FROM THE END OF EVERY 200-PROCESS-ONE-EXPENSE.
021800 210-READ-EXPENSE.
021900     READ EXPENSES
022000         AT END MOVE 'Y' TO WS-EXPNS-EOF-SW
022100     END-READ.
022200     IF NOT WS-EXPNS-EOF
022300         ADD 1 TO WS-EXPNS-READ-CTR
022400     END-IF.
022500 210-EXIT.
022600     EXIT.
022700
022750*    ONE INPUT, ONE OUTPUT - EITHER STATUS BAD FORCES EOF ON SO
022760*    NO EXPENSE IS EVER PROCESSED AGAINST A BAD FILE.
022800 700-OPEN-FILES.
022900     OPEN INPUT  EXPENSES.
023000     OPEN OUTPUT EDIT-RPT.
023100     IF WS-EXPNS-STATUS   NOT = '00' OR
023200        WS-EDITRPT-STATUS NOT = '00'
023300         DISPLAY 'HEXPPRC - ERROR OPENING FILES - EXPNS='
023400                 WS-EXPNS-STATUS ' EDITRPT=' WS-EDITRPT-STATUS
023500         MOVE 16 TO RETURN-CODE
023600         MOVE 'Y' TO WS-EXPNS-EOF-SW
023700     END-IF.
023800 700-EXIT.
023900     EXIT.
024000
024050*    NOTHING ELSE TO CLOSE OUT HERE - THE COUNTERS ARE ALREADY
024060*    ON THE REPORT BY THE TIME THIS RUNS.
024100 790-CLOSE-FILES.
024200     CLOSE EXPENSES EDIT-RPT.
024300 790-EXIT.
024400     EXIT.
024500
024550*    ONE HEADER LINE, NO COLUMN CAPTIONS - SAME STYLE AS
024560*    HBATCST'S GROUP SUMMARY REPORT.
024600 800-INIT-REPORT.
024700     MOVE WS-CURR-MM   TO RPT-HDR-MM.
024800     MOVE WS-CURR-DD   TO RPT-HDR-DD.
024900     MOVE WS-CURR-CCYY TO RPT-HDR-CCYY.
025000     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.
025100 800-EXIT.
025200     EXIT.
025300
025350***************************************************************
025360* 850-REPORT-TOTALS - FOUR COUNTS AND ONE DOLLAR TOTAL, PRINTED
025370* ON THE REPORT AND ECHOED TO THE CONSOLE FOR THE OPERATOR.
025380***************************************************************
025400 850-REPORT-TOTALS.
025500     MOVE WS-EXPNS-READ-CTR    TO RPT-TOT-READ.
025600     MOVE WS-EXPNS-VALID-CTR   TO RPT-TOT-VALID.
025700     MOVE WS-EXPNS-TOTAL       TO RPT-TOT-AMOUNT.
025800     MOVE WS-EXPNS-REJECT-CTR  TO RPT-TOT-REJECTED.
025900     WRITE RPT-RECORD FROM RPT-TOTALS-LINE  AFTER 2.
026000     WRITE RPT-RECORD FROM RPT-TOTALS-LINE2 AFTER 1.
026100     WRITE RPT-RECORD FROM RPT-TOTALS-LINE3 AFTER 1.
026200     DISPLAY 'HEXPPRC RUN TOTALS'.
026300     DISPLAY '  EXPENSES READ ....... ' WS-EXPNS-READ-CTR.
026400     DISPLAY '  EXPENSES VALID ...... ' WS-EXPNS-VALID-CTR.
026500     DISPLAY '  EXPENSES REJECTED ... ' WS-EXPNS-REJECT-CTR.
026600     DISPLAY '  EXPENSES SKIPPED .... ' WS-EXPNS-SKIPPED-CTR.
026700 850-EXIT.
026800     EXIT.
