000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE BUSINESS OFFICE         *
000300* ALL RIGHTS RESERVED                                          *
000400***************************************************************
000500 IDENTIFICATION DIVISION.
000600***************************************************************
000700 PROGRAM-ID.    HAUDITLG.
000800 AUTHOR.        R ANIYAN.
000900 INSTALLATION.  HONEY BUSINESS OFFICE - BATCH SYSTEMS UNIT.
001000 DATE-WRITTEN.  01/22/91.
001100 DATE-COMPILED.
001200 SECURITY.      NON-CONFIDENTIAL.
001300*
001400***************************************************************
001500* CHANGE LOG.                                                  *
001600*                                                               *
001700* 01/22/91 RA  01 - ORIGINAL PROGRAM.  CALLED SUBROUTINE - GIVEN*
001800*          A TABLE OF OLD/NEW FIELD VALUES FOR ONE CHANGED      *
001900*          BATCH, SALE OR EXPENSE, WRITES ONE AUDIT-LOG RECORD *
002000*          FOR EACH ENTRY WHERE OLD-VALUE NOT = NEW-VALUE.      *
002100* 06/14/93 RA  02 - THE AUDIT-LOG FILE IS NOW OPENED ONCE AND   *
002200*          HELD OPEN ACROSS CALLS INSTEAD OF OPEN/CLOSE ON      *
002300*          EVERY CALL - THE OLD WAY WAS COSTING US A DISK      *
002400*          MOUNT MESSAGE ON EVERY SINGLE RECORD ON THE VAX JOB.*
002500* 11/02/96 RA  03 - CHANGED-BY ADDED TO THE CALL INTERFACE AND *
002600*          TO THE OUTPUT RECORD - AUDITORS WANTED TO KNOW WHO  *
002700*          KEYED THE CHANGE, NOT JUST WHEN.                     *
002800* 03/09/98 PJM 04 - Y2K - CHANGED-DATE CARRIED AS A 4-DIGIT    *
002900*          CENTURY YEAR END TO END, NO 2-DIGIT WINDOWING HERE. *
003000* 07/17/02 MW  05 - CLOSELOG SENTINEL ADDED SO THE CALLING      *
003100*          PROGRAM CAN TELL US TO CLOSE THE FILE EXPLICITLY -   *
003200*          RELYING ON PROGRAM TERMINATION TO RELEASE IT WAS     *
003300*          LEAVING THE LAST BUFFER UNFLUSHED ON TWO OF THE      *
003400*          NIGHTLY RUNS.                                        *
003450* 03/02/06 DWS 06 - CALL-INTERFACE FIELDS RENAMED - DROPPED THE *
003460*          "LK-" TAG THE 91 VERSION HUNG ON EVERY LINKAGE ITEM. *
003470*          NOTHING ELSE IN THE SHOP TAGS LINKAGE ITEMS THAT     *
003480*          WAY AND IT WAS CONFUSING NEW STAFF INTO THINKING IT  *
003490*          MEANT SOMETHING SPECIAL.  NO LOGIC CHANGED, NAMES    *
003495*          ONLY - SEE HLKAUDT FOR THE FULL LIST.                *
003600***************************************************************
003700*
003800***************************************************************
003900* PURPOSE.                                                      *
004000*                                                               *
004100* THIS IS A CALLED SUBROUTINE, NOT A STANDALONE JOB STEP - IT   *
004200* HAS NO CONTROL CARDS AND NO MAIN-LINE READ LOOP OF ITS OWN.   *
004300* HMSTAUD CALLS IT ONCE FOR EVERY CHANGED BATCH, SALE OR        *
004400* EXPENSE, PASSING A HEADER (WHICH ENTITY, WHICH OBJECT, WHEN,  *
004500* WHO) AND A TABLE OF UP TO EIGHT FIELD-NAME / OLD-VALUE /      *
004600* NEW-VALUE ENTRIES.  WE WALK THE TABLE AND WRITE ONE AUDIT-LOG *
004700* RECORD FOR EVERY ENTRY WHERE THE OLD AND NEW VALUES DIFFER -  *
004800* FIELDS THAT DID NOT ACTUALLY CHANGE ARE NOT LOGGED.  THE      *
004900* AUDIT-LOG FILE STAYS OPEN ACROSS CALLS FOR THE WHOLE JOB      *
005000* STEP AND IS ONLY CLOSED WHEN THE CALLER SENDS THE CLOSELOG    *
005100* SENTINEL (SEE 000-MAIN-LINE BELOW).                           *
005200***************************************************************
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400*    THE ONE FILE THIS PROGRAM OWNS.  LINE SEQUENTIAL, OPENED
006500*    OUTPUT ONLY, AND ONLY ONCE PER JOB STEP - SEE 100-OPEN-
006600*    AUDIT-LOG AND THE 06/93 CHANGE LOG ENTRY ABOVE.
006700     SELECT AUDIT-LOG        ASSIGN TO AUDITLOG
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS  IS WS-AUDIT-STATUS.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400***************************************************************
007500* AUDIT-LOG - ONE RECORD PER CHANGED FIELD.  LAYOUT COMES FROM  *
007600* HAUDTREC WITH THE :TAG: PREFIX REPLACED BY AL- FOR THIS       *
007700* PROGRAM'S OWN USE OF IT.                                      *
007800***************************************************************
007900 FD  AUDIT-LOG
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD.
008200 COPY HAUDTREC REPLACING ==:TAG:== BY ==AL==.
008300
008400 WORKING-STORAGE SECTION.
008500***************************************************************
008600*    FILE STATUS AND SWITCHES                                  *
008700***************************************************************
008800 01  WS-AUDIT-STATUS             PIC X(02) VALUE SPACES.
008900 01  WS-AUDIT-FILE-OPEN-SW       PIC X(01) VALUE 'N'.
009000     88  WS-AUDIT-FILE-OPEN      VALUE 'Y'.
009100
009200***************************************************************
009300*    LOOP AND RUN-TOTAL COUNTERS - COMP PER SHOP STANDARD      *
009400***************************************************************
009500 77  WS-IDX                      PIC S9(04) COMP VALUE 0.
009600 77  WS-RECORDS-WRITTEN-TOTAL    PIC S9(06) COMP-3 VALUE 0.
009700
009800***************************************************************
009900*    DIAGNOSTIC DATE SPLIT - USED ONLY ON THE ONE-LINE DISPLAY *
010000*    THAT ECHOES EACH AUDIT RECORD AS IT IS WRITTEN.  THE       *
010100*    RECORD ITSELF STILL CARRIES CHANGED-DATE AS A PLAIN 9(08) -*
010200*    THIS REDEFINE EXISTS PURELY TO SPLIT IT FOR THE DISPLAY.   *
010300***************************************************************
010400 01  WS-AL-DATE-DISPLAY-N        PIC 9(08) VALUE 0.
010500 01  WS-AL-DATE-DISPLAY-R REDEFINES WS-AL-DATE-DISPLAY-N.
010600     05  WS-AL-DATE-CCYY         PIC 9(04).
010700     05  WS-AL-DATE-MM           PIC 9(02).
010800     05  WS-AL-DATE-DD           PIC 9(02).
010900
011000***************************************************************
011100*    DUPLICATE-FIELD CHECK - CATCHES A CALLER SENDING TWO      *
011200*    TABLE ENTRIES FOR THE SAME OBJECT/FIELD IN ONE CALL, AS   *
011300*    HAPPENED ONCE WHEN HMSTAUD WAS FIRST BEING TESTED.  WE     *
011400*    KEEP THE KEY OF THE LAST RECORD WRITTEN AND COMPARE THE   *
011500*    NEXT ONE AGAINST IT BEFORE WRITING - A CHEAP GUARD AGAINST *
011600*    ONE REPEATED ENTRY, NOT A FULL SORT/DEDUP PASS.  THE       *
011700*    OBJECT SUB-SPLIT (PREFIX/GROUP) MIRRORS HBATREC'S OWN      *
011800*    BATCH-ID SPLIT SO THE DIAGNOSTIC DISPLAY CAN SHOW A        *
011900*    BATCH'S GROUP SUFFIX THE SAME WAY THE COSTING RUN DOES.    *
012000***************************************************************
012100 01  WS-AUDIT-DUP-CHECK.
012200     05  WS-AUDIT-DUP-OBJECT         PIC X(10).
012300     05  WS-AUDIT-DUP-OBJECT-R REDEFINES WS-AUDIT-DUP-OBJECT.
012400         10  WS-AUDIT-OBJ-PREFIX     PIC X(07).
012500         10  WS-AUDIT-OBJ-GROUP      PIC X(03).
012600     05  WS-AUDIT-DUP-FIELD          PIC X(20).
012700 01  WS-AUDIT-DUP-CHECK-R REDEFINES WS-AUDIT-DUP-CHECK.
012800     05  WS-AUDIT-DUP-KEY            PIC X(30).
012900 01  WS-AUDIT-LAST-KEY               PIC X(30) VALUE SPACES.
013000
013100 LINKAGE SECTION.
013200***************************************************************
013300*    CALL INTERFACE SHARED WITH HMSTAUD, THE ONLY CALLER.       *
013400*    COPIED IN AS-IS (NOT REPLACING) SO THE TWO PROGRAMS CAN    *
013500*    NEVER DRIFT APART ON THIS LAYOUT - SEE HLKAUDT ITSELF FOR  *
013600*    NOTES ON EACH FIELD, INCLUDING THE CLOSELOG SENTINEL.      *
013700***************************************************************
013800 COPY HLKAUDT.
013900
014000 PROCEDURE DIVISION USING AUDIT-HEADER, FIELD-TABLE.
014100***************************************************************
014200 000-MAIN-LINE.
014300***************************************************************
014400*    CLOSE-REQUEST IS THE CLOSELOG SENTINEL.  WHEN THE CALLER   *
014500*    SETS IT WE DO NOT TOUCH THE FIELD TABLE AT ALL - WE JUST   *
014600*    CLOSE THE FILE, IF IT IS EVEN OPEN, AND RETURN.  ON A      *
014700*    NORMAL CALL WE OPEN THE FILE IF THIS IS THE FIRST TIME     *
014800*    THROUGH AND WALK THE TABLE ONE ENTRY AT A TIME.            *
014900     IF CLOSE-REQUEST
015000         PERFORM 900-CLOSE-AUDIT-LOG THRU 900-EXIT
015100     ELSE
015200         PERFORM 100-OPEN-AUDIT-LOG THRU 100-EXIT
015300         MOVE 0 TO RECORDS-WRITTEN
015400         MOVE SPACES TO WS-AUDIT-LAST-KEY
015500         PERFORM 200-COMPARE-ONE-FIELD THRU 200-EXIT
015600                 VARYING WS-IDX FROM 1 BY 1
015700                 UNTIL WS-IDX > FIELD-COUNT
015800     END-IF.
015900     GOBACK.
016000
016100***************************************************************
016200 100-OPEN-AUDIT-LOG.
016300***************************************************************
016400*    OPENS ONLY ON THE FIRST CALL OF THE JOB STEP.  THE SWITCH  *
016500*    STOPS US RE-OPENING (AND TRUNCATING) ON EVERY SUBSEQUENT   *
016600*    CALL - SEE THE 06/93 CHANGE LOG ENTRY ABOVE FOR WHY THIS   *
016700*    MATTERS.                                                   *
016800     IF NOT WS-AUDIT-FILE-OPEN
016900         OPEN OUTPUT AUDIT-LOG
017000         IF WS-AUDIT-STATUS NOT = '00'
017100             DISPLAY 'HAUDITLG - ERROR OPENING AUDIT-LOG - '
017200                     WS-AUDIT-STATUS
017300             MOVE 16 TO RETURN-CODE
017400         END-IF
017500         MOVE 'Y' TO WS-AUDIT-FILE-OPEN-SW
017600     END-IF.
017700 100-EXIT.
017800     EXIT.
017900
018000***************************************************************
018100* 200-COMPARE-ONE-FIELD - ONE PASS PER TABLE ENTRY.  A BLANK    *
018200* FIELD-NAME MARKS AN UNUSED ENTRY (THE CALLER MAY SEND FEWER   *
018300* THAN EIGHT) AND IS SKIPPED WITHOUT COMMENT.  OF THE ENTRIES   *
018400* THAT ARE USED, ONLY THE ONES WHERE OLD-VALUE AND NEW-VALUE    *
018500* ACTUALLY DIFFER GET WRITTEN - A FIELD THE CALLER SENT ANYWAY  *
018600* WITH NO REAL CHANGE (E.G. BECAUSE IT ALWAYS BUILDS ALL EIGHT  *
018700* SLOTS) PRODUCES NO AUDIT-LOG RECORD.                          *
018800***************************************************************
018900 200-COMPARE-ONE-FIELD.
019000     IF FIELD-NAME(WS-IDX) NOT = SPACES
019100         IF OLD-VALUE(WS-IDX) NOT = NEW-VALUE(WS-IDX)
019200*            BUILD THE DUP-CHECK KEY BEFORE WRITING SO IT CAN
019300*            BE COMPARED AGAINST THE LAST KEY ACTUALLY WRITTEN.
019400             MOVE OBJECT-ID           TO WS-AUDIT-DUP-OBJECT
019500             MOVE FIELD-NAME(WS-IDX)  TO WS-AUDIT-DUP-FIELD
019600             IF WS-AUDIT-DUP-KEY NOT = WS-AUDIT-LAST-KEY
019700                 PERFORM 210-WRITE-AUDIT-RECORD THRU 210-EXIT
019800                 MOVE WS-AUDIT-DUP-KEY TO WS-AUDIT-LAST-KEY
019900             END-IF
020000         END-IF
020100     END-IF.
020200 200-EXIT.
020300     EXIT.
020400
020500***************************************************************
020600* 210-WRITE-AUDIT-RECORD - MOVES ONE TABLE ENTRY OUT TO THE     *
020700* AUDIT-LOG RECORD, WRITES IT, BUMPS BOTH THE PER-CALL AND      *
020800* RUN-TOTAL COUNTERS, AND ECHOES A ONE-LINE DIAGNOSTIC TO THE   *
020900* JOB LOG SO OPERATIONS CAN SEE AUDIT ACTIVITY GO BY DURING A   *
021000* LONG RUN WITHOUT HAVING TO OPEN THE AUDIT-LOG FILE ITSELF.    *
021100***************************************************************
021200 210-WRITE-AUDIT-RECORD.
021300     MOVE ENTITY-TYPE               TO AL-ENTITY-TYPE.
021400     MOVE OBJECT-ID                 TO AL-OBJECT-ID.
021500     MOVE FIELD-NAME(WS-IDX)        TO AL-FIELD-NAME.
021600     MOVE OLD-VALUE(WS-IDX)         TO AL-OLD-VALUE.
021700     MOVE NEW-VALUE(WS-IDX)         TO AL-NEW-VALUE.
021800     MOVE CHANGED-DATE              TO AL-CHANGED-DATE.
021900     MOVE CHANGED-BY                TO AL-CHANGED-BY.
022000     WRITE AL-RECORD.
022100     ADD 1 TO RECORDS-WRITTEN.
022200     ADD 1 TO WS-RECORDS-WRITTEN-TOTAL.
022300     MOVE CHANGED-DATE TO WS-AL-DATE-DISPLAY-N.
022400*    BATCH CHANGES GET THE GROUP SUFFIX ON THE DIAGNOSTIC LINE -
022500*    THE COSTING RUN GROUPS BATCHES BY THIS SAME SUFFIX, SO
022600*    OPERATIONS CAN MATCH ONE UP TO THE OTHER AT A GLANCE.
022700     IF ENTITY-BATCH
022800         DISPLAY 'HAUDITLG: BATCH GROUP ' WS-AUDIT-OBJ-GROUP
022900                 ' - ' AL-OBJECT-ID ' ' AL-FIELD-NAME
023000                 ' CHANGED ON ' WS-AL-DATE-CCYY '/'
023100                 WS-AL-DATE-MM '/' WS-AL-DATE-DD
023200     ELSE
023300         DISPLAY 'HAUDITLG: ' AL-ENTITY-TYPE ' ' AL-OBJECT-ID
023400             ' ' AL-FIELD-NAME ' CHANGED ON '
023500             WS-AL-DATE-CCYY '/' WS-AL-DATE-MM '/' WS-AL-DATE-DD
023600     END-IF.
023700 210-EXIT.
023800     EXIT.
023900
024000***************************************************************
024100* 900-CLOSE-AUDIT-LOG - RUNS ONLY WHEN THE CALLER SENDS THE     *
024200* CLOSELOG SENTINEL.  IF THE FILE WAS NEVER OPENED (NO AUDITED  *
024300* CHANGES CAME THROUGH ALL RUN) THIS IS A NO-OP - WE DO NOT     *
024400* OPEN AND IMMEDIATELY CLOSE AN EMPTY FILE JUST TO SATISFY THE  *
024500* SENTINEL.                                                     *
024600***************************************************************
024700 900-CLOSE-AUDIT-LOG.
024800     IF WS-AUDIT-FILE-OPEN
024900         CLOSE AUDIT-LOG
025000         MOVE 'N' TO WS-AUDIT-FILE-OPEN-SW
025100         DISPLAY 'HAUDITLG: AUDIT RECORDS WRITTEN THIS RUN - '
025200                 WS-RECORDS-WRITTEN-TOTAL
025300     END-IF.
025400 900-EXIT.
025500     EXIT.
