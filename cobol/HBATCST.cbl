000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE BUSINESS OFFICE         *
000300* ALL RIGHTS RESERVED                                          *
000400***************************************************************
000500 IDENTIFICATION DIVISION.
000600***************************************************************
000700 PROGRAM-ID.    HBATCST.
000800 AUTHOR.        M WHITTAKER.
000900 INSTALLATION.  HONEY BUSINESS OFFICE - BATCH SYSTEMS UNIT.
001000 DATE-WRITTEN.  09/25/89.
001100 DATE-COMPILED.
001200 SECURITY.      NON-CONFIDENTIAL.
001300*
001400***************************************************************
001500* CHANGE LOG.                                                  *
001600*                                                               *
001700* 09/25/89 MW  01 - ORIGINAL PROGRAM.  DERIVES GROUP-NUMBER,   *
001800*          TOTAL-BOTTLES AND TOTAL-COST PER BATCH AND PRINTS   *
001900*          THE GROUP SUMMARY REPORT ON CONTROL BREAK.           *
002000* 12/11/89 WLT 02 - GROUP-NUMBER NOW TAKEN FROM THE LAST THREE *
002100*          SIGNIFICANT (NON-BLANK) CHARACTERS OF BATCH-ID, NOT *
002200*          FIXED COLUMNS 8-10 - SHORT IDS WERE ALL LANDING IN  *
002300*          A BOGUS BLANK GROUP.                                 *
002400* 04/17/92 MW  03 - TP-COST TREATED AS ZERO WHEN THE SUPPLIER  *
002450*          SLIP DIDN'T CARRY A TRANSPORT FIGURE.                 *
002500* 08/25/98 WLT 04 - Y2K - SUPPLY-DATE ZERO CHECK NOW TESTS THE *
002600*          FULL 8-DIGIT FIELD, NOT JUST THE 2-DIGIT YEAR.      *
002700***************************************************************
002750***************************************************************
002760* PURPOSE.                                                      *
002770*                                                               *
002780* THIRD STEP OF THE BATCH-COSTING RUN.  READS THE COSTED BATCH  *
002790* EXTRACT AND PRODUCES THE GROUP SUMMARY REPORT MANAGEMENT USES *
002791* TO SEE BOTTLING COST BY SUPPLIER GROUP - ONE DETAIL LINE PER  *
002792* BATCH, ONE TOTAL LINE PER GROUP ON CONTROL BREAK, AND A GRAND *
002793* TOTAL LINE AT END OF RUN.  BATCHES MUST ARRIVE IN GROUP-      *
002794* NUMBER ORDER OR THE CONTROL BREAK LOGIC WILL PRINT A SEPARATE *
002795* GROUP LINE FOR EVERY RUN OF THE SAME GROUP THAT ISN'T         *
002796* CONTIGUOUS ON THE FILE.                                       *
002797***************************************************************
002800*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-370.
003200 OBJECT-COMPUTER. IBM-370.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003750*    BOTH FILES LINE SEQUENTIAL - BATCHES IS THE COSTED EXTRACT
003760*    FROM THE PRIOR STEP, GROUP-RPT IS THIS PROGRAM'S ONLY OUTPUT.
003800
003900     SELECT BATCHES    ASSIGN TO BATCHIN
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            FILE STATUS  IS WS-BATCHES-STATUS.
004200
004300     SELECT GROUP-RPT  ASSIGN TO GRPRPT
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS  IS WS-GRPRPT-STATUS.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
004950*    HBATREC CARRIES THE PER-BATCH PRICE, TRANSPORT COST AND
004960*    BOTTLE-SIZE BREAKDOWN THIS PROGRAM SUMMARIZES BY GROUP.
005000 FD  BATCHES
005100     RECORDING MODE IS F
005200     LABEL RECORDS ARE STANDARD.
005300 COPY HBATREC REPLACING ==:TAG:== BY ==FD-HBT==.
005400
005450*    PRINTED REPORT - HEADER, DETAIL, GROUP-TOTAL AND GRAND-
005460*    TOTAL LINES ALL WRITE TO THIS SAME 132-BYTE SLOT.
005500 FD  GROUP-RPT
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD.
005800 01  RPT-RECORD                  PIC X(132).
005900
006000 WORKING-STORAGE SECTION.
006100***************************************************************
006200*    FILE STATUS AND SWITCHES                                  *
006300***************************************************************
006400 01  WS-FILE-STATUSES.
006500     05  WS-BATCHES-STATUS       PIC X(02) VALUE SPACES.
006600     05  WS-GRPRPT-STATUS        PIC X(02) VALUE SPACES.
006700
006750*    WS-FIRST-BATCH-SW SUPPRESSES THE GROUP-TOTAL PRINT ON THE
006760*    VERY FIRST BATCH OF THE RUN, WHERE THERE IS NO PRIOR GROUP
006770*    TO CLOSE OUT YET.
006800 01  WS-SWITCHES.
006900     05  WS-BATCHES-EOF-SW       PIC X(01) VALUE 'N'.
007000         88  WS-BATCHES-EOF      VALUE 'Y'.
007100     05  WS-FIRST-BATCH-SW       PIC X(01) VALUE 'Y'.
007200         88  WS-FIRST-BATCH      VALUE 'Y'.
007300
007400***************************************************************
007500*    COUNTERS AND WORK FIELDS - ALL COMP PER SHOP STANDARD     *
007600***************************************************************
007650*    WS-SIG-LEN IS THE SCAN INDEX USED BY 300-DERIVE-GROUP-
007660*    NUMBER TO FIND THE LAST NON-BLANK CHARACTER OF BATCH-ID -
007670*    SEE THE 12/89 CHANGE LOG ENTRY FOR WHY IT SCANS BACKWARD.
007700 77  WS-BATCHES-READ-CTR         PIC S9(07) COMP VALUE 0.
007800 77  WS-SIG-LEN                  PIC S9(02) COMP VALUE 0.
007900 77  WS-GRP-BATCH-CTR            PIC S9(05) COMP VALUE 0.
008000 77  WS-GRAND-BATCH-CTR          PIC S9(07) COMP VALUE 0.
008100
008150*    ONE BATCH'S DERIVED FIGURES - REBUILT EVERY TIME THROUGH
008160*    200-PROCESS-ONE-BATCH, NEVER CARRIED OVER FROM THE LAST ONE.
008200 01  HBC-CURRENT-BATCH.
008300     05  HBC-GROUP-NUMBER        PIC X(03).
008310     05  HBC-GROUP-NUMBER-R REDEFINES HBC-GROUP-NUMBER.
008320         10  HBC-GROUP-TENS      PIC X(02).
008330         10  HBC-GROUP-UNITS     PIC X(01).
008400     05  HBC-TOTAL-BOTTLES       PIC 9(07).
008500     05  HBC-TOTAL-COST          PIC S9(08)V99.
008600
008650*    HOLDS THE GROUP-NUMBER OF THE BATCH JUST PROCESSED SO
008660*    200-PROCESS-ONE-BATCH CAN TEST FOR A CONTROL BREAK ON THE
008670*    NEXT ONE.
008700 01  WS-PREV-GROUP-NUMBER        PIC X(03) VALUE SPACES.
008800
008900***************************************************************
009000*    GROUP AND GRAND ACCUMULATORS                              *
009100***************************************************************
009150*    WS-GROUP-TOTALS RESETS TO ZERO AT EVERY CONTROL BREAK
009160*    (600-PRINT-GROUP-TOTAL) - WS-GRAND-TOTALS NEVER RESETS AND
009170*    PRINTS ONCE, AT END OF RUN.
009200 01  WS-GROUP-TOTALS.
009300     05  WS-GRP-COST             PIC S9(10)V99 COMP-3 VALUE 0.
009400     05  WS-GRP-25CL             PIC 9(08) COMP-3 VALUE 0.
009500     05  WS-GRP-75CL             PIC 9(08) COMP-3 VALUE 0.
009600     05  WS-GRP-1L               PIC 9(08) COMP-3 VALUE 0.
009700     05  WS-GRP-4L               PIC 9(08) COMP-3 VALUE 0.
009800
009900 01  WS-GRAND-TOTALS.
010000     05  WS-GRAND-COST           PIC S9(10)V99 COMP-3 VALUE 0.
010100     05  WS-GRAND-25CL           PIC 9(08) COMP-3 VALUE 0.
010200     05  WS-GRAND-75CL           PIC 9(08) COMP-3 VALUE 0.
010300     05  WS-GRAND-1L             PIC 9(08) COMP-3 VALUE 0.
010400     05  WS-GRAND-4L             PIC 9(08) COMP-3 VALUE 0.
010500
010600***************************************************************
010700*    SUPPLY-DATE BREAKDOWN - PRINTED ON THE DETAIL LINE        *
010800***************************************************************
010850*    04/17/92 NOTE - LEFT AT ZERO WHEN THE SUPPLIER SLIP CAME
010860*    IN WITHOUT A SUPPLY-DATE.  210-READ-BATCH ONLY MOVES A
010870*    NON-ZERO DATE IN, SO A MISSING DATE PRINTS AS ALL ZEROS
010880*    RATHER THAN CARRYING OVER THE PRIOR BATCH'S DATE BY MISTAKE.
010900 01  WS-SUPPLY-DATE-N            PIC 9(08).
011000 01  WS-SUPPLY-DATE REDEFINES WS-SUPPLY-DATE-N.
011100     05  WS-SUP-CCYY             PIC 9(04).
011200     05  WS-SUP-MM               PIC 9(02).
011300     05  WS-SUP-DD               PIC 9(02).
011400
011500***************************************************************
011600*    RUN DATE                                                  *
011700***************************************************************
011750*    SAME Y2K SLIDING WINDOW USED ACROSS THE SUITE - SEE THE
011760*    08/25/98 CHANGE LOG ENTRY.
011800 01  WS-CURRENT-DATE.
011900     05  WS-CURR-YY              PIC 9(02).
012000     05  WS-CURR-MM              PIC 9(02).
012100     05  WS-CURR-DD              PIC 9(02).
012200 01  WS-CURRENT-DATE-N REDEFINES WS-CURRENT-DATE PIC 9(06).
012300 01  WS-CURR-CCYY                PIC 9(04).
012400
012500***************************************************************
012600*    REPORT LINES                                              *
012700***************************************************************
012750*    FOUR LINE TYPES SHARE THIS REPORT - THE HEADER, ONE DETAIL
012760*    LINE PER BATCH, ONE GROUP-TOTAL LINE PER CONTROL BREAK, AND
012770*    A SINGLE GRAND-TOTAL LINE AT THE VERY END.
012800 01  RPT-HEADER1.
012900     05  FILLER                  PIC X(30)
013000             VALUE 'BATCH GROUP SUMMARY   DATE: '.
013100     05  RPT-HDR-MM              PIC 99.
013200     05  FILLER                  PIC X VALUE '/'.
013300     05  RPT-HDR-DD              PIC 99.
013400     05  FILLER                  PIC X VALUE '/'.
013500     05  RPT-HDR-CCYY            PIC 9(04).
013600     05  FILLER                  PIC X(88) VALUE SPACES.
013700
013750*    BUILT BY 400-PRINT-DETAIL-LINE - PRICE, TP-COST AND TOTAL-
013760*    COST PRINT WITH TRAILING SIGN, BOTTLE COUNTS PLAIN.
013800 01  RPT-DETAIL-LINE.
013900     05  RPT-BATCH-ID            PIC X(10).
014000     05  FILLER                  PIC X(02) VALUE SPACES.
014100     05  RPT-SOURCE              PIC X(20).
014200     05  FILLER                  PIC X(02) VALUE SPACES.
014300     05  RPT-PRICE               PIC Z(7)9.99-.
014400     05  FILLER                  PIC X(01) VALUE SPACES.
014500     05  RPT-TP-COST             PIC Z(7)9.99-.
014600     05  FILLER                  PIC X(01) VALUE SPACES.
014700     05  RPT-TOTAL-COST          PIC Z(7)9.99-.
014800     05  FILLER                  PIC X(01) VALUE SPACES.
014900     05  RPT-B25CL               PIC ZZZZ9.
015000     05  RPT-B75CL               PIC ZZZZ9.
015100     05  RPT-B1L                 PIC ZZZZ9.
015200     05  RPT-B4L                 PIC ZZZZ9.
015300     05  RPT-TOT-BOTTLES         PIC ZZZZZZ9.
015400     05  FILLER                  PIC X(08) VALUE SPACES.
015500
015550*    WRITTEN BY 600-PRINT-GROUP-TOTAL - LABELS ARE SPELLED OUT
015560*    IN FILLER SINCE THERE IS NO SEPARATE CAPTION LINE FOR
015570*    TOTAL LINES.
015600 01  RPT-GROUP-TOTAL-LINE.
015700     05  FILLER                  PIC X(07) VALUE 'GROUP '.
015800     05  RPT-GRP-NUMBER          PIC X(03).
015900     05  FILLER                  PIC X(04) VALUE SPACES.
016000     05  FILLER                  PIC X(09) VALUE 'BATCHES: '.
016100     05  RPT-GRP-BATCH-CTR       PIC ZZZ9.
016200     05  FILLER                  PIC X(04) VALUE SPACES.
016300     05  FILLER                  PIC X(12) VALUE 'GROUP COST: '.
016400     05  RPT-GRP-COST            PIC Z(9)9.99-.
016500     05  FILLER                  PIC X(02) VALUE SPACES.
016600     05  RPT-GRP-25CL            PIC ZZZZZZ9.
016700     05  RPT-GRP-75CL            PIC ZZZZZZ9.
016800     05  RPT-GRP-1L              PIC ZZZZZZ9.
016900     05  RPT-GRP-4L              PIC ZZZZZZ9.
017000     05  FILLER                  PIC X(11) VALUE SPACES.
017100
017150*    WRITTEN ONCE BY 650-PRINT-GRAND-TOTAL, TWO LINES BELOW THE
017160*    LAST GROUP-TOTAL LINE.
017200 01  RPT-GRAND-TOTAL-LINE.
017300     05  FILLER                  PIC X(14) VALUE 'GRAND TOTALS: '.
017400     05  FILLER                  PIC X(09) VALUE 'BATCHES: '.
017500     05  RPT-GRAND-BATCH-CTR     PIC ZZZZZ9.
017600     05  FILLER                  PIC X(04) VALUE SPACES.
017700     05  FILLER                  PIC X(12) VALUE 'TOTAL COST: '.
017800     05  RPT-GRAND-COST          PIC Z(9)9.99-.
017900     05  FILLER                  PIC X(02) VALUE SPACES.
018000     05  RPT-GRAND-25CL          PIC ZZZZZZ9.
018100     05  RPT-GRAND-75CL          PIC ZZZZZZ9.
018200     05  RPT-GRAND-1L            PIC ZZZZZZ9.
018300     05  RPT-GRAND-4L            PIC ZZZZZZ9.
018400     05  FILLER                  PIC X(06) VALUE SPACES.
018500
018600 PROCEDURE DIVISION.
018700***************************************************************
018800 000-MAIN-LINE.
018900***************************************************************
018910*    STANDARD SHOP SLIDING WINDOW - SEE HPAYAPP'S COPY OF THIS
018920*    COMMENT FOR THE FULL EXPLANATION.
019000     ACCEPT WS-CURRENT-DATE FROM DATE.
019100     IF WS-CURR-YY < 50
019200         COMPUTE WS-CURR-CCYY = 2000 + WS-CURR-YY
019300     ELSE
019400         COMPUTE WS-CURR-CCYY = 1900 + WS-CURR-YY
019500     END-IF.
019600     DISPLAY 'HBATCST STARTED - RUN DATE ' WS-CURR-CCYY '/'
019700             WS-CURR-MM '/' WS-CURR-DD.
019800
019900     PERFORM 700-OPEN-FILES        THRU 700-EXIT.
020000     PERFORM 800-INIT-REPORT       THRU 800-EXIT.
020100     PERFORM 210-READ-BATCH        THRU 210-EXIT.
020200     PERFORM 200-PROCESS-ONE-BATCH THRU 200-EXIT
020300             UNTIL WS-BATCHES-EOF.
020350*    THE LAST GROUP ON THE FILE NEVER TRIPS THE CONTROL BREAK
020360*    TEST INSIDE THE LOOP (THERE IS NO "NEXT" BATCH TO COMPARE
020370*    AGAINST), SO ITS TOTAL LINE HAS TO BE FORCED OUT HERE -
020380*    UNLESS THE FILE WAS EMPTY, IN WHICH CASE WS-FIRST-BATCH IS
020390*    STILL 'Y' AND THERE IS NO GROUP TO PRINT.
020400     IF NOT WS-FIRST-BATCH
020500         PERFORM 600-PRINT-GROUP-TOTAL THRU 600-EXIT
020600     END-IF.
020700     PERFORM 650-PRINT-GRAND-TOTAL THRU 650-EXIT.
020800     PERFORM 790-CLOSE-FILES       THRU 790-EXIT.
020900     GOBACK.
021000
021100***************************************************************
021200 200-PROCESS-ONE-BATCH.
021300***************************************************************
021400     PERFORM 300-DERIVE-GROUP-NUMBER THRU 300-EXIT.
021500     PERFORM 350-DERIVE-BATCH-TOTALS THRU 350-EXIT.
021600
021650*    CLASSIC CONTROL-BREAK TEST - THE FIRST BATCH JUST PRIMES
021660*    WS-PREV-GROUP-NUMBER, EVERY BATCH AFTER THAT PRINTS THE
021670*    GROUP TOTAL WHEN THE GROUP NUMBER CHANGES.
021700     IF WS-FIRST-BATCH
021800         MOVE 'N' TO WS-FIRST-BATCH-SW
021900         MOVE HBC-GROUP-NUMBER TO WS-PREV-GROUP-NUMBER
022000     ELSE
022100         IF HBC-GROUP-NUMBER NOT = WS-PREV-GROUP-NUMBER
022200             PERFORM 600-PRINT-GROUP-TOTAL THRU 600-EXIT
022300             MOVE HBC-GROUP-NUMBER TO WS-PREV-GROUP-NUMBER
022400         END-IF
022500     END-IF.
022600
022610*    PRINT BEFORE ACCUMULATING - THE DETAIL LINE SHOWS THIS
022620*    BATCH'S OWN FIGURES, NOT A RUNNING TOTAL.
022700     PERFORM 400-PRINT-DETAIL-LINE  THRU 400-EXIT.
022800     PERFORM 450-ACCUMULATE-TOTALS  THRU 450-EXIT.
022900     PERFORM 210-READ-BATCH         THRU 210-EXIT.
023000 200-EXIT.
023100     EXIT.
023200
023300***************************************************************
023400* 300-DERIVE-GROUP-NUMBER - RIGHTMOST 3 SIGNIFICANT (NON-     *
023500* BLANK) CHARACTERS OF BATCH-ID.  BATCH-ID IS LEFT-JUSTIFIED   *
023600* AND SPACE-PADDED SO WE SCAN BACKWARD FOR THE LAST NON-BLANK. *
023700***************************************************************
023800 300-DERIVE-GROUP-NUMBER.
023900     MOVE SPACES TO HBC-GROUP-NUMBER.
023910     PERFORM 310-CHECK-ONE-CHAR THRU 310-EXIT
023920             VARYING WS-SIG-LEN FROM 10 BY -1
023930             UNTIL WS-SIG-LEN = 0
023940                OR FD-HBT-BATCH-ID(WS-SIG-LEN:1) NOT = SPACE.
024500     IF WS-SIG-LEN >= 3
024600         MOVE FD-HBT-BATCH-ID(WS-SIG-LEN - 2:3) TO HBC-GROUP-NUMBER
024700     END-IF.
024800 300-EXIT.
024900     EXIT.
024910
024915*    THE VARYING CLAUSE DOES ALL THE WORK - THIS PARAGRAPH IS
024916*    JUST THE PERFORM'S REQUIRED BODY AND HAS NOTHING TO DO.
024920 310-CHECK-ONE-CHAR.
024930     CONTINUE.
024940 310-EXIT.
024950     EXIT.
025000
025050*    TOTAL-COST FOLDS IN TRANSPORT COST PER THE 04/92 CHANGE -
025060*    A BATCH WITH NO TP-COST ON THE SLIP ADDS ZERO, NOT SPACES.
025100 350-DERIVE-BATCH-TOTALS.
025200     COMPUTE HBC-TOTAL-BOTTLES = FD-HBT-BOTTLES-25CL +
025300             FD-HBT-BOTTLES-75CL + FD-HBT-BOTTLES-1L +
025400             FD-HBT-BOTTLES-4L.
025500     COMPUTE HBC-TOTAL-COST = FD-HBT-PRICE + FD-HBT-TP-COST.
025600 350-EXIT.
025700     EXIT.
025800
025850*    ONE LINE PER BATCH - PRICE, TRANSPORT COST, TOTAL COST AND
025860*    THE FOUR BOTTLE-SIZE COUNTS ALL PRINT ACROSS.
025900 400-PRINT-DETAIL-LINE.
026000     MOVE FD-HBT-BATCH-ID    TO RPT-BATCH-ID.
026100     MOVE FD-HBT-SOURCE      TO RPT-SOURCE.
026200     MOVE FD-HBT-PRICE       TO RPT-PRICE.
026300     MOVE FD-HBT-TP-COST     TO RPT-TP-COST.
026400     MOVE HBC-TOTAL-COST     TO RPT-TOTAL-COST.
026500     MOVE FD-HBT-BOTTLES-25CL TO RPT-B25CL.
026600     MOVE FD-HBT-BOTTLES-75CL TO RPT-B75CL.
026700     MOVE FD-HBT-BOTTLES-1L   TO RPT-B1L.
026800     MOVE FD-HBT-BOTTLES-4L   TO RPT-B4L.
026900     MOVE HBC-TOTAL-BOTTLES   TO RPT-TOT-BOTTLES.
026950*    NO AFTER-ADVANCING CLAUSE NEEDED - DETAIL LINES PRINT
026960*    SINGLE-SPACED BY DEFAULT.
027000     WRITE RPT-RECORD FROM RPT-DETAIL-LINE.
027100 400-EXIT.
027200     EXIT.
027300
027350*    EVERY FIGURE ROLLS UP TWICE - ONCE INTO THE CURRENT GROUP'S
027360*    BUCKET, ONCE INTO THE GRAND TOTAL THAT NEVER RESETS.
027400 450-ACCUMULATE-TOTALS.
027500     ADD 1                    TO WS-GRP-BATCH-CTR.
027600     ADD 1                    TO WS-GRAND-BATCH-CTR.
027700     ADD HBC-TOTAL-COST       TO WS-GRP-COST.
027800     ADD HBC-TOTAL-COST       TO WS-GRAND-COST.
027900     ADD FD-HBT-BOTTLES-25CL  TO WS-GRP-25CL WS-GRAND-25CL.
028000     ADD FD-HBT-BOTTLES-75CL  TO WS-GRP-75CL WS-GRAND-75CL.
028100     ADD FD-HBT-BOTTLES-1L    TO WS-GRP-1L   WS-GRAND-1L.
028200     ADD FD-HBT-BOTTLES-4L    TO WS-GRP-4L   WS-GRAND-4L.
028300 450-EXIT.
028400     EXIT.
028500
028550*    WS-PREV-GROUP-NUMBER, NOT HBC-GROUP-NUMBER, NAMES THE
028560*    GROUP BEING CLOSED OUT - BY THE TIME THIS RUNS, HBC-GROUP-
028570*    NUMBER MAY ALREADY BELONG TO THE NEXT GROUP.
028600 600-PRINT-GROUP-TOTAL.
028700     MOVE WS-PREV-GROUP-NUMBER TO RPT-GRP-NUMBER.
028800     MOVE WS-GRP-BATCH-CTR     TO RPT-GRP-BATCH-CTR.
028900     MOVE WS-GRP-COST          TO RPT-GRP-COST.
029000     MOVE WS-GRP-25CL          TO RPT-GRP-25CL.
029100     MOVE WS-GRP-75CL          TO RPT-GRP-75CL.
029200     MOVE WS-GRP-1L            TO RPT-GRP-1L.
029300     MOVE WS-GRP-4L            TO RPT-GRP-4L.
029400     WRITE RPT-RECORD FROM RPT-GROUP-TOTAL-LINE AFTER 1.
029450*    RESET EVERY GROUP BUCKET TO ZERO NOW THAT IT HAS PRINTED -
029460*    THE GRAND TOTALS BELOW ARE UNTOUCHED.
029500     MOVE ZERO TO WS-GRP-BATCH-CTR WS-GRP-COST WS-GRP-25CL
029600               WS-GRP-75CL WS-GRP-1L WS-GRP-4L.
029700 600-EXIT.
029800     EXIT.
029900
029950*    PRINTS ONCE, AFTER THE LAST GROUP TOTAL - THERE IS NO
029960*    RESET AFTERWARD SINCE THE RUN IS OVER.
030000 650-PRINT-GRAND-TOTAL.
030100     MOVE WS-GRAND-BATCH-CTR   TO RPT-GRAND-BATCH-CTR.
030200     MOVE WS-GRAND-COST        TO RPT-GRAND-COST.
030300     MOVE WS-GRAND-25CL        TO RPT-GRAND-25CL.
030400     MOVE WS-GRAND-75CL        TO RPT-GRAND-75CL.
030500     MOVE WS-GRAND-1L          TO RPT-GRAND-1L.
030600     MOVE WS-GRAND-4L          TO RPT-GRAND-4L.
030700     WRITE RPT-RECORD FROM RPT-GRAND-TOTAL-LINE AFTER 2.
030800 650-EXIT.
030900     EXIT.
031000
031050*    LEAVES WS-SUPPLY-DATE-N UNCHANGED WHEN THE SLIP HAD NO
031060*    DATE (SEE THE 08/98 CHANGE LOG ENTRY) - THE FIELD KEEPS
031070*    WHATEVER THE LAST BATCH WITH A REAL DATE LEFT IN IT.
031100 210-READ-BATCH.
031200     READ BATCHES
031300         AT END MOVE 'Y' TO WS-BATCHES-EOF-SW
031400     END-READ.
031500     IF NOT WS-BATCHES-EOF
031600         ADD 1 TO WS-BATCHES-READ-CTR
031700         IF FD-HBT-SUPPLY-DATE NOT = ZERO
031800             MOVE FD-HBT-SUPPLY-DATE TO WS-SUPPLY-DATE-N
031900         END-IF
032000     END-IF.
032100 210-EXIT.
032200     EXIT.
032300
032350*    ONE INPUT, ONE OUTPUT - EITHER STATUS BAD ABORTS THE RUN
032360*    BY FORCING EOF ON BEFORE A SINGLE BATCH IS READ.
032400 700-OPEN-FILES.
032500     OPEN INPUT  BATCHES.
032600     OPEN OUTPUT GROUP-RPT.
032700     IF WS-BATCHES-STATUS NOT = '00' OR
032800        WS-GRPRPT-STATUS  NOT = '00'
032900         DISPLAY 'HBATCST - ERROR OPENING FILES - BATCHES='
033000                 WS-BATCHES-STATUS ' GRPRPT=' WS-GRPRPT-STATUS
033100         MOVE 16 TO RETURN-CODE
033200         MOVE 'Y' TO WS-BATCHES-EOF-SW
033300     END-IF.
033400 700-EXIT.
033500     EXIT.
033600
033650*    NO EXPLICIT TOTALS ON THE CONSOLE BEYOND THE READ COUNT -
033660*    THE GROUP AND GRAND TOTALS ARE ALREADY ON THE PRINTED
033670*    REPORT BY THE TIME THIS RUNS.
033700 790-CLOSE-FILES.
033800     CLOSE BATCHES GROUP-RPT.
033900     DISPLAY 'HBATCST RUN TOTALS'.
034000     DISPLAY '  BATCHES READ ........ ' WS-BATCHES-READ-CTR.
034100 790-EXIT.
034200     EXIT.
034300
034350*    ONLY ONE HEADER LINE ON THIS REPORT - NO COLUMN-CAPTION
034360*    LINE SINCE THE DETAIL FIELDS ARE SELF-LABELED (GROUP,
034370*    BATCHES:, GROUP COST: AND SO ON) ON THE TOTAL LINES.
034400 800-INIT-REPORT.
034500     MOVE WS-CURR-MM   TO RPT-HDR-MM.
034600     MOVE WS-CURR-DD   TO RPT-HDR-DD.
034700     MOVE WS-CURR-CCYY TO RPT-HDR-CCYY.
034800     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.
034900 800-EXIT.
035000     EXIT.
