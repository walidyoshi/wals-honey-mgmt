000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE BUSINESS OFFICE         *
000300* ALL RIGHTS RESERVED                                          *
000400***************************************************************
000500 IDENTIFICATION DIVISION.
000600***************************************************************
000700 PROGRAM-ID.    HMSTAUD.
000800 AUTHOR.        R ANIYAN.
000900 INSTALLATION.  HONEY BUSINESS OFFICE - BATCH SYSTEMS UNIT.
001000 DATE-WRITTEN.  01/28/91.
001100 DATE-COMPILED.
001200 SECURITY.      NON-CONFIDENTIAL.
001300*
001400***************************************************************
001500* CHANGE LOG.                                                  *
001600*                                                               *
001700* 01/28/91 RA  01 - ORIGINAL PROGRAM.  READS THE MAINTENANCE   *
001800*          CHANGE-TRANSACTION FILE PRODUCED BY THE ONLINE       *
001900*          MASTER UPDATE SCREENS AND CALLS HAUDITLG ONCE PER    *
002000*          CHANGED BATCH, SALE OR EXPENSE TO LOG THE TRACKED    *
002100*          FIELDS THAT ACTUALLY MOVED.                          *
002200* 09/03/94 MW  02 - AN ENTITY TYPE WE DON'T RECOGNISE NO LONGER *
002300*          ABENDS THE RUN - IT IS COUNTED AND SKIPPED.  A NEW   *
002400*          RECORD TYPE CAME THROUGH FROM A SCREEN CHANGE BEFORE *
002500*          WE'D BEEN TOLD ABOUT IT.                              *
002600* 03/09/98 PJM 03 - Y2K - CHANGED-DATE PASSED THROUGH TO        *
002700*          HAUDITLG WITH A 4-DIGIT CENTURY, NO WINDOWING.        *
002800* 07/17/02 MW  04 - CALLS HAUDITLG ONE LAST TIME WITH THE       *
002900*          CLOSELOG SENTINEL AT END OF RUN SO THE AUDIT-LOG     *
003000*          FILE GETS A CLEAN CLOSE - SEE HAUDITLG'S OWN LOG.    *
003100* 03/02/06 DWS 05 - CALL-INTERFACE FIELDS RENAMED TO DROP THE   *
003200*          "LK-" TAG - SEE HAUDITLG'S 06 ENTRY AND HLKAUDT.     *
003300*          NO LOGIC CHANGED, NAMES ONLY.                        *
003400***************************************************************
003500*
003600***************************************************************
003700* PURPOSE.                                                      *
003800*                                                               *
003900* THIS IS THE AUDIT-LOGGING DRIVER.  IT DOES NOT TOUCH ANY OF   *
004000* THE BATCH, SALE OR EXPENSE MASTERS ITSELF - IT ONLY READS THE *
004100* CHANGE-TRANSACTION FILE THAT THE ONLINE MAINTENANCE SCREENS   *
004200* WRITE WHENEVER SOMEONE KEYS A CHANGE TO ONE OF THOSE          *
004300* RECORDS, AND FOR EACH ONE BUILDS A SMALL FIELD-BY-FIELD       *
004400* OLD-VALUE/NEW-VALUE TABLE AND CALLS HAUDITLG TO DO THE        *
004500* ACTUAL COMPARE-AND-WRITE.  WHICH FIELDS ARE TRACKED FOR EACH  *
004600* ENTITY TYPE IS FIXED BY THE 310/320/330 PARAGRAPHS BELOW - IF *
004700* A NEW TRACKED FIELD IS EVER ADDED TO ONE OF THE MASTERS, THE  *
004800* CORRESPONDING BUILD-TABLE PARAGRAPH HAS TO BE UPDATED HERE.   *
004900***************************************************************
005000*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000
006100*    THE MAINTENANCE-SCREEN FEED - ONE RECORD PER CHANGE MADE
006200*    TO A BATCH, SALE OR EXPENSE MASTER, OLD AND NEW VALUES
006300*    SIDE BY SIDE.  SEE HCHGTRN FOR THE LAYOUT.
006400     SELECT CHANGE-TRANS     ASSIGN TO CHGTRNIN
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS WS-CHGTRN-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100***************************************************************
007200* CHANGE-TRANS - SEE HCHGTRN FOR THE FULL OLD/OLD-BATCH-R/      *
007300* OLD-SALE-R/OLD-EXPENSE-R (AND MATCHING NEW- SIDE) LAYOUT.     *
007400* COPIED IN AS-IS SINCE THIS RECORD IS ONLY EVER USED UNDER     *
007500* ITS OWN CT- PREFIX.                                           *
007600***************************************************************
007700 FD  CHANGE-TRANS
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD.
008000 COPY HCHGTRN.
008100
008200 WORKING-STORAGE SECTION.
008300***************************************************************
008400*    FILE STATUS AND SWITCHES                                  *
008500***************************************************************
008600 01  WS-CHGTRN-STATUS            PIC X(02) VALUE SPACES.
008700 01  WS-CHGTRN-EOF-SW            PIC X(01) VALUE 'N'.
008800     88  WS-CHGTRN-EOF           VALUE 'Y'.
008900
009000***************************************************************
009100*    COUNTERS - ALL COMP PER SHOP STANDARD                     *
009200***************************************************************
009300 77  WS-CHGTRN-READ-CTR          PIC S9(07) COMP VALUE 0.
009400 77  WS-CHGTRN-LOGGED-CTR        PIC S9(07) COMP VALUE 0.
009500 77  WS-CHGTRN-UNKNOWN-CTR       PIC S9(07) COMP VALUE 0.
009600 77  WS-AUDIT-RECORDS-CTR        PIC S9(07) COMP VALUE 0.
009650***************************************************************
009660*    OBJECT-ID SPLIT - DIAGNOSTIC DISPLAYS ONLY, SAME PURPOSE   *
009670*    AS THE OTHER CHECK AREAS IN THIS PROGRAM.                  *
009680***************************************************************
009685 01  WS-OBJECT-ID-CHECK-AREA.
009686     05  WS-OBJECT-ID-CHECK      PIC 9(06).
009687     05  WS-OBJECT-ID-CHECK-R REDEFINES WS-OBJECT-ID-CHECK.
009688         10  WS-OBJECT-ID-HI     PIC 9(03).
009689         10  WS-OBJECT-ID-LO     PIC 9(03).
009700
009800***************************************************************
009900*    RUN-TOTAL SPLIT - DIAGNOSTIC DISPLAY ONLY.  THE COMP-3     *
010000*    FIELD IS WHAT THE PROGRAM ACTUALLY ADDS INTO; THE          *
010100*    REDEFINE GIVES A PLAIN DISPLAY-FORM VIEW FOR THE END-OF-   *
010200*    RUN DISPLAY IN 790-CLOSE-FILES SO IT PRINTS WITHOUT A      *
010300*    SIGN NIBBLE SHOWING UP IN THE JOB LOG.                     *
010400***************************************************************
010500 01  WS-RUN-TOTAL-AREA.
010600     05  WS-RUN-TOTAL            PIC S9(07) COMP-3 VALUE 0.
010700 01  WS-RUN-TOTAL-AREA-R REDEFINES WS-RUN-TOTAL-AREA.
010800     05  WS-RUN-TOTAL-DISPLAY    PIC S9(07).
010900
010950***************************************************************
010960*    AUDIT-RECORDS SPLIT - DIAGNOSTIC DISPLAYS ONLY, SAME IDEA   *
010970*    AS THE RUN-TOTAL SPLIT ABOVE.                               *
010980***************************************************************
010985 01  WS-AUDIT-RECORDS-AREA.
010986     05  WS-AUDIT-RECORDS-CHECK  PIC 9(07).
010987     05  WS-AUDIT-RECORDS-R REDEFINES WS-AUDIT-RECORDS-CHECK.
010988         10  WS-AUDIT-RECORDS-HI PIC 9(04).
010989         10  WS-AUDIT-RECORDS-LO PIC 9(03).
011000***************************************************************
011100*    CALL INTERFACE TO HAUDITLG - THIS PROGRAM IS THE CALLER    *
011200*    AND OWNS THE STORAGE, SO HLKAUDT IS COPIED IN HERE AS      *
011300*    WORKING-STORAGE RATHER THAN AS A LINKAGE SECTION.  SEE     *
011400*    HLKAUDT ITSELF FOR NOTES ON EACH FIELD.                    *
011500***************************************************************
011600 COPY HLKAUDT.
011700
011800 PROCEDURE DIVISION.
011900***************************************************************
012000 000-MAIN-LINE.
012100***************************************************************
012200*    OPEN, READ THE FIRST CHANGE RECORD, PROCESS EVERY RECORD   *
012300*    TO END OF FILE, THEN TELL HAUDITLG TO CLOSE THE AUDIT-LOG  *
012400*    (900-CLOSE-AUDIT-LOG SENDS THE CLOSELOG SENTINEL) BEFORE   *
012500*    CLOSING OUR OWN FILE AND ENDING THE STEP.                  *
012600     PERFORM 700-OPEN-FILES          THRU 700-EXIT.
012700     PERFORM 200-READ-CHANGE-TRANS   THRU 200-EXIT.
012800     PERFORM 300-PROCESS-ONE-CHANGE  THRU 300-EXIT
012900             UNTIL WS-CHGTRN-EOF.
013000     PERFORM 900-CLOSE-AUDIT-LOG     THRU 900-EXIT.
013100     PERFORM 790-CLOSE-FILES         THRU 790-EXIT.
013200     GOBACK.
013300
013400***************************************************************
013500 200-READ-CHANGE-TRANS.
013600***************************************************************
013700*    STRAIGHT SEQUENTIAL READ - NO KEYS, NO SORT, THE FEED      *
013800*    ARRIVES IN WHATEVER ORDER THE ONLINE SCREENS WROTE IT.     *
013900     READ CHANGE-TRANS
014000         AT END MOVE 'Y' TO WS-CHGTRN-EOF-SW
014100     END-READ.
014200     IF NOT WS-CHGTRN-EOF
014300         ADD 1 TO WS-CHGTRN-READ-CTR
014400     END-IF.
014500 200-EXIT.
014600     EXIT.
014700
014800***************************************************************
014900* 300-PROCESS-ONE-CHANGE - BUILDS THE FIELD TABLE FOR WHICHEVER *
015000* ENTITY TYPE THE RECORD CARRIES, THEN CALLS HAUDITLG ONCE SO   *
015100* IT CAN COMPARE EACH TRACKED FIELD AND WRITE WHATEVER ACTUALLY *
015200* CHANGED.  AN ENTITY TYPE WE DON'T RECOGNISE IS COUNTED AND    *
015300* SKIPPED RATHER THAN ABENDING THE RUN - SEE THE 09/94 CHANGE   *
015400* LOG ENTRY ABOVE.  FIELD-COUNT STAYS AT ZERO FOR AN UNKNOWN    *
015500* ENTITY TYPE SINCE NONE OF THE 310/320/330 BUILD PARAGRAPHS    *
015600* RUN, WHICH IS WHY THE CALL BELOW IS GUARDED ON FIELD-COUNT.   *
015700***************************************************************
015800 300-PROCESS-ONE-CHANGE.
015850*    FIELD-COUNT IS RESET TO ZERO ON EVERY RECORD - IT IS THE
015860*    ONLY SIGNAL 300 HAS THAT A BUILD-TABLE PARAGRAPH ACTUALLY
015870*    RAN, SINCE THE EVALUATE BELOW FALLS THROUGH SILENTLY ON
015880*    WHEN OTHER.
015900     MOVE 0 TO FIELD-COUNT.
016000     EVALUATE TRUE
016100         WHEN CT-ENTITY-BATCH
016200             PERFORM 310-BUILD-BATCH-TABLE   THRU 310-EXIT
016300         WHEN CT-ENTITY-SALE
016400             PERFORM 320-BUILD-SALE-TABLE     THRU 320-EXIT
016500         WHEN CT-ENTITY-EXPENSE
016600             PERFORM 330-BUILD-EXPENSE-TABLE  THRU 330-EXIT
016700         WHEN OTHER
016800             ADD 1 TO WS-CHGTRN-UNKNOWN-CTR
016900     END-EVALUATE.
017000     IF FIELD-COUNT > 0
017100         MOVE CT-ENTITY-TYPE   TO ENTITY-TYPE
017200         MOVE CT-OBJECT-ID     TO OBJECT-ID
017300         MOVE CT-CHANGED-DATE  TO CHANGED-DATE
017400         MOVE CT-CHANGED-BY    TO CHANGED-BY
017500         CALL 'HAUDITLG' USING AUDIT-HEADER, FIELD-TABLE
017600         ADD RECORDS-WRITTEN TO WS-AUDIT-RECORDS-CTR
017700         ADD 1 TO WS-CHGTRN-LOGGED-CTR
017800     END-IF.
017900     PERFORM 200-READ-CHANGE-TRANS THRU 200-EXIT.
018000 300-EXIT.
018100     EXIT.
018200
018300***************************************************************
018400* 310-BUILD-BATCH-TABLE - THE FOUR BOTTLE COUNTS, PRICE,        *
018500* TRANSPORT COST, SUPPLY DATE AND SOURCE - SEE THE AUDIT        *
018600* LOGGING RULES.  EACH MOVE PAIR BELOW FILLS ONE FIELD-TABLE    *
018700* SLOT WITH THE FIELD'S NAME AND ITS OLD/NEW VALUES SO          *
018800* HAUDITLG CAN COMPARE THEM WITHOUT KNOWING WHAT A BATCH IS.    *
018900***************************************************************
019000 310-BUILD-BATCH-TABLE.
019100     MOVE 8 TO FIELD-COUNT.
019110*    THE FOUR BOTTLE-COUNT FIELDS, ONE PER SIZE THE BOTTLING
019120*    LINE FILLS - SEE HBATREC FOR THE MATCHING MASTER FIELDS.
019200     MOVE 'BOTTLES-25CL'      TO FIELD-NAME(1).
019300     MOVE CT-OLD-BOTTLES-25CL TO OLD-VALUE(1).
019400     MOVE CT-NEW-BOTTLES-25CL TO NEW-VALUE(1).
019500     MOVE 'BOTTLES-75CL'      TO FIELD-NAME(2).
019600     MOVE CT-OLD-BOTTLES-75CL TO OLD-VALUE(2).
019700     MOVE CT-NEW-BOTTLES-75CL TO NEW-VALUE(2).
019800     MOVE 'BOTTLES-1L'        TO FIELD-NAME(3).
019900     MOVE CT-OLD-BOTTLES-1L   TO OLD-VALUE(3).
020000     MOVE CT-NEW-BOTTLES-1L   TO NEW-VALUE(3).
020100     MOVE 'BOTTLES-4L'        TO FIELD-NAME(4).
020200     MOVE CT-OLD-BOTTLES-4L   TO OLD-VALUE(4).
020300     MOVE CT-NEW-BOTTLES-4L   TO NEW-VALUE(4).
020310*    PRICE AND TRANSPORT COST DRIVE THE BATCH COSTING RUN -
020320*    A CHANGE HERE AFTER COSTING HAS ALREADY RUN IS WHAT THE
020330*    AUDIT TRAIL IS MOSTLY USED TO CATCH.
020400     MOVE 'PRICE'             TO FIELD-NAME(5).
020500     MOVE CT-OLD-PRICE        TO OLD-VALUE(5).
020600     MOVE CT-NEW-PRICE        TO NEW-VALUE(5).
020700     MOVE 'TP-COST'           TO FIELD-NAME(6).
020800     MOVE CT-OLD-TP-COST      TO OLD-VALUE(6).
020900     MOVE CT-NEW-TP-COST      TO NEW-VALUE(6).
021000     MOVE 'SUPPLY-DATE'       TO FIELD-NAME(7).
021100     MOVE CT-OLD-SUPPLY-DATE  TO OLD-VALUE(7).
021200     MOVE CT-NEW-SUPPLY-DATE  TO NEW-VALUE(7).
021300     MOVE 'SOURCE'            TO FIELD-NAME(8).
021400     MOVE CT-OLD-SOURCE       TO OLD-VALUE(8).
021500     MOVE CT-NEW-SOURCE       TO NEW-VALUE(8).
021600 310-EXIT.
021700     EXIT.
021800
021900***************************************************************
022000* 320-BUILD-SALE-TABLE - CUSTOMER NAME, BOTTLE TYPE, UNIT       *
022100* PRICE, QUANTITY, PAYMENT STATUS, WHOLESALE FLAG - THE SIX     *
022200* SALE FIELDS THE AUDIT LOGGING RULES CALL OUT.  ONLY SIX OF    *
022300* THE EIGHT TABLE SLOTS ARE USED HERE; THE LAST TWO ARE LEFT    *
022400* BLANK AND HAUDITLG SKIPS THEM (SEE ITS 200-COMPARE-ONE-       *
022500* FIELD).                                                       *
022600***************************************************************
022700 320-BUILD-SALE-TABLE.
022750*    A CUSTOMER-NAME CHANGE ON AN EXISTING SALE IS UNUSUAL -
022760*    USUALLY IT MEANS THE ORIGINAL KEY-IN PICKED THE WRONG
022770*    CUSTOMER FROM THE LOOKUP TABLE AND SOMEONE CAUGHT IT LATE.
022800     MOVE 6 TO FIELD-COUNT.
022900     MOVE 'CUSTOMER-NAME'      TO FIELD-NAME(1).
023000     MOVE CT-OLD-CUSTOMER-NAME TO OLD-VALUE(1).
023100     MOVE CT-NEW-CUSTOMER-NAME TO NEW-VALUE(1).
023200     MOVE 'BOTTLE-TYPE'        TO FIELD-NAME(2).
023300     MOVE CT-OLD-BOTTLE-TYPE   TO OLD-VALUE(2).
023400     MOVE CT-NEW-BOTTLE-TYPE   TO NEW-VALUE(2).
023500     MOVE 'UNIT-PRICE'         TO FIELD-NAME(3).
023600     MOVE CT-OLD-UNIT-PRICE    TO OLD-VALUE(3).
023700     MOVE CT-NEW-UNIT-PRICE    TO NEW-VALUE(3).
023800     MOVE 'QUANTITY'           TO FIELD-NAME(4).
023900     MOVE CT-OLD-QUANTITY      TO OLD-VALUE(4).
024000     MOVE CT-NEW-QUANTITY      TO NEW-VALUE(4).
024100     MOVE 'PAYMENT-STATUS'     TO FIELD-NAME(5).
024200     MOVE CT-OLD-PAYMENT-STATUS TO OLD-VALUE(5).
024300     MOVE CT-NEW-PAYMENT-STATUS TO NEW-VALUE(5).
024400     MOVE 'WHOLESALE-FLAG'     TO FIELD-NAME(6).
024500     MOVE CT-OLD-WHOLESALE-FLAG TO OLD-VALUE(6).
024600     MOVE CT-NEW-WHOLESALE-FLAG TO NEW-VALUE(6).
024700 320-EXIT.
024800     EXIT.
024900
025000***************************************************************
025100* 330-BUILD-EXPENSE-TABLE - ITEM, COST, EXPENSE DATE, NOTES -   *
025200* ONLY FOUR OF THE EIGHT SLOTS ARE USED, SAME AS 320 ABOVE.     *
025300* NOTE THAT THE PRIMARY EXPENSE FILE HAS NO NOTES FIELD OF ITS  *
025400* OWN - IT ONLY EVER EXISTS ON THIS CHANGE-TRANSACTION FEED,    *
025500* CAPTURED BY THE MAINTENANCE SCREEN AT KEY TIME.               *
025600***************************************************************
025700 330-BUILD-EXPENSE-TABLE.
025800     MOVE 4 TO FIELD-COUNT.
025900     MOVE 'ITEM'            TO FIELD-NAME(1).
026000     MOVE CT-OLD-ITEM       TO OLD-VALUE(1).
026100     MOVE CT-NEW-ITEM       TO NEW-VALUE(1).
026200     MOVE 'COST'            TO FIELD-NAME(2).
026300     MOVE CT-OLD-COST       TO OLD-VALUE(2).
026400     MOVE CT-NEW-COST       TO NEW-VALUE(2).
026500     MOVE 'EXPENSE-DATE'    TO FIELD-NAME(3).
026600     MOVE CT-OLD-EXPENSE-DATE TO OLD-VALUE(3).
026700     MOVE CT-NEW-EXPENSE-DATE TO NEW-VALUE(3).
026800     MOVE 'NOTES'           TO FIELD-NAME(4).
026900     MOVE CT-OLD-NOTES      TO OLD-VALUE(4).
027000     MOVE CT-NEW-NOTES      TO NEW-VALUE(4).
027100 330-EXIT.
027200     EXIT.
027300
027400***************************************************************
027500 700-OPEN-FILES.
027600***************************************************************
027700*    IF THE CHANGE-TRANS FEED WON'T OPEN THERE IS NOTHING FOR   *
027800*    THIS RUN TO DO - FORCE END OF FILE SO THE MAIN LINE FALLS  *
027900*    STRAIGHT THROUGH TO CLOSE-DOWN.                            *
028000     OPEN INPUT CHANGE-TRANS.
028100     IF WS-CHGTRN-STATUS NOT = '00'
028200         DISPLAY 'HMSTAUD - ERROR OPENING CHANGE-TRANS - '
028300                 WS-CHGTRN-STATUS
028400         MOVE 16 TO RETURN-CODE
028500         MOVE 'Y' TO WS-CHGTRN-EOF-SW
028600     END-IF.
028700 700-EXIT.
028800     EXIT.
028900
029000***************************************************************
029100 790-CLOSE-FILES.
029200***************************************************************
029300*    END-OF-RUN TOTALS - READ, LOGGED, UNKNOWN AND AUDIT        *
029400*    RECORDS ACTUALLY WRITTEN, FOR THE OPERATOR TO CHECK        *
029500*    AGAINST THE JOB'S RUN SHEET.                                *
029600     CLOSE CHANGE-TRANS.
029700     MOVE WS-AUDIT-RECORDS-CTR TO WS-RUN-TOTAL-DISPLAY.
029800     DISPLAY 'HMSTAUD RUN TOTALS'.
029900     DISPLAY '  CHANGE TRANSACTIONS READ ... ' WS-CHGTRN-READ-CTR.
030000     DISPLAY '  TRANSACTIONS LOGGED ........ ' WS-CHGTRN-LOGGED-CTR.
030100     DISPLAY '  UNKNOWN ENTITY TYPE ........ ' WS-CHGTRN-UNKNOWN-CTR.
030200     DISPLAY '  AUDIT RECORDS WRITTEN ...... ' WS-RUN-TOTAL-DISPLAY.
030300 790-EXIT.
030400     EXIT.
030500
030600***************************************************************
030700 900-CLOSE-AUDIT-LOG.
030800***************************************************************
030900*    ONE LAST CALL TO HAUDITLG, CARRYING NOTHING BUT THE        *
031000*    CLOSELOG SENTINEL, SO IT KNOWS TO CLOSE THE AUDIT-LOG      *
031100*    FILE CLEANLY - SEE HAUDITLG'S OWN 07/02 CHANGE LOG ENTRY.  *
031200     MOVE 'CLOSELOG' TO ENTITY-TYPE.
031300     CALL 'HAUDITLG' USING AUDIT-HEADER, FIELD-TABLE.
031400 900-EXIT.
031500     EXIT.
