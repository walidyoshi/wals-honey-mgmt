000100***************************************************************
000200* HCHGTRN - CHANGE-TRANSACTION RECORD LAYOUT.                   *
000300* FEEDS HMSTAUD - ONE RECORD PER MAINTENANCE CHANGE MADE TO A  *
000400* BATCH, SALE OR EXPENSE MASTER, CARRYING THE OLD AND NEW      *
000500* VALUES OF THAT ENTITY'S TRACKED FIELDS SIDE BY SIDE.  THE    *
000600* OLD/NEW AREAS ARE A FLAT 78 BYTES EACH, RE-VIEWED ACCORDING  *
000700* TO CT-ENTITY-TYPE BY THE THREE R-SUFFIXED REDEFINES UNDER    *
000800* EACH - SEE HMSTAUD 310/320/330 FOR WHICH VIEW APPLIES.       *
000900* COPY AS-IS - NOT REPLACING - THIS LAYOUT IS ONLY EVER USED   *
001000* UNDER ITS OWN CT- PREFIX.                                    *
001100***************************************************************
001200 01  CT-CHANGE-RECORD.
001300     05  CT-ENTITY-TYPE              PIC X(08).
001400         88  CT-ENTITY-BATCH         VALUE 'BATCH   '.
001500         88  CT-ENTITY-SALE          VALUE 'SALE    '.
001600         88  CT-ENTITY-EXPENSE       VALUE 'EXPENSE '.
001700     05  CT-OBJECT-ID                PIC X(10).
001800     05  CT-CHANGED-DATE             PIC 9(08).
001900     05  CT-CHANGED-BY               PIC X(20).
002000     05  CT-OLD-VALUES               PIC X(78).
002100     05  CT-OLD-BATCH-R REDEFINES CT-OLD-VALUES.
002200         10  CT-OLD-BOTTLES-25CL     PIC 9(05).
002300         10  CT-OLD-BOTTLES-75CL     PIC 9(05).
002400         10  CT-OLD-BOTTLES-1L       PIC 9(05).
002500         10  CT-OLD-BOTTLES-4L       PIC 9(05).
002600         10  CT-OLD-PRICE            PIC S9(08)V99.
002700         10  CT-OLD-TP-COST          PIC S9(08)V99.
002800         10  CT-OLD-SUPPLY-DATE      PIC 9(08).
002900         10  CT-OLD-SOURCE           PIC X(20).
003000         10  FILLER                  PIC X(10).
003100     05  CT-OLD-SALE-R REDEFINES CT-OLD-VALUES.
003200         10  CT-OLD-CUSTOMER-NAME    PIC X(30).
003300         10  CT-OLD-BOTTLE-TYPE      PIC X(04).
003400         10  CT-OLD-UNIT-PRICE       PIC S9(08)V99.
003500         10  CT-OLD-QUANTITY         PIC 9(05).
003600         10  CT-OLD-PAYMENT-STATUS   PIC X(07).
003700         10  CT-OLD-WHOLESALE-FLAG   PIC X(01).
003800         10  FILLER                  PIC X(21).
003900     05  CT-OLD-EXPENSE-R REDEFINES CT-OLD-VALUES.
004000         10  CT-OLD-ITEM             PIC X(30).
004100         10  CT-OLD-COST             PIC S9(08)V99.
004200         10  CT-OLD-EXPENSE-DATE     PIC 9(08).
004300         10  CT-OLD-NOTES            PIC X(30).
004400     05  CT-NEW-VALUES               PIC X(78).
004500     05  CT-NEW-BATCH-R REDEFINES CT-NEW-VALUES.
004600         10  CT-NEW-BOTTLES-25CL     PIC 9(05).
004700         10  CT-NEW-BOTTLES-75CL     PIC 9(05).
004800         10  CT-NEW-BOTTLES-1L       PIC 9(05).
004900         10  CT-NEW-BOTTLES-4L       PIC 9(05).
005000         10  CT-NEW-PRICE            PIC S9(08)V99.
005100         10  CT-NEW-TP-COST          PIC S9(08)V99.
005200         10  CT-NEW-SUPPLY-DATE      PIC 9(08).
005300         10  CT-NEW-SOURCE           PIC X(20).
005400         10  FILLER                  PIC X(10).
005500     05  CT-NEW-SALE-R REDEFINES CT-NEW-VALUES.
005600         10  CT-NEW-CUSTOMER-NAME    PIC X(30).
005700         10  CT-NEW-BOTTLE-TYPE      PIC X(04).
005800         10  CT-NEW-UNIT-PRICE       PIC S9(08)V99.
005900         10  CT-NEW-QUANTITY         PIC 9(05).
006000         10  CT-NEW-PAYMENT-STATUS   PIC X(07).
006100         10  CT-NEW-WHOLESALE-FLAG   PIC X(01).
006200         10  FILLER                  PIC X(21).
006300     05  CT-NEW-EXPENSE-R REDEFINES CT-NEW-VALUES.
006400         10  CT-NEW-ITEM             PIC X(30).
006500         10  CT-NEW-COST             PIC S9(08)V99.
006600         10  CT-NEW-EXPENSE-DATE     PIC 9(08).
006700         10  CT-NEW-NOTES            PIC X(30).
006800     05  FILLER                      PIC X(04).
