000100***************************************************************
000200* HAUDTREC - HONEY AUDIT LOG RECORD LAYOUT.                     *
000300* WRITTEN BY HAUDITLG WHEN A TRACKED FIELD CHANGES ON A BATCH, *
000400* SALE OR EXPENSE.  COPY WITH REPLACING ==:TAG:==.             *
000500*                                                              *
000600* NOTE - THE RUN SHEETS CALL THIS A "106 BYTE" FILE.  THAT     *
000700* FIGURE WAS TAKEN BEFORE CHANGED-BY WAS ADDED (SEE HAUDITLG   *
000800* CHANGE LOG, 1996 ENTRY) - NAMED FIELDS NOW TOTAL 126, PLUS A *
000850* 4-BYTE FILLER PAD FOR GROWTH, TRUE LENGTH IS 130 - RAN 06    *
000900***************************************************************
001000 01  :TAG:-RECORD.
001100     05  :TAG:-ENTITY-TYPE           PIC X(08).
001200         88  :TAG:-ENTITY-BATCH      VALUE 'BATCH   '.
001300         88  :TAG:-ENTITY-SALE       VALUE 'SALE    '.
001400         88  :TAG:-ENTITY-EXPENSE    VALUE 'EXPENSE '.
001500     05  :TAG:-OBJECT-ID             PIC X(10).
001600     05  :TAG:-FIELD-NAME            PIC X(20).
001700     05  :TAG:-OLD-VALUE             PIC X(30).
001800     05  :TAG:-NEW-VALUE             PIC X(30).
001900     05  :TAG:-CHANGED-DATE          PIC 9(08).
002000     05  :TAG:-CHANGED-BY            PIC X(20).
002100     05  FILLER                      PIC X(04).
