000100***************************************************************
000200* HSALEREC - HONEY BOTTLE SALE RECORD LAYOUT.                   *
000300* USED BY HSALEXT (SALE EXTRACT), HPAYAPP (PAYMENT             *
000400* APPLICATION) AND HMSTAUD (AUDIT TRANSACTION DRIVER).         *
000500* COPY WITH REPLACING ==:TAG:== BY A PREFIX OF YOUR CHOOSING.  *
000600*                                                              *
000700* NOTE - NAMED FIELDS TOTAL 81 BYTES, PLUS A 9-BYTE FILLER PAD *
000800* CARRIED FOR FUTURE GROWTH, FOR A TRUE RECORD LENGTH OF 90.   *
000900* THE JOB-STREAM DOC CALLS SALES AN "80 BYTE" FILE - THAT      *
000950* FIGURE IS A ROUND NUMBER OFF THE OLD RUN SHEETS - RAN 05     *
001000***************************************************************
001100 01  :TAG:-RECORD.
001200     05  :TAG:-SALE-ID               PIC 9(06).
001300     05  :TAG:-CUSTOMER-ID           PIC 9(06).
001400     05  :TAG:-CUSTOMER-NAME         PIC X(30).
001500     05  :TAG:-BOTTLE-TYPE           PIC X(04).
001600         88  :TAG:-VALID-BOTTLE      VALUE '25CL' '75CL'
001700                                           '1L  ' '4L  '.
001800     05  :TAG:-UNIT-PRICE            PIC S9(08)V99.
001900     05  :TAG:-QUANTITY              PIC 9(05).
002000     05  :TAG:-BATCH-ID              PIC X(10).
002100     05  :TAG:-SALE-DATE             PIC 9(08).
002200     05  :TAG:-WHOLESALE-FLAG        PIC X(01).
002300         88  :TAG:-WHOLESALE-SALE    VALUE 'Y'.
002400     05  :TAG:-DELETED-FLAG          PIC X(01).
002500         88  :TAG:-SALE-DELETED      VALUE 'Y'.
002600     05  FILLER                      PIC X(09).
