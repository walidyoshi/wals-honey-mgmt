000100***************************************************************
000200* HDATEWS - COMMON RUN-DATE WORKING STORAGE.                    *
000300* COPIED INTO ANY PROGRAM THAT HAS TO RESOLVE "TODAY" AGAINST  *
000400* A PRESET DATE RANGE (THIS WEEK/LAST WEEK/THIS MONTH/LAST     *
000500* MONTH).  COPY AS-IS - NOT REPLACING - ONE COPY PER PROGRAM.  *
000600***************************************************************
000700 01  HDT-WORK-DATE-AREA.
000800     05  HDT-TODAY-CCYYMMDD          PIC 9(08).
000900     05  HDT-TODAY-R  REDEFINES HDT-TODAY-CCYYMMDD.
001000         10  HDT-TODAY-CCYY          PIC 9(04).
001100         10  HDT-TODAY-MM            PIC 9(02).
001200         10  HDT-TODAY-DD            PIC 9(02).
001300     05  HDT-TODAY-JULIAN            PIC 9(07).
001400     05  HDT-TODAY-JULIAN-R  REDEFINES HDT-TODAY-JULIAN.
001500         10  HDT-JULIAN-CCYY         PIC 9(04).
001600         10  HDT-JULIAN-DDD          PIC 9(03).
001700     05  HDT-DAY-OF-WEEK             PIC 9(01) COMP-3.
001800         88  HDT-MONDAY              VALUE 1.
001900     05  FILLER                      PIC X(05).
