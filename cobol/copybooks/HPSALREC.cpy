000100***************************************************************
000200* HPSALREC - PROCESSED SALE EXTRACT RECORD LAYOUT.              *
000300* WRITTEN BY HSALEXT.  CARRIES THE SALE FIELDS PLUS THE        *
000400* DERIVED TOTAL-PRICE/AMOUNT-PAID/AMOUNT-DUE/PAYMENT-STATUS.   *
000500***************************************************************
000600 01  HPS-PROCESSED-SALE-RECORD.
000700     05  HPS-SALE-ID                 PIC 9(06).
000800     05  HPS-CUSTOMER-ID             PIC 9(06).
000900     05  HPS-CUSTOMER-NAME           PIC X(30).
001000     05  HPS-BOTTLE-TYPE             PIC X(04).
001100     05  HPS-UNIT-PRICE              PIC S9(08)V99.
001200     05  HPS-QUANTITY                PIC 9(05).
001300     05  HPS-BATCH-ID                PIC X(10).
001400     05  HPS-SALE-DATE               PIC 9(08).
001500     05  HPS-WHOLESALE-FLAG          PIC X(01).
001600     05  HPS-DELETED-FLAG            PIC X(01).
001700     05  HPS-TOTAL-PRICE             PIC S9(08)V99.
001800     05  HPS-AMOUNT-PAID             PIC S9(08)V99.
001900     05  HPS-AMOUNT-DUE              PIC S9(08)V99.
002000     05  HPS-PAYMENT-STATUS          PIC X(07).
002100         88  HPS-STATUS-UNPAID       VALUE 'UNPAID '.
002200         88  HPS-STATUS-PARTIAL      VALUE 'PARTIAL'.
002300         88  HPS-STATUS-PAID         VALUE 'PAID   '.
002400     05  FILLER                      PIC X(02).
