000100***************************************************************
000200* HEXPNREC - HONEY BUSINESS OPERATING EXPENSE RECORD LAYOUT.    *
000300* USED BY HEXPPRC (EXPENSE EDIT) AND HMSTAUD (AUDIT DRIVER).   *
000400* COPY WITH REPLACING ==:TAG:==.                               *
000500***************************************************************
000600 01  :TAG:-RECORD.
000700     05  :TAG:-EXPENSE-ID            PIC 9(06).
000800     05  :TAG:-ITEM                  PIC X(30).
000900     05  :TAG:-COST                  PIC S9(08)V99.
001000     05  :TAG:-EXPENSE-DATE          PIC 9(08).
001100     05  :TAG:-DELETED-FLAG          PIC X(01).
001200         88  :TAG:-EXPENSE-DELETED   VALUE 'Y'.
001300     05  FILLER                      PIC X(01).
