000100***************************************************************
000200* HLKAUDT - CALL INTERFACE FOR HAUDITLG.  COPIED INTO HMSTAUD  *
000300* (THE CALLER, AS WORKING-STORAGE) AND INTO HAUDITLG'S OWN     *
000400* LINKAGE SECTION SO THE TWO NEVER DRIFT APART.                *
000500*                                                              *
000600* ENTITY-TYPE = 'CLOSELOG' TELLS HAUDITLG TO CLOSE THE AUDIT-  *
000700* LOG FILE AND RETURN WITHOUT LOOKING AT THE TABLE - HMSTAUD   *
000800* SENDS THIS ONCE, AT END OF RUN.                              *
000900* COPY AS-IS - NOT REPLACING.                                  *
001000***************************************************************
001100 01  AUDIT-HEADER.
001200     05  ENTITY-TYPE                 PIC X(08).
001300         88  ENTITY-BATCH            VALUE 'BATCH   '.
001400         88  ENTITY-SALE             VALUE 'SALE    '.
001500         88  ENTITY-EXPENSE          VALUE 'EXPENSE '.
001600         88  CLOSE-REQUEST           VALUE 'CLOSELOG'.
001700     05  OBJECT-ID                   PIC X(10).
001800     05  CHANGED-DATE                PIC 9(08).
001900     05  CHANGED-BY                  PIC X(20).
002000     05  FIELD-COUNT                 PIC S9(04) COMP.
002100     05  RECORDS-WRITTEN             PIC S9(04) COMP.
002200 01  FIELD-TABLE.
002300     05  FIELD-ENTRY OCCURS 8 TIMES.
002400         10  FIELD-NAME              PIC X(20).
002500         10  OLD-VALUE               PIC X(30).
002600         10  NEW-VALUE               PIC X(30).
