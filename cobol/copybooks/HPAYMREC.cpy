000100***************************************************************
000200* HPAYMREC - HONEY SALE PAYMENT RECORD LAYOUT.                  *
000300* USED BY HPAYAPP (PAYMENT VALIDATION/APPLICATION) AND BY       *
000400* HMSTAUD WHERE A PAYMENT DRIVES A SALE STATUS CHANGE.  COPY    *
000450* WITH REPLACING ==:TAG:==.                                     *
000500***************************************************************
000600 01  :TAG:-RECORD.
000700     05  :TAG:-PAYMENT-ID            PIC 9(06).
000800     05  :TAG:-SALE-ID               PIC 9(06).
000900     05  :TAG:-AMOUNT                PIC S9(08)V99.
001000     05  :TAG:-PAYMENT-DATE          PIC 9(08).
001100     05  :TAG:-PAYMENT-METHOD        PIC X(08).
001200         88  :TAG:-METHOD-VALID      VALUE 'CASH    ' 'TRANSFER'
001300                                           'POS     ' 'CHEQUE  '.
001400     05  FILLER                      PIC X(02).
