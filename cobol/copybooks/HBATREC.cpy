000100***************************************************************
000200* HBATREC - HONEY BATCH (JERRYCAN) RECORD LAYOUT.               *
000300* USED BY HBATCST (COSTING/GROUP SUMMARY) AND HMSTAUD (AUDIT   *
000400* TRANSACTION DRIVER).  COPY WITH REPLACING ==:TAG:== BY A     *
000500* PREFIX OF YOUR CHOOSING - SEE HBATCST/HMSTAUD FOR EXAMPLES.  *
000600***************************************************************
000700 01  :TAG:-RECORD.
000800     05  :TAG:-BATCH-ID              PIC X(10).
000900*        FIXED-COLUMN SPLIT BELOW - KEPT FOR OLD REPORTS THAT
000950*        STILL REFERENCE IT - AB24-25 - PJM.  HBATCST NO LONGER
000960*        USES IT; SEE ITS 12/89 CHANGE LOG ENTRY - SHORT BATCH
000970*        IDS WERE LANDING IN A BOGUS GROUP WHEN WE READ COLUMNS
000980*        8-10 INSTEAD OF THE LAST 3 SIGNIFICANT CHARACTERS.
001100     05  :TAG:-BATCH-ID-R  REDEFINES :TAG:-BATCH-ID.
001200         10  :TAG:-ID-PREFIX         PIC X(07).
001300         10  :TAG:-ID-GROUP-NO       PIC X(03).
001400     05  :TAG:-PRICE                 PIC S9(08)V99.
001500     05  :TAG:-TP-COST                PIC S9(08)V99.
001600     05  :TAG:-SUPPLY-DATE           PIC 9(08).
001700     05  :TAG:-SOURCE                PIC X(20).
001800     05  :TAG:-BOTTLES-25CL          PIC 9(05).
001900     05  :TAG:-BOTTLES-75CL          PIC 9(05).
002000     05  :TAG:-BOTTLES-1L            PIC 9(05).
002100     05  :TAG:-BOTTLES-4L            PIC 9(05).
002200     05  FILLER                      PIC X(02).
