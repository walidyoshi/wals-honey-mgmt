000100***************************************************************
000200* HCUSTREC - HONEY CUSTOMER MASTER RECORD LAYOUT.               *
000300* USED BY HSALEXT.  COPY WITH REPLACING ==:TAG:==.             *
000400*                                                              *
000500* NOTE - THIS RECORD IS EXACTLY 37 BYTES PER THE MASTER FILE   *
000600* LAYOUT.  NO FILLER PAD IS CARRIED - THERE IS NO ROOM FOR ONE *
000700* WITHOUT CHANGING A FIELD WIDTH THE BUSINESS OFFICE OWNS - RAN*
000800***************************************************************
000900 01  :TAG:-RECORD.
001000     05  :TAG:-CUSTOMER-ID           PIC 9(06).
001100     05  :TAG:-NAME                  PIC X(30).
001200     05  :TAG:-DELETED-FLAG          PIC X(01).
001300         88  :TAG:-CUSTOMER-DELETED  VALUE 'Y'.
