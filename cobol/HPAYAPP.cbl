000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE BUSINESS OFFICE         *
000300* ALL RIGHTS RESERVED                                          *
000400***************************************************************
000500 IDENTIFICATION DIVISION.
000600***************************************************************
000700 PROGRAM-ID.    HPAYAPP.
000800 AUTHOR.        DOUGLAS W STOUT.
000900 INSTALLATION.  HONEY BUSINESS OFFICE - BATCH SYSTEMS UNIT.
001000 DATE-WRITTEN.  05/02/89.
001100 DATE-COMPILED.
001200 SECURITY.      NON-CONFIDENTIAL.
001300*
001400***************************************************************
001500* CHANGE LOG.                                                  *
001600*                                                               *
001700* 05/02/89 DWS 01 - ORIGINAL PROGRAM.  MERGES THE PAYMENT      *
001800*          TRANSACTION FILE AGAINST THE PROCESSED-SALES        *
001900*          EXTRACT, APPLYING VALID PAYMENTS AND RE-DERIVING    *
002000*          EACH SALE'S PAYMENT STATUS.                          *
002100* 09/14/89 DWS 02 - REJECTED PAYMENTS NOW WRITTEN TO A          *
002200*          SEPARATE EXCEPTION LISTING INSTEAD OF JUST A         *
002300*          CONSOLE DISPLAY - THE COLLECTIONS DESK WANTED A      *
002400*          PRINTED COPY.                                        *
002500* 02/27/91 RAN 03 - OVER-PAYMENT CHECK NOW COMPARES AGAINST THE*
002600*          RUNNING BALANCE, NOT THE ORIGINAL TOTAL-PRICE - A    *
002700*          SALE PAID IN TWO INSTALMENTS WAS LETTING THE SECOND  *
002800*          ONE OVERPAY BY THE FULL AMOUNT OF THE FIRST.         *
002900* 08/03/93 DWS 04 - BAD-METHOD AND BAD-AMOUNT REASON CODES      *
003000*          SPLIT APART - BOTH USED TO REPORT AS "REJECTED".     *
003100* 03/02/06 DWS 05 - PROMOTED TO OWN THE FULL PAYMENT-APPLICATION*
003200*          RESPONSIBILITY.  HSALEXT NO LONGER PRE-SUMS THE      *
003300*          PAYMENT FILE - EVERY SALE ARRIVES HERE UNPAID AND    *
003400*          LEAVES WITH ITS REAL BALANCE.                        *
003500* 08/19/98 JBS 06 - Y2K - RUN DATE NOW CARRIES A 4-DIGIT YEAR   *
003600*          ON THE EXCEPTION LISTING HEADER (SLIDING WINDOW).    *
003700***************************************************************
003800*
003810***************************************************************
003820* PURPOSE.                                                      *
003830*                                                               *
003840* THIS IS THE SECOND STEP OF THE NIGHTLY SALES RUN, IMMEDIATELY *
003850* BEHIND HSALEXT.  IT READS THE PAYMENT TRANSACTIONS KEYED BY   *
003860* THE COLLECTIONS DESK AND APPLIES EACH ONE AGAINST THE         *
003870* MATCHING PROCESSED-SALE RECORD, PRODUCING A RE-WRITTEN        *
003880* SALES-OUT FILE WHERE EVERY SALE'S AMOUNT-PAID/AMOUNT-DUE/     *
003890* PAYMENT-STATUS REFLECT REALITY.  BOTH FILES MUST ARRIVE       *
003895* SORTED IN SALE-ID ORDER - THIS PROGRAM DOES ITS OWN MATCH     *
003896* LOGIC IN 210-READ-SALE/600-SKIP-ORPHAN-PAYMENTS RATHER THAN   *
003897* CALLING A SORT, SINCE BOTH INPUTS ARE ALREADY IN THAT ORDER   *
003898* WHEN THEY ARRIVE FROM HSALEXT AND THE ONLINE PAYMENT SCREEN.  *
003899***************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004810*    ALL FOUR FILES ARE LINE SEQUENTIAL, SAME AS EVERY OTHER
004820*    PROGRAM IN THIS SUITE.
004900     SELECT SALES-IN        ASSIGN TO PSALEIN
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS  IS WS-SALESIN-STATUS.
005200
005300     SELECT SALES-OUT       ASSIGN TO PSALEOUT
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS WS-SALESOUT-STATUS.
005600
005700     SELECT PAYMENTS        ASSIGN TO PAYMTIN
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS WS-PAYMTS-STATUS.
006000
006100     SELECT EXCEPTION-RPT   ASSIGN TO PAYRPT
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS WS-EXCRPT-STATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006710*    THE EXTRACT HSALEXT PRODUCED LAST STEP - EVERY SALE ARRIVES
006720*    HERE MARKED UNPAID, SEE HSALEXT'S 03/06 CHANGE LOG ENTRY.
006800 FD  SALES-IN
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100 COPY HPSALREC.
007200
007210*    SAME LAYOUT AS SALES-IN, WRITTEN BACK OUT WITH THE PAYMENT
007220*    FIELDS UPDATED.  DECLARED AS A FLAT PIC X SLOT AND MOVED
007230*    INTO WITH A WRITE ... FROM SO THE SAME HPS- GROUP IN
007240*    WORKING-STORAGE CAN BE BUILT ONCE AND WRITTEN TO EITHER FD.
007300 FD  SALES-OUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD.
007600 01  HPO-PROCESSED-SALE-RECORD   PIC X(120).
007700
007710*    THE COLLECTIONS DESK'S PAYMENT TRANSACTIONS, ONE PER
007720*    PAYMENT TAKEN - CASH, CHECK OR CARD, SEE HPAYMREC.
007800 FD  PAYMENTS
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100 COPY HPAYMREC REPLACING ==:TAG:== BY ==FD-HPY==.
008200
008210*    THE PRINTED EXCEPTION LISTING FROM THE 09/89 CHANGE LOG
008220*    ENTRY - EVERY REJECTED OR ORPHANED PAYMENT PRINTS HERE.
008300 FD  EXCEPTION-RPT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD.
008600 01  RPT-RECORD                  PIC X(132).
008700
008800 WORKING-STORAGE SECTION.
008900***************************************************************
009000*    FILE STATUS AND SWITCHES                                  *
009100***************************************************************
009150*    ONE 2-BYTE STATUS FIELD PER SELECT, CHECKED ONLY AT OPEN -
009160*    LINE SEQUENTIAL FILES DON'T THROW MID-RUN STATUSES WORTH
009170*    TRAPPING ONCE THEY'RE OPEN.
009200 01  WS-FILE-STATUSES.
009300     05  WS-SALESIN-STATUS       PIC X(02) VALUE SPACES.
009400     05  WS-SALESOUT-STATUS      PIC X(02) VALUE SPACES.
009500     05  WS-PAYMTS-STATUS        PIC X(02) VALUE SPACES.
009600     05  WS-EXCRPT-STATUS        PIC X(02) VALUE SPACES.
009700
009750*    WS-PAYMENT-OK-SW IS SET FRESH BY 300-EDIT-PAYMENT ON EVERY
009760*    PAYMENT - IT IS NOT AN ACCUMULATING FLAG.
009800 01  WS-SWITCHES.
009900     05  WS-SALES-EOF-SW         PIC X(01) VALUE 'N'.
010000         88  WS-SALES-EOF        VALUE 'Y'.
010100     05  WS-PAYMTS-EOF-SW        PIC X(01) VALUE 'N'.
010200         88  WS-PAYMTS-EOF       VALUE 'Y'.
010300     05  WS-PAYMENT-OK-SW        PIC X(01) VALUE 'N'.
010400         88  WS-PAYMENT-OK       VALUE 'Y'.
010500
010600***************************************************************
010700*    COUNTERS - ALL COMP PER SHOP STANDARD                     *
010800***************************************************************
010850*    READ/WRITTEN/APPLIED/REJECTED COUNTS PRINT ON THE TOTALS
010860*    LINES AND ON THE CONSOLE AT 850-REPORT-TOTALS - THE DESK
010870*    RECONCILES THESE AGAINST THE PAYMENT SCREEN'S OWN COUNT.
010900 77  WS-SALES-READ-CTR           PIC S9(07) COMP VALUE 0.
011000 77  WS-SALES-WRITTEN-CTR        PIC S9(07) COMP VALUE 0.
011100 77  WS-PAYMTS-READ-CTR          PIC S9(07) COMP VALUE 0.
011200 77  WS-PAYMTS-APPLIED-CTR       PIC S9(07) COMP VALUE 0.
011300 77  WS-PAYMTS-REJECT-CTR        PIC S9(07) COMP VALUE 0.
011350*    DOLLAR TOTAL OF EVERY PAYMENT ACTUALLY APPLIED - COMP-3
011360*    SINCE IT IS A MONEY ACCUMULATOR, NOT A DISPLAY FIELD.
011400 77  WS-SALES-COLLECTED-CTR      PIC S9(11)V99 COMP-3 VALUE 0.
011600
011700***************************************************************
011800*    RUN DATE - Y2K SLIDING WINDOW APPLIED                     *
011900***************************************************************
011950*    SAME 50/49 SPLIT USED ACROSS THE SUITE - SEE HSALEXT'S OWN
011960*    COPY OF THIS COMMENT FOR THE HISTORY BEHIND THE WINDOW.
012000 01  WS-CURRENT-DATE-TIME.
012100     05  WS-CURR-DATE.
012200         10  WS-CURR-YY          PIC 9(02).
012300         10  WS-CURR-MM          PIC 9(02).
012400         10  WS-CURR-DD          PIC 9(02).
012500     05  WS-CURR-DATE-N REDEFINES WS-CURR-DATE
012600                                 PIC 9(06).
012700     05  WS-CURR-CCYY            PIC 9(04).
012800
012900***************************************************************
013000*    REPORT LINES                                              *
013100***************************************************************
013150*    HEADER1 CARRIES THE RUN DATE, HEADER2 THE COLUMN CAPTIONS -
013160*    WRITTEN ONCE APIECE AT 800-INIT-REPORT, TOP OF PAGE ONE.
013200 01  RPT-HEADER1.
013300     05  FILLER                  PIC X(35)
013400             VALUE 'PAYMENT EXCEPTION LISTING   DATE: '.
013500     05  RPT-HDR-MM              PIC 99.
013600     05  FILLER                  PIC X VALUE '/'.
013700     05  RPT-HDR-DD              PIC 99.
013800     05  FILLER                  PIC X VALUE '/'.
013900     05  RPT-HDR-CCYY            PIC 9(04).
014000     05  FILLER                  PIC X(83) VALUE SPACES.
014100
014200 01  RPT-HEADER2.
014300     05  FILLER                  PIC X(12) VALUE 'PAYMENT-ID'.
014400     05  FILLER                  PIC X(12) VALUE 'SALE-ID'.
014500     05  FILLER                  PIC X(16) VALUE 'AMOUNT'.
014600     05  FILLER                  PIC X(12) VALUE 'REASON'.
014700     05  FILLER                  PIC X(80) VALUE SPACES.
014800
014850*    ONE OF THESE PRINTS FOR EVERY REJECTED PAYMENT (300-EDIT-
014860*    PAYMENT) AND EVERY ORPHANED ONE (600-SKIP-ORPHAN-PAYMENTS) -
014870*    RPT-REASON CARRIES WHICH BUCKET IT FELL INTO.
014900 01  RPT-DETAIL-LINE.
015000     05  RPT-PAYMENT-ID          PIC ZZZZZ9.
015100     05  FILLER                  PIC X(06) VALUE SPACES.
015200     05  RPT-SALE-ID             PIC ZZZZZ9.
015300     05  FILLER                  PIC X(06) VALUE SPACES.
015400     05  RPT-AMOUNT              PIC Z(9)9.99-.
015500     05  FILLER                  PIC X(04) VALUE SPACES.
015600     05  RPT-REASON              PIC X(10).
015700     05  FILLER                  PIC X(69) VALUE SPACES.
015800
015900 01  RPT-TOTALS-LINE.
016000     05  FILLER                  PIC X(28)
016100             VALUE 'PAYMENTS READ .............. '.
016200     05  RPT-TOT-READ            PIC ZZZ,ZZ9.
016300     05  FILLER                  PIC X(76) VALUE SPACES.
016400 01  RPT-TOTALS-LINE2.
016500     05  FILLER                  PIC X(28)
016600             VALUE 'PAYMENTS APPLIED ........... '.
016700     05  RPT-TOT-APPLIED         PIC ZZZ,ZZ9.
016800     05  FILLER                  PIC X(76) VALUE SPACES.
016900 01  RPT-TOTALS-LINE3.
017000     05  FILLER                  PIC X(28)
017100             VALUE 'PAYMENTS REJECTED .......... '.
017200     05  RPT-TOT-REJECTED        PIC ZZZ,ZZ9.
017300     05  FILLER                  PIC X(76) VALUE SPACES.
017400
017500***************************************************************
017600*    CURRENT SALE WORK AREA - SALES-OUT IS BUILT FROM THIS     *
017700***************************************************************
017750*    200-PROCESS-ONE-SALE MOVES THE SALES-IN RECORD IN HERE,
017760*    APPLIES ZERO OR MORE PAYMENTS AGAINST IT, THEN MOVES THE
017770*    UPDATED PAID/DUE FIELDS BACK OUT TO HPS- FOR THE WRITE.
017800 01  WS-CURR-SALE-AREA.
017900     05  WS-CS-SALE-ID           PIC 9(06).
018000     05  WS-CS-SALE-ID-R REDEFINES WS-CS-SALE-ID.
018100         10  WS-CS-SALE-ID-HI    PIC 9(03).
018200         10  WS-CS-SALE-ID-LO    PIC 9(03).
018300     05  WS-CS-TOTAL-PRICE       PIC S9(08)V99.
018400     05  WS-CS-AMOUNT-PAID       PIC S9(08)V99.
018500     05  WS-CS-AMOUNT-DUE        PIC S9(08)V99.
018600     05  WS-CS-DELETED-FLAG      PIC X(01).
018700         88  WS-CS-DELETED       VALUE 'Y'.
018750
018760***************************************************************
018770*    AMOUNT SPLIT AREA - DIAGNOSTIC DISPLAYS ONLY              *
018780***************************************************************
018785*    NOT CURRENTLY WIRED TO A DISPLAY STATEMENT - KEPT FOR THE
018786*    NEXT PROGRAMMER WHO NEEDS TO TRACE A PENNY-ROUNDING
018787*    COMPLAINT FROM THE COLLECTIONS DESK WITHOUT ADDING A NEW
018788*    REDEFINES UNDER TIME PRESSURE.
018790 01  WS-AMOUNT-CHECK-AREA.
018800     05  WS-AMOUNT-CHECK         PIC S9(08)V99.
018810     05  WS-AMOUNT-CHECK-R REDEFINES WS-AMOUNT-CHECK.
018820         10  WS-AMOUNT-WHOLE     PIC S9(08).
018830         10  WS-AMOUNT-CENTS     PIC 99.
018900 PROCEDURE DIVISION.
019000***************************************************************
019100 000-MAIN-LINE.
019200***************************************************************
019210*    STANDARD SHOP SLIDING WINDOW: A 2-DIGIT YEAR BELOW 50 IS
019220*    TREATED AS 20XX, 50 AND ABOVE AS 19XX.  GOOD UNTIL 2049.
019300     ACCEPT WS-CURR-DATE FROM DATE.
019400     IF WS-CURR-YY < 50
019500         COMPUTE WS-CURR-CCYY = 2000 + WS-CURR-YY
019600     ELSE
019700         COMPUTE WS-CURR-CCYY = 1900 + WS-CURR-YY
019800     END-IF.
019900     DISPLAY 'HPAYAPP STARTED - RUN DATE ' WS-CURR-CCYY '/'
020000             WS-CURR-MM '/' WS-CURR-DD.
020100
020110*    ONE PAYMENT AND ONE SALE ARE ALWAYS STAGED AHEAD SO THE
020120*    MATCH TEST IN 200-PROCESS-ONE-SALE HAS SOMETHING TO COMPARE
020130*    THE FIRST TIME THROUGH - SAME PRIMING-READ IDIOM AS HSALEXT.
020200     PERFORM 700-OPEN-FILES         THRU 700-EXIT.
020300     PERFORM 800-INIT-REPORT        THRU 800-EXIT.
020400     PERFORM 730-READ-PAYMENT       THRU 730-EXIT.
020500     PERFORM 210-READ-SALE          THRU 210-EXIT.
020600     PERFORM 200-PROCESS-ONE-SALE   THRU 200-EXIT
020700             UNTIL WS-SALES-EOF.
020800     PERFORM 850-REPORT-TOTALS      THRU 850-EXIT.
020900     PERFORM 790-CLOSE-FILES        THRU 790-EXIT.
021000     GOBACK.
021100
021200***************************************************************
021300* 200-PROCESS-ONE-SALE - APPLIES EVERY PAYMENT WHOSE SALE-ID   *
021400* MATCHES THE CURRENT SALES-OUT RECORD, THEN RE-DERIVES ITS    *
021500* PAYMENT-STATUS BEFORE WRITING IT BACK OUT.                   *
021600***************************************************************
021700 200-PROCESS-ONE-SALE.
021710*    LOAD THE WORK AREA FROM THE CURRENT SALES-IN RECORD - EVERY
021720*    PAYMENT APPLIED BELOW UPDATES THIS COPY, NOT THE FD RECORD
021730*    ITSELF, SO IT CAN BE MOVED BACK OUT IN ONE SHOT AT THE END.
021800     MOVE HPS-SALE-ID       TO WS-CS-SALE-ID.
021900     MOVE HPS-TOTAL-PRICE   TO WS-CS-TOTAL-PRICE.
022000     MOVE HPS-AMOUNT-PAID   TO WS-CS-AMOUNT-PAID.
022100     MOVE HPS-AMOUNT-DUE    TO WS-CS-AMOUNT-DUE.
022200     MOVE HPS-DELETED-FLAG  TO WS-CS-DELETED-FLAG.
022300
022310*    PAYMENTS ARRIVE IN SALE-ID ORDER TOO, SO EVERY PAYMENT FOR
022320*    THIS SALE SITS TOGETHER ON THE FILE - LOOP UNTIL THE NEXT
022330*    ONE BELONGS TO A DIFFERENT SALE OR THE FILE RUNS OUT.
022400     PERFORM 250-APPLY-ONE-PAYMENT THRU 250-EXIT
022500             UNTIL WS-PAYMTS-EOF
022600                OR FD-HPY-SALE-ID NOT = WS-CS-SALE-ID.
023400
023410*    RE-DERIVE THE STATUS FROM SCRATCH EVERY TIME RATHER THAN
023420*    TRUST WHATEVER STATUS HSALEXT SET - A SALE CAN GO FROM
023430*    UNPAID TO PARTIAL TO PAID ACROSS SEVERAL RUNS.
023500     MOVE WS-CS-AMOUNT-PAID TO HPS-AMOUNT-PAID.
023600     MOVE WS-CS-AMOUNT-DUE  TO HPS-AMOUNT-DUE.
023700     EVALUATE TRUE
023800         WHEN HPS-AMOUNT-PAID = ZERO
023900             SET HPS-STATUS-UNPAID  TO TRUE
024000         WHEN HPS-AMOUNT-PAID >= HPS-TOTAL-PRICE
024100             SET HPS-STATUS-PAID    TO TRUE
024200         WHEN OTHER
024300             SET HPS-STATUS-PARTIAL TO TRUE
024400     END-EVALUATE.
024500     WRITE HPO-PROCESSED-SALE-RECORD FROM HPS-PROCESSED-SALE-RECORD.
024600     ADD 1 TO WS-SALES-WRITTEN-CTR.
024650*    ADVANCE TO THE NEXT SALE - THIS ALSO DRIVES THE ORPHAN-
024660*    PAYMENT DRAIN FOR ANYTHING BELOW THE NEW SALE-ID.
024700     PERFORM 210-READ-SALE THRU 210-EXIT.
024800 200-EXIT.
024900     EXIT.
024920
024925*    EDIT FIRST, APPLY OR REJECT SECOND, THEN ALWAYS ADVANCE -
024926*    A REJECTED PAYMENT STILL CONSUMES ITS RECORD FROM THE FILE.
024930 250-APPLY-ONE-PAYMENT.
024940     PERFORM 300-EDIT-PAYMENT      THRU 300-EXIT.
024950     IF WS-PAYMENT-OK
024960         PERFORM 400-APPLY-PAYMENT THRU 400-EXIT
024970         ADD 1 TO WS-PAYMTS-APPLIED-CTR
024980     ELSE
024990         PERFORM 500-REJECT-PAYMENT THRU 500-EXIT
025000     END-IF.
025010     PERFORM 730-READ-PAYMENT     THRU 730-EXIT.
025020 250-EXIT.
025030     EXIT.
025040
025100***************************************************************
025200* 300-EDIT-PAYMENT - BUSINESS RULES, PAYMENT VALIDATION.       *
025300***************************************************************
025400 300-EDIT-PAYMENT.
025500     MOVE 'Y' TO WS-PAYMENT-OK-SW.
025600     MOVE SPACES TO RPT-REASON.
025650*    A SALE THE COUNTER STAFF SOFT-DELETED CANNOT TAKE A
025660*    PAYMENT REGARDLESS OF WHAT THE PAYMENT SCREEN SENT.
025700     IF WS-CS-DELETED
025800         MOVE 'N' TO WS-PAYMENT-OK-SW
025900         MOVE 'DELETED'    TO RPT-REASON
026000     ELSE
026050*        A ZERO OR NEGATIVE PAYMENT AMOUNT IS A KEYING ERROR
026060*        ON THE COLLECTIONS SCREEN, NOT A LEGITIMATE REFUND -
026070*        REFUNDS ARE HANDLED OUTSIDE THIS SYSTEM ENTIRELY.
026100         IF FD-HPY-AMOUNT NOT > ZERO
026200             MOVE 'N' TO WS-PAYMENT-OK-SW
026300             MOVE 'BAD-AMOUNT' TO RPT-REASON
026400         ELSE
026450*            FD-HPY-METHOD-VALID IS THE 88-LEVEL OVER THE
026460*            PAYMENT-METHOD CODE - SEE HPAYMREC FOR THE VALID
026470*            CASH/CHECK/CARD VALUES.
026500             IF NOT FD-HPY-METHOD-VALID
026600                 MOVE 'N' TO WS-PAYMENT-OK-SW
026700                 MOVE 'BAD-METHOD' TO RPT-REASON
026800             ELSE
026850*                THIS IS THE RUNNING-BALANCE CHECK FROM THE
026860*                02/91 CHANGE LOG ENTRY - COMPARED AGAINST
026870*                WHAT IS STILL OWED, NOT THE ORIGINAL PRICE.
026900                 IF FD-HPY-AMOUNT > WS-CS-AMOUNT-DUE
027000                     MOVE 'N' TO WS-PAYMENT-OK-SW
027100                     MOVE 'OVERPAY'    TO RPT-REASON
027200                 END-IF
027300             END-IF
027400         END-IF
027500     END-IF.
027600 300-EXIT.
027700     EXIT.
027800
027850*    THE THREE FIELDS TOUCHED BY A GOOD PAYMENT - RUNNING PAID,
027860*    RUNNING DUE, AND THE RUN'S CASH-COLLECTED ACCUMULATOR.
027900 400-APPLY-PAYMENT.
028000     ADD FD-HPY-AMOUNT TO WS-CS-AMOUNT-PAID.
028100     SUBTRACT FD-HPY-AMOUNT FROM WS-CS-AMOUNT-DUE.
028200     ADD FD-HPY-AMOUNT TO WS-SALES-COLLECTED-CTR.
028300 400-EXIT.
028400     EXIT.
028500
028550*    RPT-REASON WAS ALREADY SET BY 300-EDIT-PAYMENT - THIS
028560*    PARAGRAPH JUST FORMATS THE DETAIL LINE AND COUNTS IT.
028600 500-REJECT-PAYMENT.
028700     ADD 1 TO WS-PAYMTS-REJECT-CTR.
028800     MOVE FD-HPY-PAYMENT-ID TO RPT-PAYMENT-ID.
028900     MOVE FD-HPY-SALE-ID    TO RPT-SALE-ID.
029000     MOVE FD-HPY-AMOUNT     TO RPT-AMOUNT.
029100     WRITE RPT-RECORD FROM RPT-DETAIL-LINE.
029200 500-EXIT.
029300     EXIT.
029400
029500***************************************************************
029600* NOTE - A PAYMENT WHOSE SALE-ID MATCHES NO SALE ON SALES-IN   *
029700* NEVER REACHES 300-EDIT-PAYMENT (SEE 600-SKIP-ORPHAN-PAYMENTS *
029800* BELOW) - IT IS REPORTED AS NO-SALE THERE INSTEAD.            *
029900***************************************************************
030000 600-SKIP-ORPHAN-PAYMENTS.
030100     ADD 1 TO WS-PAYMTS-REJECT-CTR.
030200     MOVE FD-HPY-PAYMENT-ID TO RPT-PAYMENT-ID.
030300     MOVE FD-HPY-SALE-ID    TO RPT-SALE-ID.
030400     MOVE FD-HPY-AMOUNT     TO RPT-AMOUNT.
030500     MOVE 'NO-SALE'         TO RPT-REASON.
030600     WRITE RPT-RECORD FROM RPT-DETAIL-LINE.
030650*    STAY IN THE CALLING PERFORM'S UNTIL LOOP BY ADVANCING HERE
030660*    RATHER THAN RELYING ON THE CALLER TO READ AGAIN.
030700     PERFORM 730-READ-PAYMENT THRU 730-EXIT.
030800 600-EXIT.
030900     EXIT.
031000
031050***************************************************************
031060* 210-READ-SALE - ADVANCES SALES-IN AND, ONCE THE NEW SALE IS
031070* IN HAND, DRAINS ANY PAYMENT THAT ARRIVED FOR A SALE-ID LOWER
031080* THAN THIS ONE - THOSE PAYMENTS HAVE NO SALE TO APPLY TO.
031090***************************************************************
031100 210-READ-SALE.
031200     READ SALES-IN
031300         AT END MOVE 'Y' TO WS-SALES-EOF-SW
031400     END-READ.
031500     IF NOT WS-SALES-EOF
031600         ADD 1 TO WS-SALES-READ-CTR
031700     END-IF.
031750*    AT SALES EOF, EVERY PAYMENT LEFT ON THE FILE IS ORPHANED -
031760*    DRAIN THE REST OF PAYMENTS UNCONDITIONALLY.
031800     IF WS-SALES-EOF
031900         PERFORM 600-SKIP-ORPHAN-PAYMENTS THRU 600-EXIT
032000                 UNTIL WS-PAYMTS-EOF
032100     ELSE
032200         PERFORM 600-SKIP-ORPHAN-PAYMENTS THRU 600-EXIT
032300                 UNTIL WS-PAYMTS-EOF
032400                    OR FD-HPY-SALE-ID >= HPS-SALE-ID
032500     END-IF.
032800 210-EXIT.
032900     EXIT.
033000
033050*    ADVANCES THE PAYMENT FILE - CALLED FROM THE MAIN LOOP,
033060*    FROM 250-APPLY-ONE-PAYMENT, AND FROM THE ORPHAN-SKIP LOOP.
033100 730-READ-PAYMENT.
033200     READ PAYMENTS
033300         AT END MOVE 'Y' TO WS-PAYMTS-EOF-SW
033400     END-READ.
033500     IF NOT WS-PAYMTS-EOF
033600         ADD 1 TO WS-PAYMTS-READ-CTR
033700     END-IF.
033800 730-EXIT.
033900     EXIT.
034000
034050*    TWO INPUTS, TWO OUTPUTS - ANY NON-ZERO STATUS ABORTS THE
034060*    RUN BY FORCING BOTH EOF SWITCHES ON SO THE MAIN LOOP FALLS
034070*    STRAIGHT THROUGH WITHOUT PROCESSING A SINGLE RECORD.
034100 700-OPEN-FILES.
034200     OPEN INPUT  SALES-IN
034300                 PAYMENTS.
034400     OPEN OUTPUT SALES-OUT
034500                 EXCEPTION-RPT.
034600     IF WS-SALESIN-STATUS  NOT = '00' OR
034700        WS-PAYMTS-STATUS   NOT = '00' OR
034800        WS-SALESOUT-STATUS NOT = '00' OR
034900        WS-EXCRPT-STATUS   NOT = '00'
035000         DISPLAY 'HPAYAPP - ERROR OPENING FILES - SALESIN='
035100                 WS-SALESIN-STATUS ' PAYMTS=' WS-PAYMTS-STATUS
035200         MOVE 16 TO RETURN-CODE
035300         MOVE 'Y' TO WS-SALES-EOF-SW
035400         MOVE 'Y' TO WS-PAYMTS-EOF-SW
035500     END-IF.
035600 700-EXIT.
035700     EXIT.
035800
035850*    CLOSES ALL FOUR - RUN AFTER 850-REPORT-TOTALS SO THE FINAL
035860*    TOTALS LINES ARE FLUSHED TO THE REPORT FIRST.
035900 790-CLOSE-FILES.
036000     CLOSE SALES-IN SALES-OUT PAYMENTS EXCEPTION-RPT.
036100 790-EXIT.
036200     EXIT.
036300
036350*    WRITES THE TWO HEADER LINES ONCE, AT THE TOP OF PAGE ONE -
036360*    THERE IS NO PAGE-BREAK LOGIC SINCE THIS LISTING IS SHORT.
036400 800-INIT-REPORT.
036500     MOVE WS-CURR-MM   TO RPT-HDR-MM.
036600     MOVE WS-CURR-DD   TO RPT-HDR-DD.
036700     MOVE WS-CURR-CCYY TO RPT-HDR-CCYY.
036800     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.
036900     WRITE RPT-RECORD FROM RPT-HEADER2 AFTER 2.
037000 800-EXIT.
037100     EXIT.
037200
037250***************************************************************
037260* 850-REPORT-TOTALS - THREE SUMMARY LINES ON THE EXCEPTION
037270* LISTING FOLLOWED BY THE SAME NUMBERS TO THE CONSOLE, SO THE
037280* OPERATOR RUNNING THE JOB SEES THEM WITHOUT PULLING THE PRINT.
037290***************************************************************
037300 850-REPORT-TOTALS.
037400     MOVE WS-PAYMTS-READ-CTR    TO RPT-TOT-READ.
037500     MOVE WS-PAYMTS-APPLIED-CTR TO RPT-TOT-APPLIED.
037600     MOVE WS-PAYMTS-REJECT-CTR  TO RPT-TOT-REJECTED.
037700     WRITE RPT-RECORD FROM RPT-TOTALS-LINE  AFTER 2.
037800     WRITE RPT-RECORD FROM RPT-TOTALS-LINE2 AFTER 1.
037900     WRITE RPT-RECORD FROM RPT-TOTALS-LINE3 AFTER 1.
038000     DISPLAY 'HPAYAPP RUN TOTALS'.
038100     DISPLAY '  SALES READ .......... ' WS-SALES-READ-CTR.
038200     DISPLAY '  SALES WRITTEN ....... ' WS-SALES-WRITTEN-CTR.
038300     DISPLAY '  PAYMENTS READ ....... ' WS-PAYMTS-READ-CTR.
038400     DISPLAY '  PAYMENTS APPLIED .... ' WS-PAYMTS-APPLIED-CTR.
038500     DISPLAY '  PAYMENTS REJECTED ... ' WS-PAYMTS-REJECT-CTR.
038600     DISPLAY '  SALES COLLECTED ..... ' WS-SALES-COLLECTED-CTR.
038700 850-EXIT.
038800     EXIT.
