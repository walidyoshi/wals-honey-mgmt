000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE BUSINESS OFFICE         *
000300* ALL RIGHTS RESERVED                                          *
000400***************************************************************
000500 IDENTIFICATION DIVISION.
000600***************************************************************
000700 PROGRAM-ID.    HSALEXT.
000800 AUTHOR.        R A NWACHUKWU.
000900 INSTALLATION.  HONEY BUSINESS OFFICE - BATCH SYSTEMS UNIT.
001000 DATE-WRITTEN.  03/14/89.
001100 DATE-COMPILED.
001200 SECURITY.      NON-CONFIDENTIAL.
001300*
001400***************************************************************
001500* CHANGE LOG.                                                  *
001600*                                                               *
001700* 03/14/89 RAN 01 - ORIGINAL PROGRAM.  READS THE SALES FILE,   *
001800*          DERIVES TOTAL-PRICE/AMOUNT-PAID/AMOUNT-DUE/PAYMENT- *
001900*          STATUS AND WRITES THE PROCESSED-SALES EXTRACT.      *
002000* 06/02/89 RAN 02 - ADDED CUSTOMER MASTER LOOKUP TABLE AND     *
002100*          AUTO-CREATE OF UNKNOWN CUSTOMERS PER REQUEST FROM   *
002200*          THE SALES DESK (TICKET HB-0014).                    *
002300* 11/19/90 DWS 03 - PAYMENT TOTALS NOW LOADED FROM THE PAYMENT *
002400*          FILE INSTEAD OF BEING PASSED IN A CONTROL CARD.     *
002500* 04/08/93 RAN 04 - QUANTITY-MUST-BE-POSITIVE EDIT ADDED AFTER *
002600*          A ZERO-QUANTITY SALE BLEW UP THE COMMISSION RUN.    *
002700* 09/30/94 JBS 05 - SOFT-DELETE FLAG NOW HONOURED - DELETED    *
002800*          SALES NO LONGER APPEAR ON THE EXTRACT.               *
002900* 01/22/97 RAN 06 - BOTTLE TYPE EDIT TIGHTENED TO THE FOUR     *
003000*          SIZES CARRIED BY THE PACKING LINE.                   *
003100* 08/11/98 DWS 07 - Y2K - CENTURY WINDOW ADOPTED FOR RUN DATE. *
003200*          SLIDING WINDOW: 00-49 = 20XX, 50-99 = 19XX.  THIS   *
003300*          PROGRAM ONLY DISPLAYS THE RUN DATE SO EXPOSURE IS   *
003400*          COSMETIC, BUT WE FIXED IT WHILE WE WERE IN HERE.    *
003500* 02/14/01 RAN 08 - CUSTOMER TABLE SIZE RAISED TO 2000 ENTRIES *
003600*          - WE OUTGREW THE OLD LIMIT OF 500.                   *
003700* 03/02/06 DWS 09 - PULLED THE PAYMENT-SUMMING LOGIC OUT OF    *
003800*          THIS PROGRAM.  HPAYAPP OWNS PAYMENT APPLICATION NOW *
003900*          SO A SALE'S BALANCE ISN'T TRUSTWORTHY UNTIL AFTER   *
004000*          IT RUNS - HERE WE JUST SEED EVERY EXTRACTED SALE AS *
004100*          UNPAID WITH THE FULL AMOUNT OUTSTANDING.             *
004200***************************************************************
004205*
004206***************************************************************
004207* PURPOSE.                                                      *
004208*                                                               *
004209* THIS IS THE FIRST STEP IN THE NIGHTLY SALES RUN.  IT READS    *
004210* THE RAW SALES FILE AS KEYED BY THE COUNTER STAFF, VALIDATES   *
004211* BOTTLE TYPE AND QUANTITY, RESOLVES THE CUSTOMER (ADDING A NEW *
004212* CUSTOMER MASTER ENTRY WHEN THE COUNTER STAFF TYPED A NAME     *
004213* INSTEAD OF PICKING AN EXISTING CUSTOMER-ID), AND WRITES THE   *
004214* PROCESSED-SALES EXTRACT THAT HPAYAPP LATER APPLIES PAYMENTS   *
004215* AGAINST.  EVERY SALE COMES OUT OF HERE MARKED UNPAID - THIS   *
004216* PROGRAM NEVER LOOKS AT THE PAYMENT FILE ITSELF.                *
004217***************************************************************
004218*
004219 ENVIRONMENT DIVISION.
004230 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005010*    ALL FOUR FILES ARE PLAIN LINE-SEQUENTIAL - NO INDEXED OR
005020*    RELATIVE FILES ANYWHERE IN THIS SUITE, PER SHOP STANDARD.
005100     SELECT CUSTOMERS-IN   ASSIGN TO CUSTIN
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS WS-CUSTIN-STATUS.
005400
005500     SELECT CUSTOMERS-OUT  ASSIGN TO CUSTOUT
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS WS-CUSTOUT-STATUS.
005800
005900     SELECT SALES          ASSIGN TO SALESIN
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS WS-SALES-STATUS.
006200
006700     SELECT PROCESSED-SALES ASSIGN TO PROCSALE
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS  IS WS-PROCSAL-STATUS.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007310*    YESTERDAY'S CUSTOMER MASTER, READ WHOLE INTO THE HCU TABLE
007320*    BELOW BY 100-LOAD-CUSTOMERS BEFORE ANY SALE IS TOUCHED.
007400 FD  CUSTOMERS-IN
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD.
007700 COPY HCUSTREC REPLACING ==:TAG:== BY ==FD-CIN==.
007800
007810*    TONIGHT'S CUSTOMER MASTER - THE SAME LAYOUT WRITTEN BACK
007820*    OUT AT END OF RUN, INCLUDING ANY NEW CUSTOMERS ADDED.
007900 FD  CUSTOMERS-OUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD.
008200 COPY HCUSTREC REPLACING ==:TAG:== BY ==FD-COUT==.
008300
008310*    THE RAW SALES FEED FROM THE COUNTER - ONE RECORD PER SALE
008320*    RUNG UP, UNVALIDATED UNTIL 300-VALIDATE-SALE RUNS.
008400 FD  SALES
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700 COPY HSALEREC REPLACING ==:TAG:== BY ==FD-HSL==.
008800
009310*    THE EXTRACT THIS PROGRAM PRODUCES - INPUT TO HPAYAPP AND,
009320*    LATER IN THE NIGHT, TO HBATCST AND HSTATRP.  NOT COPIED
009330*    WITH REPLACING SINCE THIS PROGRAM IS THE ONLY WRITER.
009400 FD  PROCESSED-SALES
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD.
009700 COPY HPSALREC.
009800
009900 WORKING-STORAGE SECTION.
010000***************************************************************
010100*    FILE STATUS AND SWITCHES                                  *
010200***************************************************************
010300 01  WS-FILE-STATUSES.
010400     05  WS-CUSTIN-STATUS        PIC X(02) VALUE SPACES.
010500     05  WS-CUSTOUT-STATUS       PIC X(02) VALUE SPACES.
010600     05  WS-SALES-STATUS         PIC X(02) VALUE SPACES.
010800     05  WS-PROCSAL-STATUS       PIC X(02) VALUE SPACES.
010900
010910*    WS-SALE-VALID-SW DEFAULTS TO 'Y' SINCE IT IS SET FRESH BY
010920*    300-VALIDATE-SALE FOR EVERY SALE BEFORE IT IS TESTED - THE
010930*    VALUE CLAUSE HERE ONLY MATTERS FOR THE VERY FIRST RECORD.
011000 01  WS-SWITCHES.
011100     05  WS-CUSTIN-EOF-SW        PIC X(01) VALUE 'N'.
011200         88  WS-CUSTIN-EOF       VALUE 'Y'.
011300     05  WS-SALES-EOF-SW         PIC X(01) VALUE 'N'.
011400         88  WS-SALES-EOF        VALUE 'Y'.
011700     05  WS-SALE-VALID-SW        PIC X(01) VALUE 'Y'.
011800         88  WS-SALE-VALID       VALUE 'Y'.
011900     05  WS-CUSTOMER-FOUND-SW    PIC X(01) VALUE 'N'.
012000         88  WS-CUSTOMER-FOUND   VALUE 'Y'.
012100
012200***************************************************************
012300*    COUNTERS - ALL COMP PER SHOP STANDARD                     *
012400***************************************************************
012500 77  HCU-CUST-COUNT              PIC S9(04) COMP VALUE 0.
012700 77  WS-SALES-READ-CTR           PIC S9(07) COMP VALUE 0.
012800 77  WS-SALES-WRITTEN-CTR        PIC S9(07) COMP VALUE 0.
012900 77  WS-SALES-REJECT-CTR         PIC S9(07) COMP VALUE 0.
013000 77  WS-CUST-CREATED-CTR         PIC S9(05) COMP VALUE 0.
013100 77  WS-NEXT-CUST-ID             PIC 9(06)  COMP VALUE 0.
013300
013400***************************************************************
013500*    RUN DATE - Y2K SLIDING WINDOW APPLIED (SEE 08/11/98 LOG)  *
013600***************************************************************
013700 01  WS-CURRENT-DATE-TIME.
013800     05  WS-CURR-DATE.
013900         10  WS-CURR-YY          PIC 9(02).
014000         10  WS-CURR-MM          PIC 9(02).
014100         10  WS-CURR-DD          PIC 9(02).
014200     05  WS-CURR-DATE-N REDEFINES WS-CURR-DATE
014300                                 PIC 9(06).
014400     05  WS-CURR-TIME.
014500         10  WS-CURR-HH          PIC 9(02).
014600         10  WS-CURR-MN          PIC 9(02).
014700         10  WS-CURR-SS          PIC 9(02).
014800         10  WS-CURR-HS          PIC 9(02).
014900     05  WS-CURR-CCYY            PIC 9(04).
015000
015100***************************************************************
015200*    PRICE SPLIT WORK AREA - USED ONLY IN DIAGNOSTIC DISPLAYS  *
015210*    WHEN A PRICE VALUE NEEDS TO BE BROKEN INTO WHOLE-DOLLAR   *
015220*    AND CENTS PIECES FOR AN OPERATOR MESSAGE - THE REDEFINE   *
015230*    GIVES A NUMERIC VIEW OF THE SAME BYTES WITHOUT A MOVE.    *
015300***************************************************************
015400 01  WS-PRICE-CHECK-AREA.
015500     05  WS-PRICE-CHECK          PIC S9(08)V99.
015600     05  WS-PRICE-CHECK-R REDEFINES WS-PRICE-CHECK.
015700         10  WS-PRICE-WHOLE      PIC S9(08).
015800         10  WS-PRICE-CENTS      PIC 99.
015900
016000***************************************************************
016100*    DISPLAY LINE WORK AREA - A GENERIC 80-BYTE SLOT KEPT ON   *
016110*    HAND FOR ANY FUTURE ONE-OFF NUMERIC DISPLAY THAT NEEDS A  *
016120*    NUMERIC-EDIT VIEW OVER THE SAME BYTES WITHOUT A NEW 01.   *
016200***************************************************************
016300 01  WS-DISPLAY-LINE.
016400     05  WS-DISPLAY-TEXT         PIC X(80).
016500     05  WS-DISPLAY-NUM REDEFINES WS-DISPLAY-TEXT.
016600         10  WS-DISPLAY-NUM-VAL  PIC 9(08).
016700         10  FILLER              PIC X(72).
016800
016900***************************************************************
017000*    CUSTOMER MASTER TABLE - BUILT ONCE FROM CUSTOMERS-IN      *
017010*    BEFORE THE FIRST SALE IS READ.  THE OCCURS DEPENDING ON   *
017020*    CLAUSE LETS THE TABLE HOLD ANYWHERE FROM ZERO TO 2000     *
017030*    CUSTOMERS WITHOUT WASTING STORAGE ON A SHOP THIS SMALL.   *
017100***************************************************************
017200 01  HCU-CUSTOMER-TABLE.
017300     05  HCU-CUST-ENTRY OCCURS 1 TO 2000 TIMES
017400                 DEPENDING ON HCU-CUST-COUNT
017500                 INDEXED BY HCU-IDX.
017600         10  HCU-TBL-CUSTOMER-ID PIC 9(06).
017700         10  HCU-TBL-NAME        PIC X(30).
017800         10  HCU-TBL-DELETED-FLAG PIC X(01).
017900
019000 PROCEDURE DIVISION.
019100***************************************************************
019200 000-MAIN-LINE.
019300***************************************************************
019310*    THE Y2K SLIDING WINDOW FROM THE 08/98 CHANGE LOG ENTRY -
019320*    A TWO-DIGIT YEAR OF 50 OR ABOVE IS TAKEN AS 19XX, ANYTHING
019330*    BELOW 50 AS 20XX.  ONLY AFFECTS THE STARTUP DISPLAY LINE.
019400     ACCEPT WS-CURR-DATE FROM DATE.
019500     ACCEPT WS-CURR-TIME FROM TIME.
019600     IF WS-CURR-YY < 50
019700         COMPUTE WS-CURR-CCYY = 2000 + WS-CURR-YY
019800     ELSE
019900         COMPUTE WS-CURR-CCYY = 1900 + WS-CURR-YY
020000     END-IF.
020100     DISPLAY 'HSALEXT STARTED - RUN DATE ' WS-CURR-CCYY '/'
020200             WS-CURR-MM '/' WS-CURR-DD.
020300
020310*    CUSTOMERS MUST BE LOADED BEFORE THE FIRST SALE IS READ -
020320*    450-RESOLVE-CUSTOMER NEEDS THE WHOLE TABLE IN PLACE TO
020330*    SEARCH IT.
020400     PERFORM 700-OPEN-FILES        THRU 700-EXIT.
020500     PERFORM 100-LOAD-CUSTOMERS    THRU 100-EXIT.
020700     PERFORM 210-READ-SALE         THRU 210-EXIT.
020800     PERFORM 200-PROCESS-ONE-SALE  THRU 200-EXIT
020900             UNTIL WS-SALES-EOF.
021000     PERFORM 600-WRITE-CUSTOMER-MASTER THRU 600-EXIT.
021100     PERFORM 800-DISPLAY-RUN-TOTALS THRU 800-EXIT.
021200     PERFORM 790-CLOSE-FILES       THRU 790-EXIT.
021300     GOBACK.
021400
021500***************************************************************
021600 100-LOAD-CUSTOMERS.
021700***************************************************************
021710*    READS EVERY CUSTOMER MASTER RECORD INTO THE HCU TABLE.
021720*    WS-NEXT-CUST-ID IS BUMPED ONE PAST THE HIGHEST ID SEEN SO
021730*    IT IS READY FOR 470-ADD-CUSTOMER TO HAND OUT.
021800     PERFORM 110-READ-CUSTOMER-IN THRU 110-EXIT.
021900     PERFORM 120-ADD-TABLE-ENTRY THRU 120-EXIT
022000             UNTIL WS-CUSTIN-EOF.
023800     ADD 1 TO WS-NEXT-CUST-ID.
023900 100-EXIT.
024000     EXIT.
024100
024110***************************************************************
024120 110-READ-CUSTOMER-IN.
024130***************************************************************
024140*    ONE SEQUENTIAL PASS OF THE CUSTOMER MASTER, TOP TO         *
024150*    BOTTOM - LOADED WHOLE INTO THE HCU TABLE BELOW BEFORE ANY  *
024160*    SALE IS TOUCHED, SO 450-RESOLVE-CUSTOMER CAN SEARCH IT.    *
024200     READ CUSTOMERS-IN
024300         AT END MOVE 'Y' TO WS-CUSTIN-EOF-SW
024400     END-READ.
024600 110-EXIT.
024700     EXIT.
024750
024751***************************************************************
024752* 120-ADD-TABLE-ENTRY - ONE CUSTOMER MASTER RECORD INTO THE     *
024753* IN-MEMORY TABLE.  WS-NEXT-CUST-ID IS RATCHETED UP TO ONE      *
024754* PAST THE HIGHEST ID SEEN, SO 470-ADD-CUSTOMER BELOW NEVER     *
024755* HANDS OUT AN ID THAT COLLIDES WITH ONE ALREADY ON FILE.       *
024756***************************************************************
024760 120-ADD-TABLE-ENTRY.
024770     IF HCU-CUST-COUNT < 2000
024780         ADD 1 TO HCU-CUST-COUNT
024790         MOVE FD-CIN-CUSTOMER-ID
024800                      TO HCU-TBL-CUSTOMER-ID(HCU-CUST-COUNT)
024810         MOVE FD-CIN-NAME
024820                      TO HCU-TBL-NAME(HCU-CUST-COUNT)
024830         MOVE FD-CIN-DELETED-FLAG
024840                      TO HCU-TBL-DELETED-FLAG(HCU-CUST-COUNT)
024850         IF FD-CIN-CUSTOMER-ID > WS-NEXT-CUST-ID
024860             MOVE FD-CIN-CUSTOMER-ID TO WS-NEXT-CUST-ID
024870         END-IF
024880     ELSE
024890         DISPLAY 'HSALEXT - CUSTOMER TABLE FULL - RECORD '
024900                 'SKIPPED, RAISE THE LIMIT IN WORKING-'
024910                 'STORAGE'
024920     END-IF.
024930     PERFORM 110-READ-CUSTOMER-IN THRU 110-EXIT.
024940 120-EXIT.
024950     EXIT.
024960
028100***************************************************************
028200 210-READ-SALE.
028300***************************************************************
028350*    STRAIGHT SEQUENTIAL READ OF THE RAW SALES FILE - NO SORT,  *
028380*    RECORDS ARE PROCESSED IN THE ORDER THE COUNTER STAFF KEYED *
028390*    THEM.                                                      *
028400     READ SALES
028600         AT END MOVE 'Y' TO WS-SALES-EOF-SW
028700     END-READ.
028800     IF NOT WS-SALES-EOF
028900         ADD 1 TO WS-SALES-READ-CTR
029000     END-IF.
029100 210-EXIT.
029200     EXIT.
029300
029400***************************************************************
029500 200-PROCESS-ONE-SALE.
029600***************************************************************
029610*    A SOFT-DELETED SALE (SEE 09/94 CHANGE LOG) IS SKIPPED
029620*    OUTRIGHT - IT NEVER REACHES VALIDATION AND NEVER APPEARS
029630*    ON THE EXTRACT, THE REJECT COUNT, OR THE JOB LOG.
029700     IF FD-HSL-SALE-DELETED
029800         CONTINUE
029900     ELSE
030000         PERFORM 300-VALIDATE-SALE   THRU 300-EXIT
030100         IF WS-SALE-VALID
030110*            INITIALIZE CLEARS ANY VALUE LEFT OVER FROM THE
030120*            PRIOR SALE'S RECORD BEFORE THE FIELDS ARE MOVED IN
030130*            ONE AT A TIME - WITHOUT IT A SHORT FIELD ON THIS
030140*            SALE COULD SHOW A STALE VALUE FROM THE LAST ONE.
030200             INITIALIZE HPS-PROCESSED-SALE-RECORD
030300             PERFORM 400-MOVE-SALE-FIELDS   THRU 400-EXIT
030400             PERFORM 450-RESOLVE-CUSTOMER   THRU 450-EXIT
030500             PERFORM 500-DERIVE-PAY-STATUS  THRU 500-EXIT
030600             PERFORM 550-WRITE-PROCESSED-SALE THRU 550-EXIT
030700         ELSE
030800             PERFORM 590-REPORT-INVALID-SALE THRU 590-EXIT
030900         END-IF
031000     END-IF.
031100     PERFORM 210-READ-SALE THRU 210-EXIT.
031200 200-EXIT.
031300     EXIT.
031400
031410***************************************************************
031420* 300-VALIDATE-SALE - THE TWO EDITS FROM THE 4/93 AND 1/97      *
031430* CHANGE LOG ENTRIES.  A SALE FAILING EITHER ONE IS REJECTED    *
031440* WHOLE - THERE IS NO PARTIAL-FIELD CORRECTION AT THIS STAGE,   *
031450* THE COUNTER STAFF RE-KEYS IT FOR THE NEXT RUN.                *
031460***************************************************************
031500 300-VALIDATE-SALE.
031600     MOVE 'Y' TO WS-SALE-VALID-SW.
031700     IF NOT FD-HSL-VALID-BOTTLE
031800         MOVE 'N' TO WS-SALE-VALID-SW
031900     END-IF.
032000     IF FD-HSL-QUANTITY NOT > 0
032100         MOVE 'N' TO WS-SALE-VALID-SW
032200     END-IF.
032300 300-EXIT.
032400     EXIT.
032500
032510***************************************************************
032520* 400-MOVE-SALE-FIELDS - STRAIGHT COPY OF THE RAW SALE FIELDS   *
032530* INTO THE PROCESSED-SALE RECORD, PLUS THE ONE DERIVED FIELD    *
032540* (TOTAL-PRICE) THIS PARAGRAPH IS RESPONSIBLE FOR.  CUSTOMER-ID *
032550* IS DELIBERATELY LEFT UNTOUCHED HERE - 450-RESOLVE-CUSTOMER    *
032560* SETS IT NEXT.                                                 *
032570***************************************************************
032600 400-MOVE-SALE-FIELDS.
032610*    THE SALE'S OWN IDENTITY - CARRIED THROUGH UNCHANGED SO
032620*    HPAYAPP AND HAUDITLG CAN MATCH THIS EXTRACT BACK TO THE
032630*    ORIGINAL SALE RECORD.
032700     MOVE FD-HSL-SALE-ID          TO HPS-SALE-ID.
032800     MOVE FD-HSL-CUSTOMER-NAME    TO HPS-CUSTOMER-NAME.
032900     MOVE FD-HSL-BOTTLE-TYPE      TO HPS-BOTTLE-TYPE.
033000     MOVE FD-HSL-UNIT-PRICE       TO HPS-UNIT-PRICE.
033100     MOVE FD-HSL-QUANTITY         TO HPS-QUANTITY.
033200     MOVE FD-HSL-BATCH-ID         TO HPS-BATCH-ID.
033300     MOVE FD-HSL-SALE-DATE        TO HPS-SALE-DATE.
033400     MOVE FD-HSL-WHOLESALE-FLAG   TO HPS-WHOLESALE-FLAG.
033500     MOVE FD-HSL-DELETED-FLAG     TO HPS-DELETED-FLAG.
033600*    TOTAL-PRICE IS EXACT - UNIT-PRICE (2 DECIMALS) TIMES AN
033700*    INTEGER QUANTITY NEVER PRODUCES A THIRD DECIMAL - NO
033800*    ROUNDING CLAUSE IS NEEDED, SEE BUSINESS RULES MEMO 4/93.
033900     COMPUTE HPS-TOTAL-PRICE =
034000             FD-HSL-UNIT-PRICE * FD-HSL-QUANTITY.
034100 400-EXIT.
034200     EXIT.
034300
034400***************************************************************
034500* 450-RESOLVE-CUSTOMER - AUTO-CREATE PER TICKET HB-0014.       *
034600***************************************************************
034700 450-RESOLVE-CUSTOMER.
034800     IF FD-HSL-CUSTOMER-ID = 0 AND FD-HSL-CUSTOMER-NAME NOT
034900             = SPACES
035000         PERFORM 460-SEARCH-CUSTOMER-TABLE THRU 460-EXIT
035100         IF WS-CUSTOMER-FOUND
035200             MOVE HCU-TBL-CUSTOMER-ID(HCU-IDX) TO HPS-CUSTOMER-ID
035300         ELSE
035400             PERFORM 470-ADD-CUSTOMER THRU 470-EXIT
035500             MOVE WS-NEXT-CUST-ID TO HPS-CUSTOMER-ID
035600         END-IF
035700     ELSE
035800         MOVE FD-HSL-CUSTOMER-ID TO HPS-CUSTOMER-ID
035900     END-IF.
036000 450-EXIT.
036100     EXIT.
036200
036210***************************************************************
036220* 460-SEARCH-CUSTOMER-TABLE - LINEAR SEARCH BY NAME, NOT BY     *
036230* CUSTOMER-ID, SINCE THE ONLY TIME THIS PARAGRAPH RUNS IS WHEN  *
036240* THE SALE CARRIED A NAME INSTEAD OF AN ID.  THE TABLE IS NOT   *
036250* KEPT IN ANY SORTED ORDER SO SEARCH ALL, NOT SEARCH BINARY.    *
036260***************************************************************
036300 460-SEARCH-CUSTOMER-TABLE.
036400     MOVE 'N' TO WS-CUSTOMER-FOUND-SW.
036500     SET HCU-IDX TO 1.
036600     SEARCH HCU-CUST-ENTRY
036700         AT END
036800             MOVE 'N' TO WS-CUSTOMER-FOUND-SW
036900         WHEN HCU-TBL-NAME(HCU-IDX) = FD-HSL-CUSTOMER-NAME
037000             MOVE 'Y' TO WS-CUSTOMER-FOUND-SW
037100     END-SEARCH.
037200 460-EXIT.
037300     EXIT.
037400
037410***************************************************************
037420* 470-ADD-CUSTOMER - THE OTHER HALF OF TICKET HB-0014.  A NEW   *
037430* CUSTOMER MASTER ENTRY IS ADDED TO THE IN-MEMORY TABLE ONLY -  *
037440* 600-WRITE-CUSTOMER-MASTER FLUSHES THE WHOLE TABLE BACK TO     *
037450* CUSTOMERS-OUT AT END OF RUN SO IT IS THERE FOR TOMORROW.      *
037460***************************************************************
037500 470-ADD-CUSTOMER.
037600     IF HCU-CUST-COUNT < 2000
037700         ADD 1 TO HCU-CUST-COUNT
037800         MOVE WS-NEXT-CUST-ID  TO HCU-TBL-CUSTOMER-ID(HCU-CUST-COUNT)
037900         MOVE FD-HSL-CUSTOMER-NAME
038000                       TO HCU-TBL-NAME(HCU-CUST-COUNT)
038100         MOVE 'N'      TO HCU-TBL-DELETED-FLAG(HCU-CUST-COUNT)
038200         ADD 1 TO WS-CUST-CREATED-CTR
038300         ADD 1 TO WS-NEXT-CUST-ID
038400     ELSE
038500         DISPLAY 'HSALEXT - CUSTOMER TABLE FULL - CANNOT ADD '
038600                 FD-HSL-CUSTOMER-NAME
038700     END-IF.
038800 470-EXIT.
038900     EXIT.
039000
039100***************************************************************
039200* 500-DERIVE-PAY-STATUS - SEEDS A FRESHLY EXTRACTED SALE AS    *
039300* UNPAID FOR THE FULL AMOUNT.  HPAYAPP APPLIES THE PAYMENT     *
039400* FILE AGAINST THIS EXTRACT AND RE-DERIVES THE REAL STATUS -   *
039500* SEE THAT PROGRAM'S 03/06 CHANGE LOG ENTRY.                   *
039600***************************************************************
039700 500-DERIVE-PAY-STATUS.
039800     MOVE ZERO TO HPS-AMOUNT-PAID.
039900     MOVE HPS-TOTAL-PRICE TO HPS-AMOUNT-DUE.
040000     SET HPS-STATUS-UNPAID TO TRUE.
040100 500-EXIT.
040200     EXIT.
041400
041410***************************************************************
041420* 550-WRITE-PROCESSED-SALE - THE RECORD IS ALREADY BUILT AND    *
041430* VALID BY THE TIME CONTROL REACHES HERE - THIS PARAGRAPH ONLY  *
041440* WRITES IT AND BUMPS THE COUNTER.                              *
041450***************************************************************
041500 550-WRITE-PROCESSED-SALE.
041600     WRITE HPS-PROCESSED-SALE-RECORD.
041700     ADD 1 TO WS-SALES-WRITTEN-CTR.
041800 550-EXIT.
041900     EXIT.
042000
042010***************************************************************
042020* 590-REPORT-INVALID-SALE - A REJECTED SALE IS NOT WRITTEN TO   *
042030* PROCESSED-SALES AT ALL; IT ONLY APPEARS ON THE JOB LOG.  THE  *
042040* SOURCE SALES FILE IS NEVER CHANGED, SO A CORRECTED RECORD     *
042050* CAN BE RE-KEYED AND RE-RUN THE NEXT NIGHT.                    *
042060***************************************************************
042100 590-REPORT-INVALID-SALE.
042200     ADD 1 TO WS-SALES-REJECT-CTR.
042300     DISPLAY 'HSALEXT - SALE REJECTED, SALE-ID '
042400             FD-HSL-SALE-ID ' BOTTLE-TYPE ' FD-HSL-BOTTLE-TYPE
042500             ' QUANTITY ' FD-HSL-QUANTITY.
042600 590-EXIT.
042700     EXIT.
042800
042900***************************************************************
043000* 600-WRITE-CUSTOMER-MASTER - REWRITES THE WHOLE TABLE,        *
043100* INCLUDING ANY CUSTOMERS ADDED DURING THIS RUN.               *
043200***************************************************************
043300 600-WRITE-CUSTOMER-MASTER.
043400     SET HCU-IDX TO 1.
043500     PERFORM 610-WRITE-ONE-CUSTOMER THRU 610-EXIT
043600             UNTIL HCU-IDX > HCU-CUST-COUNT.
044300 600-EXIT.
044400     EXIT.
044450
044451***************************************************************
044452* 610-WRITE-ONE-CUSTOMER - ONE TABLE ENTRY OUT TO CUSTOMERS-OUT *
044453* AT ITS CURRENT VALUES.  A DELETED-FLAG OF 'Y' PASSES THROUGH  *
044454* UNCHANGED - THIS PROGRAM DOES NOT PURGE SOFT-DELETED          *
044455* CUSTOMERS, IT ONLY CARRIES THE FLAG FORWARD.                  *
044456***************************************************************
044460 610-WRITE-ONE-CUSTOMER.
044470     MOVE HCU-TBL-CUSTOMER-ID(HCU-IDX) TO FD-COUT-CUSTOMER-ID.
044480     MOVE HCU-TBL-NAME(HCU-IDX)        TO FD-COUT-NAME.
044490     MOVE HCU-TBL-DELETED-FLAG(HCU-IDX)
044495                                   TO FD-COUT-DELETED-FLAG.
044500     WRITE FD-COUT-RECORD.
044510     SET HCU-IDX UP BY 1.
044520 610-EXIT.
044530     EXIT.
044540
044550***************************************************************
044560 700-OPEN-FILES.
044570***************************************************************
044580*    ALL FOUR FILES ARE OPENED TOGETHER SO A BAD OPEN ON ANY    *
044590*    ONE ABORTS THE WHOLE RUN BEFORE A SINGLE RECORD IS READ.   *
044600     OPEN INPUT  CUSTOMERS-IN
044800                 SALES.
045000     OPEN OUTPUT CUSTOMERS-OUT
045100                 PROCESSED-SALES.
045200     IF WS-CUSTIN-STATUS  NOT = '00' OR
045300        WS-SALES-STATUS   NOT = '00' OR
045500        WS-CUSTOUT-STATUS NOT = '00' OR
045600        WS-PROCSAL-STATUS NOT = '00'
045700         DISPLAY 'HSALEXT - ERROR OPENING FILES - CUSTIN='
045800                 WS-CUSTIN-STATUS ' SALES=' WS-SALES-STATUS
046000         MOVE 16 TO RETURN-CODE
046100         MOVE 'Y' TO WS-SALES-EOF-SW
046200         MOVE 'Y' TO WS-CUSTIN-EOF-SW
046400     END-IF.
046500 700-EXIT.
046600     EXIT.
046700
046710***************************************************************
046720 790-CLOSE-FILES.
046730***************************************************************
046740*    CLOSED IN THE SAME BREATH REGARDLESS OF HOW MANY OPENED    *
046750*    CLEANLY - CLOSE ON A FILE THAT NEVER OPENED IS HARMLESS.   *
046800     CLOSE CUSTOMERS-IN CUSTOMERS-OUT SALES
047000           PROCESSED-SALES.
047100 790-EXIT.
047200     EXIT.
047300
047310***************************************************************
047320 800-DISPLAY-RUN-TOTALS.
047330***************************************************************
047340*    LAST THING THE STEP DOES BEFORE GOBACK - THESE FOUR LINES  *
047350*    ARE WHAT THE OPERATOR CHECKS AGAINST THE RUN SHEET.        *
047400     DISPLAY 'HSALEXT RUN TOTALS'.
047500     DISPLAY 'HSALEXT RUN TOTALS'.
047600     DISPLAY '  SALES READ .......... ' WS-SALES-READ-CTR.
047700     DISPLAY '  SALES EXTRACTED ..... ' WS-SALES-WRITTEN-CTR.
047800     DISPLAY '  SALES REJECTED ...... ' WS-SALES-REJECT-CTR.
047900     DISPLAY '  CUSTOMERS CREATED ... ' WS-CUST-CREATED-CTR.
048000 800-EXIT.
048100     EXIT.
