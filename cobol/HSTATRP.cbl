000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE BUSINESS OFFICE         *
000300* ALL RIGHTS RESERVED                                          *
000400***************************************************************
000500 IDENTIFICATION DIVISION.
000600***************************************************************
000700 PROGRAM-ID.    HSTATRP.
000800 AUTHOR.        P J MERCER.
000900 INSTALLATION.  HONEY BUSINESS OFFICE - BATCH SYSTEMS UNIT.
001000 DATE-WRITTEN.  06/11/90.
001100 DATE-COMPILED.
001200 SECURITY.      NON-CONFIDENTIAL.
001300*
001400***************************************************************
001500* CHANGE LOG.                                                  *
001600*                                                               *
001700* 06/11/90 PJM 01 - ORIGINAL PROGRAM.  RESOLVES THE CONTROL    *
001800*          CARD RANGE CODE AGAINST THE RUN DATE AND PRINTS THE *
001900*          FINANCIAL STATISTICS REPORT FOR THAT RANGE.          *
002000* 03/19/92 PJM 02 - EXPLICIT FROM/TO RANGE ADDED - THE OWNER   *
002100*          WANTED YEAR-END FIGURES THAT DIDN'T LINE UP WITH A  *
002200*          CALENDAR MONTH.                                      *
002300* 11/02/93 MW  03 - AN INVALID EXPLICIT RANGE (TO BEFORE FROM, *
002400*          OR EITHER DATE ZERO) NOW FALLS BACK TO ALL-TIME     *
002500*          INSTEAD OF ABENDING DOWNSTREAM.                      *
002600* 08/30/98 PJM 04 - Y2K - RUN DATE ACCEPTED WITH A 4-DIGIT     *
002700*          YEAR DIRECTLY FROM THE OPERATING SYSTEM CLOCK.       *
002800* 03/02/06 DWS 05 - SALES COLLECTED NOW TAKEN STRAIGHT FROM    *
002900*          THE PROCESSED-SALES AMOUNT-PAID FIELD, WHICH ALREADY*
003000*          REFLECTS EVERYTHING HPAYAPP APPLIED - WE NO LONGER  *
003100*          TOTAL THE RAW PAYMENT FILE HERE, WHICH USED TO      *
003200*          DOUBLE-COUNT AN INSTALMENT DATED INSIDE THE RANGE    *
003300*          AGAINST A SALE DATED OUTSIDE IT.                     *
003400***************************************************************
003450***************************************************************
003460* PURPOSE.                                                      *
003470*                                                               *
003480* LAST STEP OF THE BATCH RUN.  READS THE THREE OUTPUTS OF THE   *
003490* EARLIER STEPS - PROCESSED SALES, EDITED EXPENSES, COSTED      *
003491* BATCHES - AND PRINTS ONE FINANCIAL STATISTICS REPORT FOR      *
003492* WHATEVER RANGE THE CONTROL CARD ASKS FOR.  UNLIKE THE OTHER   *
003493* PROGRAMS IN THIS SUITE, THIS ONE TAKES A CONTROL CARD BECAUSE *
003494* THE OWNER WANTS THIS REPORT ON DEMAND FOR ARBITRARY DATE      *
003495* WINDOWS, NOT JUST "THE WHOLE FILE."                            *
003496***************************************************************
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004450*    FOUR INPUTS, ONE OUTPUT, ALL LINE SEQUENTIAL - THE CONTROL
004460*    CARD DRIVES WHICH RECORDS FROM THE OTHER THREE COUNT.
004500
004600     SELECT CONTROL-CARD    ASSIGN TO CTLCARD
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS WS-CTLCARD-STATUS.
004900
005000     SELECT PROCESSED-SALES ASSIGN TO PSALEIN
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS WS-PSALES-STATUS.
005300
005400     SELECT EXPENSES        ASSIGN TO EXPNSIN
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS WS-EXPNS-STATUS.
005700
005800     SELECT BATCHES         ASSIGN TO BATCHIN
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS WS-BATCHES-STATUS.
006100
006200     SELECT STATS-RPT       ASSIGN TO STATRPT
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS WS-STATRPT-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006850*    ONE RECORD, ONE RUN - THE RANGE-CODE 88-LEVELS ARE TESTED
006860*    BY 150-RESOLVE-RANGE.  CC-EXPLICIT-FROM/TO ONLY MATTER
006870*    WHEN CC-EXPLICIT IS TRUE.
006900 FD  CONTROL-CARD
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD.
007200 01  CC-CONTROL-RECORD.
007300     05  CC-RANGE-CODE           PIC X(10).
007400         88  CC-THIS-WEEK        VALUE 'THIS-WEEK '.
007500         88  CC-LAST-WEEK        VALUE 'LAST-WEEK '.
007600         88  CC-THIS-MONTH       VALUE 'THIS-MONTH'.
007700         88  CC-LAST-MONTH       VALUE 'LAST-MONTH'.
007800         88  CC-EXPLICIT         VALUE 'EXPLICIT  '.
007900         88  CC-ALL-TIME         VALUE 'ALL-TIME  '.
008000     05  CC-EXPLICIT-FROM        PIC 9(08).
008100     05  CC-EXPLICIT-TO          PIC 9(08).
008200     05  FILLER                  PIC X(04).
008300
008350*    THE FULLY-PAID/PARTIAL/UNPAID EXTRACT HPAYAPP LEFT BEHIND -
008360*    HPS-SALE-DATE IS WHAT THIS PROGRAM FILTERS ON, NOT THE RUN
008370*    DATE THE SALE WAS EXTRACTED ON.
008400 FD  PROCESSED-SALES
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700 COPY HPSALREC.
008800
008850*    SAME EXPENSE LAYOUT HEXPPRC EDITS - DELETED EXPENSES ARE
008860*    SKIPPED HERE TOO, SAME AS THE EDIT STEP.
008900 FD  EXPENSES
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD.
009200 COPY HEXPNREC REPLACING ==:TAG:== BY ==FD-HEX==.
009300
009350*    SAME COSTED-BATCH LAYOUT HBATCST SUMMARIZES BY GROUP - THIS
009360*    PROGRAM FILTERS BY SUPPLY-DATE INSTEAD OF GROUPING.
009400 FD  BATCHES
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD.
009700 COPY HBATREC REPLACING ==:TAG:== BY ==FD-HBT==.
009800
009850*    FIVE STATISTIC LINES BELOW A TWO-LINE HEADER - SEE
009860*    850-PRINT-STATISTICS.
009900 FD  STATS-RPT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD.
010200 01  RPT-RECORD                  PIC X(132).
010300
010400 WORKING-STORAGE SECTION.
010500***************************************************************
010600*    FILE STATUS AND SWITCHES                                  *
010700***************************************************************
010800 01  WS-FILE-STATUSES.
010810*    NO STATUS ON THE CONTROL CARD OTHER THAN CTLCARD ITSELF -
010820*    100-READ-CONTROL-CARD TREATS A MISSING CARD AS ALL-TIME,
010830*    NOT AN ERROR.
010900     05  WS-CTLCARD-STATUS       PIC X(02) VALUE SPACES.
011000     05  WS-PSALES-STATUS        PIC X(02) VALUE SPACES.
011100     05  WS-EXPNS-STATUS         PIC X(02) VALUE SPACES.
011200     05  WS-BATCHES-STATUS       PIC X(02) VALUE SPACES.
011300     05  WS-STATRPT-STATUS       PIC X(02) VALUE SPACES.
011400
011500 01  WS-SWITCHES.
011510*    THREE EOF SWITCHES FOR THREE INDEPENDENT INPUT STREAMS -
011520*    EACH FILE RUNS OUT ON ITS OWN SCHEDULE, THERE IS NO MATCHING
011530*    OR MERGING BETWEEN THEM.
011600     05  WS-PSALES-EOF-SW        PIC X(01) VALUE 'N'.
011700         88  WS-PSALES-EOF       VALUE 'Y'.
011800     05  WS-EXPNS-EOF-SW         PIC X(01) VALUE 'N'.
011900         88  WS-EXPNS-EOF        VALUE 'Y'.
012000     05  WS-BATCHES-EOF-SW       PIC X(01) VALUE 'N'.
012100         88  WS-BATCHES-EOF      VALUE 'Y'.
012150*    SET ONLY BY 150-RESOLVE-RANGE.  WHEN OFF, ALL THREE
012160*    PROCESS-ONE PARAGRAPHS ACCUMULATE EVERY RECORD UNFILTERED -
012170*    THAT IS THE ALL-TIME CASE.
012200     05  WS-RANGE-ACTIVE-SW      PIC X(01) VALUE 'N'.
012300         88  WS-RANGE-ACTIVE     VALUE 'Y'.
012400
012500***************************************************************
012600*    COUNTERS - ALL COMP PER SHOP STANDARD                     *
012700***************************************************************
012800 77  WS-SALES-READ-CTR           PIC S9(07) COMP VALUE 0.
012900 77  WS-SALES-IN-RANGE-CTR       PIC S9(07) COMP VALUE 0.
013000 77  WS-EXPNS-READ-CTR           PIC S9(07) COMP VALUE 0.
013100 77  WS-EXPNS-IN-RANGE-CTR       PIC S9(07) COMP VALUE 0.
013200 77  WS-BATCHES-READ-CTR         PIC S9(07) COMP VALUE 0.
013300 77  WS-BATCHES-IN-RANGE-CTR     PIC S9(07) COMP VALUE 0.
013350*    HOW MANY CALENDAR DAYS 170-BACK-UP-DAYS/180-ADD-DAYS MUST
013360*    STEP - SET BY 150-RESOLVE-RANGE BEFORE EACH PERFORM, NOT
013370*    A RUNNING TOTAL.
013400 77  WS-DAY-STEP-CTR             PIC S9(03) COMP VALUE 0.
013500
013600***************************************************************
013700*    DAY-OF-WEEK DERIVATION WORK AREA (SEE 155-DERIVE-DOW).    *
013800*    RESULT IS LEFT IN HDT-DAY-OF-WEEK, MONDAY = 1.            *
013900***************************************************************
014000 77  WS-ADJ-YEAR                 PIC S9(05) COMP VALUE 0.
014100 77  WS-YEAR-DIV4                PIC S9(05) COMP VALUE 0.
014200 77  WS-YEAR-DIV100              PIC S9(05) COMP VALUE 0.
014300 77  WS-YEAR-DIV400              PIC S9(05) COMP VALUE 0.
014400 77  WS-DOW-CALC                 PIC S9(05) COMP VALUE 0.
014500 77  WS-DIV-QUOTIENT             PIC S9(05) COMP VALUE 0.
014600 77  WS-DOW-REMAINDER            PIC S9(01) COMP VALUE 0.
014700 77  WS-LEAP-R4                  PIC S9(02) COMP VALUE 0.
014800 77  WS-LEAP-R100                PIC S9(02) COMP VALUE 0.
014900 77  WS-LEAP-R400                PIC S9(02) COMP VALUE 0.
015000 77  WS-LAST-DAY-OF-MONTH        PIC 9(02)  VALUE 0.
015100
015200***************************************************************
015300*    MONTH-OFFSET TABLE FOR THE DAY-OF-WEEK FORMULA.           *
015400***************************************************************
015500 01  WS-MONTH-OFFSETS.
015600     05  FILLER                  PIC 9(01) VALUE 0.
015700     05  FILLER                  PIC 9(01) VALUE 3.
015800     05  FILLER                  PIC 9(01) VALUE 2.
015900     05  FILLER                  PIC 9(01) VALUE 5.
016000     05  FILLER                  PIC 9(01) VALUE 0.
016100     05  FILLER                  PIC 9(01) VALUE 3.
016200     05  FILLER                  PIC 9(01) VALUE 5.
016300     05  FILLER                  PIC 9(01) VALUE 1.
016400     05  FILLER                  PIC 9(01) VALUE 4.
016500     05  FILLER                  PIC 9(01) VALUE 6.
016600     05  FILLER                  PIC 9(01) VALUE 2.
016700     05  FILLER                  PIC 9(01) VALUE 4.
016800 01  WS-MONTH-OFFSETS-R REDEFINES WS-MONTH-OFFSETS.
016900     05  WS-MONTH-OFFSET-ENTRY OCCURS 12 TIMES PIC 9(01).
017000
017100***************************************************************
017200*    SCRATCH DATE - REUSED BY THE DAY-STEPPING PARAGRAPHS      *
017300***************************************************************
017350*    LOADED FRESH EACH TIME 170-BACK-UP-DAYS OR 180-ADD-DAYS IS
017360*    ENTERED - NEVER CARRIES A VALUE ACROSS FROM ONE CALL TO
017370*    THE NEXT.
017400 01  WS-SCRATCH-DATE-N           PIC 9(08).
017500 01  WS-SCRATCH-DATE REDEFINES WS-SCRATCH-DATE-N.
017600     05  WS-SCRATCH-CCYY         PIC 9(04).
017700     05  WS-SCRATCH-MM           PIC 9(02).
017800     05  WS-SCRATCH-DD           PIC 9(02).
017900
018000***************************************************************
018100*    RESOLVED FILTER RANGE                                     *
018200***************************************************************
018250*    WHAT 150-RESOLVE-RANGE LEAVES BEHIND FOR THE THREE
018260*    PROCESS-ONE PARAGRAPHS TO TEST AGAINST.  BOTH ENDS ARE
018270*    INCLUSIVE.  MEANINGLESS UNLESS WS-RANGE-ACTIVE IS ON.
018300 01  WS-RANGE-FROM-N             PIC 9(08) VALUE ZERO.
018400 01  WS-RANGE-FROM REDEFINES WS-RANGE-FROM-N.
018500     05  WS-RANGE-FROM-CCYY      PIC 9(04).
018600     05  WS-RANGE-FROM-MM        PIC 9(02).
018700     05  WS-RANGE-FROM-DD        PIC 9(02).
018800
018900 01  WS-RANGE-TO-N               PIC 9(08) VALUE ZERO.
019000 01  WS-RANGE-TO REDEFINES WS-RANGE-TO-N.
019100     05  WS-RANGE-TO-CCYY        PIC 9(04).
019200     05  WS-RANGE-TO-MM          PIC 9(02).
019300     05  WS-RANGE-TO-DD          PIC 9(02).
019400
019500***************************************************************
019600*    ACCUMULATORS                                               *
019700***************************************************************
019750*    ALL FIVE COMP-3 - THESE FEED PRINTED MONEY, NOT DATA-BASE
019760*    KEYS, SO PACKED IS THE SHOP'S NORMAL CHOICE HERE.
019800 01  WS-TOTALS.
019900     05  WS-TOTAL-SALES          PIC S9(10)V99 COMP-3 VALUE 0.
020000     05  WS-TOTAL-EXPENSES       PIC S9(10)V99 COMP-3 VALUE 0.
020100     05  WS-TOTAL-BATCH-COST     PIC S9(10)V99 COMP-3 VALUE 0.
020200     05  WS-SALES-COLLECTED      PIC S9(10)V99 COMP-3 VALUE 0.
020210*    DERIVED, NOT ACCUMULATED - SEE THE COMPUTE JUST AHEAD OF
020220*    850-PRINT-STATISTICS IN 000-MAIN-LINE.
020300     05  WS-SALES-PENDING        PIC S9(10)V99 COMP-3 VALUE 0.
020400
020500***************************************************************
020600*    COMMON RUN-DATE WORK AREA (HDT-DAY-OF-WEEK DOUBLES AS THE *
020700*    DAY-OF-WEEK FORMULA'S RESULT CELL - MONDAY = 1).          *
020800***************************************************************
020850*    SAME COPYBOOK THE OTHER FOUR PROGRAMS IN THIS SUITE SHARE -
020860*    HDT-DAY-OF-WEEK IS THE ONLY FIELD IN IT THIS PROGRAM USES
020870*    THAT THE OTHERS DO NOT.
020900 COPY HDATEWS.
021000
021100***************************************************************
021200*    BATCH-COST SPLIT AREA - DIAGNOSTIC DISPLAYS ONLY          *
021300***************************************************************
021350*    NOT CURRENTLY WIRED TO A DISPLAY STATEMENT - KEPT FOR THE
021360*    NEXT PROGRAMMER WHO NEEDS TO DUMP A SUSPECT BATCH COST TO
021370*    THE JOB LOG, SAME IDEA AS HPAYAPP'S AMOUNT-CHECK AREA.
021400 01  WS-BATCH-COST-AREA.
021500     05  WS-BATCH-COST           PIC S9(08)V99.
021600     05  WS-BATCH-COST-R REDEFINES WS-BATCH-COST.
021700         10  WS-BATCH-COST-WHOLE PIC S9(08).
021800         10  WS-BATCH-COST-CENTS PIC 99.
021900
022000***************************************************************
022100*    REPORT LINES                                              *
022200***************************************************************
022250*    ONE TITLE LINE, ONE OF TWO ALTERNATE RANGE LINES DEPENDING
022260*    ON WS-RANGE-ACTIVE, THEN FIVE STATISTIC LINES.
022300 01  RPT-HEADER1.
022400     05  FILLER                  PIC X(28)
022500             VALUE 'FINANCIAL STATISTICS REPORT'.
022600     05  FILLER                  PIC X(104) VALUE SPACES.
022700
022710*    PRINTED ONLY WHEN A RANGE WAS ACTUALLY RESOLVED - SEE
022720*    800-INIT-REPORT.
022800 01  RPT-HEADER2.
022900     05  FILLER                  PIC X(07) VALUE 'RANGE: '.
023000     05  RPT-HDR-RANGE-FROM      PIC 9999/99/99.
023100     05  FILLER                  PIC X(04) VALUE ' TO '.
023200     05  RPT-HDR-RANGE-TO        PIC 9999/99/99.
023300     05  FILLER                  PIC X(95) VALUE SPACES.
023400
023450*    PRINTED INSTEAD OF RPT-HEADER2 WHEN CC-ALL-TIME OR AN
023460*    INVALID EXPLICIT RANGE FELL BACK TO ALL-TIME.
023500 01  RPT-HEADER2-ALL.
023600     05  FILLER                  PIC X(07) VALUE 'RANGE: '.
023700     05  FILLER                  PIC X(08) VALUE 'ALL TIME'.
023800     05  FILLER                  PIC X(117) VALUE SPACES.
023900
023950*    ONE GENERIC LABEL/AMOUNT LINE REUSED FOR ALL FIVE
023960*    STATISTICS - SEE 850-PRINT-STATISTICS.
024000 01  RPT-STAT-LINE.
024100     05  RPT-STAT-LABEL          PIC X(20).
024200     05  RPT-STAT-AMOUNT         PIC Z(9)9.99-.
024300     05  FILLER                  PIC X(98) VALUE SPACES.
024400
024500 PROCEDURE DIVISION.
024600***************************************************************
024700 000-MAIN-LINE.
024800***************************************************************
024810*    NO Y2K WINDOW NEEDED HERE - THE 4-DIGIT RUN DATE COMES
024820*    STRAIGHT OFF THE OPERATING SYSTEM CLOCK (SEE 08/98 CHANGE
024830*    LOG), UNLIKE THE 2-DIGIT DATES ELSEWHERE IN THIS SUITE -
024840*    SEE HPAYAPP'S OWN COPY OF THIS COMMENT.
024900     ACCEPT HDT-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
025000     PERFORM 700-OPEN-FILES          THRU 700-EXIT.
025100     PERFORM 100-READ-CONTROL-CARD   THRU 100-EXIT.
025200     PERFORM 150-RESOLVE-RANGE       THRU 150-EXIT.
025300     PERFORM 800-INIT-REPORT         THRU 800-EXIT.
025400
025450*    THREE INDEPENDENT PRIMING-READ / PROCESS-UNTIL-EOF LOOPS -
025460*    ONE PER INPUT FILE.  THEY DO NOT INTERLEAVE OR MATCH
025470*    RECORDS ACROSS FILES, THEY JUST EACH TOTAL THEIR OWN FILE
025480*    AGAINST THE SAME RESOLVED RANGE.
025500     PERFORM 210-READ-SALE           THRU 210-EXIT.
025600     PERFORM 200-PROCESS-ONE-SALE    THRU 200-EXIT
025700             UNTIL WS-PSALES-EOF.
025800
025900     PERFORM 220-READ-EXPENSE        THRU 220-EXIT.
026000     PERFORM 250-PROCESS-ONE-EXPENSE THRU 250-EXIT
026100             UNTIL WS-EXPNS-EOF.
026200
026300     PERFORM 230-READ-BATCH          THRU 230-EXIT.
026400     PERFORM 280-PROCESS-ONE-BATCH   THRU 280-EXIT
026500             UNTIL WS-BATCHES-EOF.
026600
026650*    SALES PENDING IS DERIVED HERE, NOT ACCUMULATED RECORD BY
026660*    RECORD - SEE THE 03/06 CHANGE LOG ENTRY ON HOW SALES
026670*    COLLECTED IS SOURCED.
026700     COMPUTE WS-SALES-PENDING = WS-TOTAL-SALES - WS-SALES-COLLECTED.
026800     PERFORM 850-PRINT-STATISTICS    THRU 850-EXIT.
026900     PERFORM 790-CLOSE-FILES         THRU 790-EXIT.
027000     GOBACK.
027100
027200***************************************************************
027300* 100-READ-CONTROL-CARD - ONE CARD, ONE RUN.  A MISSING OR     *
027400* BLANK CARD DEFAULTS TO ALL-TIME.                              *
027500***************************************************************
027600 100-READ-CONTROL-CARD.
027700     READ CONTROL-CARD
027800         AT END MOVE 'ALL-TIME  ' TO CC-RANGE-CODE
027900     END-READ.
028000     IF CC-RANGE-CODE = SPACES
028100         MOVE 'ALL-TIME  ' TO CC-RANGE-CODE
028200     END-IF.
028300 100-EXIT.
028400     EXIT.
028500
028600***************************************************************
028700* 150-RESOLVE-RANGE - TRANSLATES THE CONTROL CARD KEYWORD INTO *
028800* WS-RANGE-FROM-N/WS-RANGE-TO-N AGAINST TODAY'S DATE.  WEEKS   *
028900* START MONDAY.  AN INVALID EXPLICIT RANGE FALLS BACK TO       *
029000* ALL-TIME - SEE 11/93 CHANGE LOG.                             *
029100***************************************************************
029200 150-RESOLVE-RANGE.
029300     MOVE 'N' TO WS-RANGE-ACTIVE-SW.
029400     EVALUATE TRUE
029500         WHEN CC-THIS-WEEK
029600             PERFORM 155-DERIVE-DOW    THRU 155-EXIT
029700             COMPUTE WS-DAY-STEP-CTR = HDT-DAY-OF-WEEK - 1
029800             MOVE HDT-TODAY-CCYYMMDD   TO WS-SCRATCH-DATE-N
029900             PERFORM 170-BACK-UP-DAYS  THRU 170-EXIT
030000             MOVE WS-SCRATCH-DATE-N    TO WS-RANGE-FROM-N
030100             MOVE HDT-TODAY-CCYYMMDD   TO WS-RANGE-TO-N
030200             MOVE 'Y' TO WS-RANGE-ACTIVE-SW
030300         WHEN CC-LAST-WEEK
030400             PERFORM 155-DERIVE-DOW    THRU 155-EXIT
030500             COMPUTE WS-DAY-STEP-CTR = HDT-DAY-OF-WEEK - 1 + 7
030600             MOVE HDT-TODAY-CCYYMMDD   TO WS-SCRATCH-DATE-N
030700             PERFORM 170-BACK-UP-DAYS  THRU 170-EXIT
030800             MOVE WS-SCRATCH-DATE-N    TO WS-RANGE-FROM-N
030900             MOVE 6 TO WS-DAY-STEP-CTR
031000             PERFORM 180-ADD-DAYS      THRU 180-EXIT
031100             MOVE WS-SCRATCH-DATE-N    TO WS-RANGE-TO-N
031200             MOVE 'Y' TO WS-RANGE-ACTIVE-SW
031300         WHEN CC-THIS-MONTH
031400             MOVE HDT-TODAY-CCYY   TO WS-RANGE-FROM-CCYY
031500             MOVE HDT-TODAY-MM     TO WS-RANGE-FROM-MM
031600             MOVE 1                TO WS-RANGE-FROM-DD
031700             MOVE HDT-TODAY-CCYYMMDD TO WS-RANGE-TO-N
031800             MOVE 'Y' TO WS-RANGE-ACTIVE-SW
031900         WHEN CC-LAST-MONTH
032000             PERFORM 190-FIND-LAST-MONTH THRU 190-EXIT
032100             MOVE 'Y' TO WS-RANGE-ACTIVE-SW
032200         WHEN CC-EXPLICIT
032300             IF CC-EXPLICIT-FROM > 0 AND CC-EXPLICIT-TO > 0
032400                     AND CC-EXPLICIT-TO NOT < CC-EXPLICIT-FROM
032500                 MOVE CC-EXPLICIT-FROM TO WS-RANGE-FROM-N
032600                 MOVE CC-EXPLICIT-TO   TO WS-RANGE-TO-N
032700                 MOVE 'Y' TO WS-RANGE-ACTIVE-SW
032800             END-IF
032900         WHEN OTHER
033000             CONTINUE
033100     END-EVALUATE.
033200 150-EXIT.
033300     EXIT.
033400
033500***************************************************************
033600* 155-DERIVE-DOW - DAY-OF-WEEK BY THE USUAL CONGRUENCE-TABLE   *
033700* METHOD (NO DATE INTRINSICS ON THIS COMPILER).  RESULT LEFT   *
033800* IN HDT-DAY-OF-WEEK AS AN ISO DAY NUMBER, MONDAY = 1.          *
033900***************************************************************
034000 155-DERIVE-DOW.
034100     MOVE HDT-TODAY-CCYY TO WS-ADJ-YEAR.
034200     IF HDT-TODAY-MM < 3
034300         SUBTRACT 1 FROM WS-ADJ-YEAR
034400     END-IF.
034500     COMPUTE WS-YEAR-DIV4   = WS-ADJ-YEAR / 4.
034600     COMPUTE WS-YEAR-DIV100 = WS-ADJ-YEAR / 100.
034700     COMPUTE WS-YEAR-DIV400 = WS-ADJ-YEAR / 400.
034800     COMPUTE WS-DOW-CALC = WS-ADJ-YEAR + WS-YEAR-DIV4
034900             - WS-YEAR-DIV100 + WS-YEAR-DIV400
035000             + WS-MONTH-OFFSET-ENTRY(HDT-TODAY-MM)
035100             + HDT-TODAY-DD.
035200     DIVIDE WS-DOW-CALC BY 7
035300             GIVING WS-DIV-QUOTIENT REMAINDER WS-DOW-REMAINDER.
035400     IF WS-DOW-REMAINDER = 0
035500         MOVE 7 TO HDT-DAY-OF-WEEK
035600     ELSE
035700         MOVE WS-DOW-REMAINDER TO HDT-DAY-OF-WEEK
035800     END-IF.
035900 155-EXIT.
036000     EXIT.
036100
036200***************************************************************
036300* 170-BACK-UP-DAYS / 180-ADD-DAYS - STEP WS-SCRATCH-DATE-N     *
036400* BACKWARD OR FORWARD WS-DAY-STEP-CTR CALENDAR DAYS.           *
036500***************************************************************
036600 170-BACK-UP-DAYS.
036700     PERFORM 175-BACK-UP-ONE-DAY THRU 175-EXIT
036800             WS-DAY-STEP-CTR TIMES.
036900 170-EXIT.
037000     EXIT.
037100
037150*    175-BACK-UP-ONE-DAY - ROLLS BACK ONE MONTH ONLY WHEN THE
037160*    SUBTRACT DRIVES THE DAY BELOW 1 - THE NEW MONTH'S LAST DAY
037170*    HAS TO BE LOOKED UP, IT IS NOT A FIXED NUMBER.
037200 175-BACK-UP-ONE-DAY.
037300     SUBTRACT 1 FROM WS-SCRATCH-DD.
037400     IF WS-SCRATCH-DD = 0
037500         SUBTRACT 1 FROM WS-SCRATCH-MM
037600         IF WS-SCRATCH-MM = 0
037700             MOVE 12 TO WS-SCRATCH-MM
037800             SUBTRACT 1 FROM WS-SCRATCH-CCYY
037900         END-IF
038000         PERFORM 176-LAST-DAY-OF-MONTH THRU 176-EXIT
038100         MOVE WS-LAST-DAY-OF-MONTH TO WS-SCRATCH-DD
038200     END-IF.
038300 175-EXIT.
038400     EXIT.
038500
038600***************************************************************
038700* 176-LAST-DAY-OF-MONTH - USES WS-SCRATCH-CCYY/MM.  LEAP TEST  *
038800* IS THE USUAL 4/100/400 RULE, DONE WITH DIVIDE REMAINDER      *
038900* SINCE THIS COMPILER HAS NO FUNCTION MOD.                      *
039000***************************************************************
039100 176-LAST-DAY-OF-MONTH.
039200     IF WS-SCRATCH-MM = 4 OR 6 OR 9 OR 11
039300         MOVE 30 TO WS-LAST-DAY-OF-MONTH
039400     ELSE
039500         IF WS-SCRATCH-MM = 2
039600             DIVIDE WS-SCRATCH-CCYY BY 4
039700                     GIVING WS-DIV-QUOTIENT REMAINDER WS-LEAP-R4
039800             DIVIDE WS-SCRATCH-CCYY BY 100
039900                     GIVING WS-DIV-QUOTIENT REMAINDER WS-LEAP-R100
040000             DIVIDE WS-SCRATCH-CCYY BY 400
040100                     GIVING WS-DIV-QUOTIENT REMAINDER WS-LEAP-R400
040200             IF (WS-LEAP-R4 = 0 AND WS-LEAP-R100 NOT = 0)
040300                     OR WS-LEAP-R400 = 0
040400                 MOVE 29 TO WS-LAST-DAY-OF-MONTH
040500             ELSE
040600                 MOVE 28 TO WS-LAST-DAY-OF-MONTH
040700             END-IF
040800         ELSE
040900             MOVE 31 TO WS-LAST-DAY-OF-MONTH
041000         END-IF
041100     END-IF.
041200 176-EXIT.
041300     EXIT.
041400
041500 180-ADD-DAYS.
041600     PERFORM 185-ADD-ONE-DAY THRU 185-EXIT
041700             WS-DAY-STEP-CTR TIMES.
041800 180-EXIT.
041900     EXIT.
042000
042100 185-ADD-ONE-DAY.
042200     PERFORM 176-LAST-DAY-OF-MONTH THRU 176-EXIT.
042300     ADD 1 TO WS-SCRATCH-DD.
042400     IF WS-SCRATCH-DD > WS-LAST-DAY-OF-MONTH
042500         MOVE 1 TO WS-SCRATCH-DD
042600         ADD 1 TO WS-SCRATCH-MM
042700         IF WS-SCRATCH-MM > 12
042800             MOVE 1 TO WS-SCRATCH-MM
042900             ADD 1 TO WS-SCRATCH-CCYY
043000         END-IF
043100     END-IF.
043200 185-EXIT.
043300     EXIT.
043400
043500***************************************************************
043510* 190-FIND-LAST-MONTH - BACKS UP ONE MONTH FROM THE RUN DATE     *
043520* THE SHORT WAY, SINCE A MONTH IS NOT A FIXED NUMBER OF DAYS -   *
043530* NO POINT DRIVING 170-BACK-UP-DAYS THROUGH 28-31 DAYS WHEN      *
043540* SUBTRACTING 1 FROM THE MONTH DOES THE SAME JOB DIRECTLY.       *
043590***************************************************************
043600 190-FIND-LAST-MONTH.
043700***************************************************************
043800     MOVE HDT-TODAY-CCYY TO WS-SCRATCH-CCYY.
043900     MOVE HDT-TODAY-MM   TO WS-SCRATCH-MM.
044000     SUBTRACT 1 FROM WS-SCRATCH-MM.
044100     IF WS-SCRATCH-MM = 0
044200         MOVE 12 TO WS-SCRATCH-MM
044300         SUBTRACT 1 FROM WS-SCRATCH-CCYY
044400     END-IF.
044500     MOVE WS-SCRATCH-CCYY TO WS-RANGE-FROM-CCYY.
044600     MOVE WS-SCRATCH-MM   TO WS-RANGE-FROM-MM.
044700     MOVE 1               TO WS-RANGE-FROM-DD.
044800     PERFORM 176-LAST-DAY-OF-MONTH THRU 176-EXIT.
044900     MOVE WS-SCRATCH-CCYY       TO WS-RANGE-TO-CCYY.
045000     MOVE WS-SCRATCH-MM         TO WS-RANGE-TO-MM.
045100     MOVE WS-LAST-DAY-OF-MONTH  TO WS-RANGE-TO-DD.
045200 190-EXIT.
045300     EXIT.
045400
045500***************************************************************
045600 200-PROCESS-ONE-SALE.
045700***************************************************************
045710*    DELETED SALES ARE SKIPPED REGARDLESS OF DATE - A DELETE
045720*    MEANS THE SALE NEVER HAPPENED AS FAR AS THE FIGURES GO.
045730*    WHEN NO RANGE IS ACTIVE (ALL-TIME) EVERY REMAINING RECORD
045740*    IS ACCUMULATED UNCONDITIONALLY.
045800     IF HPS-DELETED-FLAG NOT = 'Y'
045900         IF WS-RANGE-ACTIVE
046000             IF HPS-SALE-DATE NOT < WS-RANGE-FROM-N
046100                     AND HPS-SALE-DATE NOT > WS-RANGE-TO-N
046200                 PERFORM 205-ACCUMULATE-SALE THRU 205-EXIT
046300             END-IF
046400         ELSE
046500             PERFORM 205-ACCUMULATE-SALE THRU 205-EXIT
046600         END-IF
046700     END-IF.
046800     PERFORM 210-READ-SALE THRU 210-EXIT.
046900 200-EXIT.
047000     EXIT.
047100
047150*    205-ACCUMULATE-SALE - TOTAL-PRICE FEEDS TOTAL SALES,
047160*    AMOUNT-PAID FEEDS SALES COLLECTED.  SEE THE 03/06 CHANGE
047170*    LOG ENTRY ON WHY THIS NO LONGER TOTALS THE RAW PAYMENT FILE.
047200 205-ACCUMULATE-SALE.
047300     ADD HPS-TOTAL-PRICE TO WS-TOTAL-SALES.
047400     ADD HPS-AMOUNT-PAID TO WS-SALES-COLLECTED.
047500     ADD 1 TO WS-SALES-IN-RANGE-CTR.
047600 205-EXIT.
047700     EXIT.
047800
047850*    210-READ-SALE - READ CTR COUNTS EVERY RECORD READ, WHETHER
047860*    OR NOT IT ENDS UP IN RANGE - COMPARE AGAINST
047870*    WS-SALES-IN-RANGE-CTR ON THE RUN TOTALS DISPLAY.
047900 210-READ-SALE.
048000     READ PROCESSED-SALES
048100         AT END MOVE 'Y' TO WS-PSALES-EOF-SW
048200     END-READ.
048300     IF NOT WS-PSALES-EOF
048400         ADD 1 TO WS-SALES-READ-CTR
048500     END-IF.
048600 210-EXIT.
048700     EXIT.
048800
048900***************************************************************
049000 220-READ-EXPENSE.
049100***************************************************************
049150*    SAME READ/COUNT SHAPE AS 210-READ-SALE - ONE PARAGRAPH PER
049160*    FILE, NO SHARED READ ROUTINE, SINCE THE THREE RECORD
049170*    LAYOUTS HAVE NOTHING IN COMMON.
049200     READ EXPENSES
049300         AT END MOVE 'Y' TO WS-EXPNS-EOF-SW
049400     END-READ.
049500     IF NOT WS-EXPNS-EOF
049600         ADD 1 TO WS-EXPNS-READ-CTR
049700     END-IF.
049800 220-EXIT.
049900     EXIT.
050000
050050*    250-PROCESS-ONE-EXPENSE - SOFT-DELETED EXPENSES ARE SKIPPED
050060*    HERE THE SAME WAY THE EDIT STEP SKIPS THEM, SO A DELETE MADE
050070*    AFTER THE EDIT RUN STILL KEEPS THE EXPENSE OUT OF THIS
050080*    REPORT'S FIGURES.
050100 250-PROCESS-ONE-EXPENSE.
050200     IF NOT FD-HEX-EXPENSE-DELETED
050300         IF WS-RANGE-ACTIVE
050400             IF FD-HEX-EXPENSE-DATE NOT < WS-RANGE-FROM-N
050500                     AND FD-HEX-EXPENSE-DATE NOT > WS-RANGE-TO-N
050600                 PERFORM 255-ACCUMULATE-EXPENSE THRU 255-EXIT
050700             END-IF
050800         ELSE
050900             PERFORM 255-ACCUMULATE-EXPENSE THRU 255-EXIT
051000         END-IF
051100     END-IF.
051200     PERFORM 220-READ-EXPENSE THRU 220-EXIT.
051300 250-EXIT.
051400     EXIT.
051500
051550*    255-ACCUMULATE-EXPENSE - ONE FIELD, ONE ADD - THE EXPENSE
051560*    LAYOUT CARRIES NO SEPARATE PAID/OWED SPLIT THE WAY SALES
051570*    DOES, SO THERE IS NO COLLECTED/PENDING COUNTERPART HERE.
051600 255-ACCUMULATE-EXPENSE.
051700     ADD FD-HEX-COST TO WS-TOTAL-EXPENSES.
051800     ADD 1 TO WS-EXPNS-IN-RANGE-CTR.
051900 255-EXIT.
052000     EXIT.
052100
052200***************************************************************
052300 230-READ-BATCH.
052400***************************************************************
052450*    THIRD OF THE THREE READ PARAGRAPHS - SAME SHAPE AS
052460*    210-READ-SALE AND 220-READ-EXPENSE.
052500     READ BATCHES
052600         AT END MOVE 'Y' TO WS-BATCHES-EOF-SW
052700     END-READ.
052800     IF NOT WS-BATCHES-EOF
052900         ADD 1 TO WS-BATCHES-READ-CTR
053000     END-IF.
053100 230-EXIT.
053200     EXIT.
053300
053350*    280-PROCESS-ONE-BATCH - FILTERS ON SUPPLY-DATE, THE SAME
053360*    FIELD HBATCST GROUPS ON, NOT ANY DATE ON THE FINISHED-BATCH
053370*    SIDE OF THE RECORD.  NO SOFT-DELETE FLAG ON THIS LAYOUT.
053400 280-PROCESS-ONE-BATCH.
053500     IF WS-RANGE-ACTIVE
053600         IF FD-HBT-SUPPLY-DATE NOT < WS-RANGE-FROM-N
053700                 AND FD-HBT-SUPPLY-DATE NOT > WS-RANGE-TO-N
053800             PERFORM 285-ACCUMULATE-BATCH THRU 285-EXIT
053900         END-IF
054000     ELSE
054100         PERFORM 285-ACCUMULATE-BATCH THRU 285-EXIT
054200     END-IF.
054300     PERFORM 230-READ-BATCH THRU 230-EXIT.
054400 280-EXIT.
054500     EXIT.
054600
054650*    285-ACCUMULATE-BATCH - PRICE PLUS THIRD-PARTY COST IS THE
054660*    SAME COST FIGURE HBATCST PRINTS ON ITS DETAIL LINE, JUST
054670*    RECOMPUTED HERE RATHER THAN CARRIED ON THE COSTED-BATCH
054680*    RECORD ITSELF.
054700 285-ACCUMULATE-BATCH.
054800     COMPUTE WS-BATCH-COST = FD-HBT-PRICE + FD-HBT-TP-COST.
054900     ADD WS-BATCH-COST TO WS-TOTAL-BATCH-COST.
055000     ADD 1 TO WS-BATCHES-IN-RANGE-CTR.
055100 285-EXIT.
055200     EXIT.
055300
055350*    700-OPEN-FILES - A BAD OPEN ON ANY INPUT FORCES ALL THREE
055360*    EOF SWITCHES ON SO THE MAIN-LINE LOOPS FALL THROUGH
055370*    WITHOUT READING, RATHER THAN ABENDING ON THE FIRST READ.
055400 700-OPEN-FILES.
055500     OPEN INPUT  CONTROL-CARD
055600                 PROCESSED-SALES
055700                 EXPENSES
055800                 BATCHES.
055900     OPEN OUTPUT STATS-RPT.
056000     IF WS-PSALES-STATUS  NOT = '00' OR
056100        WS-EXPNS-STATUS   NOT = '00' OR
056200        WS-BATCHES-STATUS NOT = '00' OR
056300        WS-STATRPT-STATUS NOT = '00'
056400         DISPLAY 'HSTATRP - ERROR OPENING FILES - PSALES='
056500                 WS-PSALES-STATUS ' EXPNS=' WS-EXPNS-STATUS
056600                 ' BATCHES=' WS-BATCHES-STATUS
056700         MOVE 16 TO RETURN-CODE
056800         MOVE 'Y' TO WS-PSALES-EOF-SW
056900         MOVE 'Y' TO WS-EXPNS-EOF-SW
057000         MOVE 'Y' TO WS-BATCHES-EOF-SW
057100     END-IF.
057200 700-EXIT.
057300     EXIT.
057400
057450*    790-CLOSE-FILES - READ VS IN-RANGE ON EACH LINE OF THE RUN
057460*    TOTALS DISPLAY TELLS THE OPERATOR HOW MUCH OF EACH FILE
057470*    ACTUALLY FELL INSIDE THE RESOLVED RANGE.
057500 790-CLOSE-FILES.
057600     CLOSE CONTROL-CARD PROCESSED-SALES EXPENSES BATCHES STATS-RPT.
057700     DISPLAY 'HSTATRP RUN TOTALS'.
057800     DISPLAY '  SALES READ .......... ' WS-SALES-READ-CTR.
057900     DISPLAY '  SALES IN RANGE ...... ' WS-SALES-IN-RANGE-CTR.
058000     DISPLAY '  EXPENSES READ ....... ' WS-EXPNS-READ-CTR.
058100     DISPLAY '  EXPENSES IN RANGE ... ' WS-EXPNS-IN-RANGE-CTR.
058200     DISPLAY '  BATCHES READ ........ ' WS-BATCHES-READ-CTR.
058300     DISPLAY '  BATCHES IN RANGE .... ' WS-BATCHES-IN-RANGE-CTR.
058400 790-EXIT.
058500     EXIT.
058600
058650*    800-INIT-REPORT - PICKS WHICH OF THE TWO RANGE HEADER LINES
058660*    TO PRINT BASED ON WS-RANGE-ACTIVE, SET BACK IN
058670*    150-RESOLVE-RANGE.
058700 800-INIT-REPORT.
058800     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.
058900     IF WS-RANGE-ACTIVE
059000         MOVE WS-RANGE-FROM-N TO RPT-HDR-RANGE-FROM
059100         MOVE WS-RANGE-TO-N   TO RPT-HDR-RANGE-TO
059200         WRITE RPT-RECORD FROM RPT-HEADER2 AFTER 2
059300     ELSE
059400         WRITE RPT-RECORD FROM RPT-HEADER2-ALL AFTER 2
059500     END-IF.
059600 800-EXIT.
059700     EXIT.
059800
059850*    850-PRINT-STATISTICS - FIVE LINES, SAME RPT-STAT-LINE
059860*    RECORD REUSED FOR EACH ONE, SPACED TWO LINES OFF THE
059870*    HEADER AND SINGLE-SPACED FROM THERE.
059900 850-PRINT-STATISTICS.
060000     MOVE 'TOTAL SALES'      TO RPT-STAT-LABEL.
060100     MOVE WS-TOTAL-SALES     TO RPT-STAT-AMOUNT.
060200     WRITE RPT-RECORD FROM RPT-STAT-LINE AFTER 2.
060300     MOVE 'TOTAL EXPENSES'   TO RPT-STAT-LABEL.
060400     MOVE WS-TOTAL-EXPENSES  TO RPT-STAT-AMOUNT.
060500     WRITE RPT-RECORD FROM RPT-STAT-LINE AFTER 1.
060600     MOVE 'TOTAL BATCH COST' TO RPT-STAT-LABEL.
060700     MOVE WS-TOTAL-BATCH-COST TO RPT-STAT-AMOUNT.
060800     WRITE RPT-RECORD FROM RPT-STAT-LINE AFTER 1.
060900     MOVE 'SALES COLLECTED'  TO RPT-STAT-LABEL.
061000     MOVE WS-SALES-COLLECTED TO RPT-STAT-AMOUNT.
061100     WRITE RPT-RECORD FROM RPT-STAT-LINE AFTER 1.
061200     MOVE 'SALES PENDING'    TO RPT-STAT-LABEL.
061300     MOVE WS-SALES-PENDING   TO RPT-STAT-AMOUNT.
061400     WRITE RPT-RECORD FROM RPT-STAT-LINE AFTER 1.
061500 850-EXIT.
061600     EXIT.
